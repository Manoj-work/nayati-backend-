000100*****************************************************************
000200*                                                                 *
000300*   EXPENSE REGISTER                                              *
000400*                                                                 *
000500*****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*
000900 PROGRAM-ID.     HREXP01.
001000 AUTHOR.         D N KHANNA.
001100 INSTALLATION.   DATA PROCESSING DEPT - HR SYSTEMS GROUP.
001200 DATE-WRITTEN.   21/09/1994.
001300 DATE-COMPILED.
001400 SECURITY.       COMPANY CONFIDENTIAL - AUTHORISED STAFF ONLY.
001500*
001600* REMARKS.  VALIDATES AND REGISTERS EXPENSE CLAIMS, GENERATING THE
001700*           CLAIM ID WHEN THE TRANSACTION ARRIVES WITHOUT ONE.  A
001800*           TRANSACTION THAT ALREADY CARRIES A CLAIM ID IS TAKEN
001900*           AS A STATUS CHANGE AGAINST A CLAIM REGISTERED EARLIER
002000*           IN THE SAME RUN, AND IS SUBJECT TO THE AUTHORISATION
002100*           RULE BELOW.  THIRD AND LAST PROGRAM OF THE NIGHTLY HR
002200*           SUITE - EXTENDS THE CONTROL REPORT HREMP01 OPENED AND
002300*           HRLEAV01 HAS ALREADY EXTENDED ONCE.
002400*
002500* CALLED MODULES.   NONE.
002600*
002700* FILES USED.
002800*           EXPTRANS  EXPENSE CLAIMS AND STATUS CHANGES (INPUT)
002900*           EXPREG    EXPENSE REGISTER (OUTPUT)
003000*           EMPMSNEW  EMPLOYEE MASTER, AS WRITTEN BY HREMP01 (INPUT)
003100*           CTLRPT    NIGHTLY CONTROL REPORT (OUTPUT, EXTENDED HERE)
003200*
003300* ERROR MESSAGES USED.
003400*           HR201   REQUIRED FIELD BLANK OR ZERO ON A NEW CLAIM.
003500*           HR202   CLAIM ID ON A STATUS-CHANGE TRANSACTION NOT ON
003600*                   THE REGISTER FOR THIS RUN.
003700*           HR203   ACTOR NOT AUTHORISED TO CHANGE THIS CLAIM'S
003800*                   STATUS.
003900*           HR204   FILE FAILED TO OPEN, SEE STATUS CODE ON THE DUMP.
004000*
004100* CHANGE LOG.
004200* 21/09/94 DNK - 1.0.00 CREATED.  VALIDATES AND REGISTERS EXPENSE
004300*                CLAIMS READ FROM THE CLAIMS TRANSACTION FILE.
004400* 04/04/96 DNK - 1.1.00 CLAIM-ID GENERATION ADDED (EXP + SEQUENCE) -
004500*                PREVIOUSLY EVERY CLAIM HAD TO ARRIVE PRE-NUMBERED
004600*                FROM THE FRONT OFFICE, WHICH WAS NEVER RELIABLE.
004700* 17/02/98 KCL - 1.1.01 GST-CREDIT, COMMENTS AND STATUS-REMARKS NOW
004800*                DEFAULTED TO SPACES WHEN THE INCOMING FIELD IS
004900*                LOW-VALUES AS WELL AS WHEN IT IS BLANK - THE
005000*                FRONT-OFFICE EXTRACT SOMETIMES SENDS BINARY ZEROS.
005100* 11/12/98 RHS - 1.2.00 YEAR 2000 REVIEW - NO STORED CENTURY
005200*                FIGURES ANYWHERE IN THIS PROGRAM, NO CHANGE NEEDED.
005300* 05/01/99 RHS - 1.2.01 Y2K SIGN-OFF, SEE TEST LOG REF HR/Y2K/015.
005400* 19/05/03 PDS - 1.3.00 STATUS-CHANGE AUTHORISATION RULE ADDED - AN
005500*                HR-ADMIN MAY CHANGE ANY CLAIM'S STATUS, A MANAGER
005600*                ONLY A DIRECT REPORT'S CLAIM.  ALL OTHERS REFUSED.
005700* 22/08/07 PDS - 1.3.01 AMOUNT-REQUESTED TOTAL ON THE CONTROL REPORT
005800*                NOW COUNTS NEWLY-REGISTERED CLAIMS ONLY - A STATUS
005900*                CHANGE DOES NOT RE-ADD THE SAME FIGURE.
006000* 30/03/12 NJV - 1.4.00 REJECT REASONS NAMED ON THE CONTROL REPORT
006100*                RATHER THAN A BARE REJECT CODE.
006200* 14/11/25 NJV - 2.0.00 FULL REWRITE FOR THE NEW HR MASTER-FILE AND
006300*                LEAVE/EXPENSE SUITE - RUNS AS THE THIRD STEP OF THE
006400*                NIGHTLY HR SUITE, AGAINST THE MASTER HREMP01 HAS
006500*                WRITTEN.
006600* 10/08/26 NJV - 2.0.01 CONTROL REPORT SECTION 4 NOW EXTENDS THE
006700*                FILE HREMP01 OPENED AND HRLEAV01 HAS ALREADY
006800*                EXTENDED ONCE - SEE THEIR OWN LOGS.
006900* 10/08/26 NJV - 2.0.02 SAME AUDIT QUERY AS HREMP01'S 2.0.04 - THE TWO
007000*                FILE-STATUS 88-LEVELS BELOW HAD NEVER BEEN TESTED BY
007100*                ANYTHING.  ADDED 1005-CHECK-FILE-OPENS, DROPPED THE
007200*                DEAD -EOF 88S, NEW MESSAGE HR204.
007300*
007400*****************************************************************
007500*
007600 ENVIRONMENT DIVISION.
007700*
007800 CONFIGURATION SECTION.
007900*
008000 SOURCE-COMPUTER.   IBM-370.
008100 OBJECT-COMPUTER.   IBM-370.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM
008400     CLASS HR-NUMERIC-CLASS IS "0" THRU "9"
008500     UPSI-0 ON  STATUS IS HR-RERUN-REQUESTED
008600     UPSI-0 OFF STATUS IS HR-NORMAL-RUN.
008700*
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000*    EXP-TRANS CARRIES BOTH TRANSACTION SHAPES THIS PROGRAM HANDLES -
009100*    A NEW CLAIM (EXT-ID BLANK) AND A STATUS CHANGE (EXT-ID PRESENT,
009200*    MATCHED AGAINST A CLAIM THIS SAME RUN HAS ALREADY REGISTERED).
009300     SELECT EXP-TRANS     ASSIGN TO "EXPTRANS"
009400         ORGANIZATION IS SEQUENTIAL
009500         ACCESS MODE   IS SEQUENTIAL
009600         FILE STATUS   IS WS-EXT-STATUS.
009700*                                 EXP-REG IS WRITTEN ONCE AT THE END
009800*                                 OF THE RUN FROM WS-EXP-TABLE, NEVER
009900*                                 READ BACK IN THE SAME RUN
010000     SELECT EXP-REG       ASSIGN TO "EXPREG"
010100         ORGANIZATION IS SEQUENTIAL
010200         ACCESS MODE   IS SEQUENTIAL
010300         FILE STATUS   IS WS-EXR-STATUS.
010400*                                 READ-ONLY REFERENCE, MAINTAINED BY
010500*                                 HREMP01 - USED TO RESOLVE THE ACTOR
010600*                                 ROLE AND CLAIMANT'S MANAGER AT 2040
010700     SELECT EMP-MSTR      ASSIGN TO "EMPMSNEW"
010800         ORGANIZATION IS SEQUENTIAL
010900         ACCESS MODE   IS SEQUENTIAL
011000         FILE STATUS   IS WS-EMP-STATUS.
011100*                                 THIRD AND LAST PROGRAM TO EXTEND
011200*                                 THE SHARED NIGHTLY CONTROL REPORT
011300     SELECT CTL-RPT       ASSIGN TO "CTLRPT"
011400         ORGANIZATION IS LINE SEQUENTIAL
011500         ACCESS MODE   IS SEQUENTIAL
011600         FILE STATUS   IS WS-RPT-STATUS.
011700*
011800*****************************************************************
011900*
012000 DATA DIVISION.
012100 FILE SECTION.
012200*
012300*    ALL FOUR FDS ARE FLAT PIC X RECORDS - THE FIELD-LEVEL LAYOUTS
012400*    LIVE IN THE COPYBOOKS PULLED INTO WORKING-STORAGE BELOW.
012500 FD  EXP-TRANS
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 242 CHARACTERS
012800     RECORDING MODE IS F.
012900 01  EXP-TRANS-REC                PIC X(242).
013000*
013100 FD  EXP-REG
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 242 CHARACTERS
013400     RECORDING MODE IS F.
013500 01  EXP-REG-REC                  PIC X(242).
013600*
013700 FD  EMP-MSTR
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 321 CHARACTERS
014000     RECORDING MODE IS F.
014100 01  EMP-MSTR-REC                 PIC X(321).
014200*
014300*    LINE SEQUENTIAL, NO CARRIAGE-CONTROL BYTE - SAME CONVENTION AS
014400*    THE OTHER TWO PROGRAMS IN THE SUITE.
014500 FD  CTL-RPT
014600     LABEL RECORDS ARE OMITTED
014700     RECORD CONTAINS 132 CHARACTERS
014800     RECORDING MODE IS F.
014900 01  CTL-RPT-REC                  PIC X(132).
015000*
015100*****************************************************************
015200*
015300 WORKING-STORAGE SECTION.
015400*
015500*    STANDALONE COUNTERS, 77-LEVEL PER SHOP STANDARD.
015600 77  WS-PROG-VERSION           PIC X(17) VALUE "HREXP01 (2.0.02)".
015700 77  WS-SUB1                   PIC 9(05) COMP.
015800 77  WS-LINE-COUNT             PIC 9(03) COMP.
015900 77  WS-PAGE-COUNT             PIC 9(03) COMP.
016000*
016100*    HR-EXPENSE-RECORD HOLDS THE REGISTER SIDE OF A CLAIM - BUILT
016200*    FRESH FOR A NEW CLAIM, OR READ BACK FROM THE TABLE WHEN A
016300*    STATUS CHANGE IS BEING APPLIED.  HR-EXP-TRANS-RECORD IS THE
016400*    SAME LAYOUT COPIED AGAIN UNDER THE EXT- PREFIX FOR THE
016500*    INCOMING TRANSACTION ITSELF, SO BOTH SIDES CAN BE HELD AT
016600*    ONCE WHILE A STATUS CHANGE IS CHECKED FOR AUTHORISATION - ON
016700*    SUCH A TRANSACTION EXT-SUBMITTED-BY CARRIES THE ACTOR MAKING
016800*    THE CHANGE, NOT THE ORIGINAL CLAIMANT.
016900*
017000     COPY "wshrexp.cob".
017100     COPY "wshrexp.cob"
017200         REPLACING ==HR-EXPENSE-RECORD== BY ==HR-EXP-TRANS-RECORD==
017300                   ==EXP-ID==             BY ==EXT-ID==
017400                   ==EXP-MAIN-HEAD==      BY ==EXT-MAIN-HEAD==
017500                   ==EXP-EXPENSE-HEAD==   BY ==EXT-EXPENSE-HEAD==
017600                   ==EXP-VENDOR==         BY ==EXT-VENDOR==
017700                   ==EXP-INITIATED==      BY ==EXT-INITIATED==
017800                   ==EXP-STATUS-REMARKS== BY ==EXT-STATUS-REMARKS==
017900                   ==EXP-STATUS==         BY ==EXT-STATUS==
018000                   ==EXP-CATEGORY==       BY ==EXT-CATEGORY==
018100                   ==EXP-GST-CREDIT==     BY ==EXT-GST-CREDIT==
018200                   ==EXP-TOTAL-AMOUNT==   BY ==EXT-TOTAL-AMOUNT==
018300                   ==EXP-AMT-REQUESTED==  BY ==EXT-AMT-REQUESTED==
018400                   ==EXP-COMMENTS==       BY ==EXT-COMMENTS==
018500                   ==EXP-SUBMITTED-BY==   BY ==EXT-SUBMITTED-BY==
018600                   ==EXP-COMPANY-ID==     BY ==EXT-COMPANY-ID==.
018700     COPY "wshremp.cob".
018800*
018900*    EXPENSE REGISTER HELD IN TABLE FOR THE LIFE OF THE RUN - NEW
019000*    CLAIMS FROM THIS RUN ARE APPENDED (THE CLAIM ID IS ISSUED IN
019100*    ASCENDING SEQUENCE SO THE TABLE STAYS IN KEY ORDER), A STATUS
019200*    CHANGE REWRITES AN ENTRY IN PLACE.
019300*
019400 01  WS-EXP-TABLE.
019500     03  WS-EXP-COUNT             PIC 9(05)        COMP.
019600     03  WS-EXP-ENTRY OCCURS 3000 TIMES
019700             ASCENDING KEY IS EX-KEY
019800             INDEXED BY EX-IX, EX-IX2.
019900*                                 CLAIM-ID, "EXP" PLUS 4-DIGIT SEQ -
020000*                                 A STATUS CHANGE FINDS ITS ENTRY BY
020100*                                 THIS KEY AND REWRITES IT IN PLACE
020200         05  EX-KEY               PIC X(10).
020300         05  EX-REST-OF-RECORD    PIC X(232).
020400*
020500*    EMPLOYEE TABLE - REFERENCE ONLY, USED TO RESOLVE THE ACTOR'S
020600*    ROLE AND THE ORIGINAL CLAIMANT'S REPORTING MANAGER AT 2040.
020700*
020800 01  WS-EMP-TABLE.
020900     03  WS-EMP-COUNT             PIC 9(05)        COMP.
021000     03  WS-EMP-ENTRY OCCURS 2000 TIMES
021100             ASCENDING KEY IS WE-KEY
021200             INDEXED BY WE-IX.
021300         05  WE-KEY               PIC X(10).
021400         05  WE-REST-OF-RECORD    PIC X(311).
021500*
021600*    PRINT LINE - ONE PHYSICAL AREA, REDEFINED PER REPORT USE, SAME
021700*    PATTERN AS HREMP01 AND HRLEAV01 - ONLY ONE LAYOUT IS EVER FILLED
021800*    AT A TIME, AND 8900 WRITES VIA THE BASE NAME REGARDLESS.
021900*
022000 01  WS-PRINT-LINE                PIC X(132).
022100*                                 HEADING LINE
022200 01  WS-PRINT-HDR-LINE REDEFINES WS-PRINT-LINE.
022300     03  PH-DATE                  PIC X(10).
022400     03  FILLER                   PIC X(04).
022500     03  PH-TITLE                 PIC X(60).
022600     03  FILLER                   PIC X(05).
022700     03  PH-PAGE-LIT              PIC X(05).
022800     03  PH-PAGE-NO               PIC ZZZ9.
022900     03  FILLER                   PIC X(44).
023000*                                 ONE LINE PER TRANSACTION PROCESSED
023100*                                 (REGISTERED OR STATUS-CHANGED)
023200 01  WS-PRINT-DISP-LINE REDEFINES WS-PRINT-LINE.
023300     03  PDI-EXP-ID               PIC X(10).
023400     03  FILLER                   PIC X(02).
023500     03  PDI-DISPOSITION          PIC X(10).
023600     03  FILLER                   PIC X(02).
023700     03  PDI-DETAIL               PIC X(60).
023800     03  FILLER                   PIC X(48).
023900*                                 RUN-TOTAL COUNT LINE
024000 01  WS-PRINT-TOT-LINE REDEFINES WS-PRINT-LINE.
024100     03  PT-LITERAL               PIC X(40).
024200     03  PT-COUNT                 PIC ZZZ,ZZ9.
024300     03  FILLER                   PIC X(84).
024400*                                 RUN-TOTAL AMOUNT LINE - TWO DECIMAL
024500*                                 PLACES, CURRENCY, WIDER THAN THE
024600*                                 DAY-COUNT EDIT PICTURES USED
024700*                                 ELSEWHERE IN THE SUITE
024800 01  WS-PRINT-AMTTOT-LINE REDEFINES WS-PRINT-LINE.
024900     03  PM-LITERAL               PIC X(40).
025000     03  PM-AMOUNT                PIC -ZZZ,ZZZ,ZZ9.99.
025100     03  FILLER                   PIC X(77).
025200*
025300*    NEW CLAIM-ID BUILD AREA - SAME PREFIX+SEQ/ALPHA-REDEFINE PATTERN
025400*    HRLEAV01 USES FOR ITS LEAVE-ID.
025500*
025600 01  WS-NEW-EXPENSE-ID.
025700     03  WS-NEW-EXP-PREFIX        PIC X(03).
025800     03  WS-NEW-EXP-SEQ           PIC 9(04).
025900 01  WS-NEW-EXPENSE-ID-X REDEFINES WS-NEW-EXPENSE-ID.
026000     03  WS-NEW-EXP-ALPHA         PIC X(07).
026100*
026200*    FILE STATUS SWITCHES.  ONLY THE -OK CONDITION IS EVER TESTED,
026300*    RIGHT AFTER OPEN IN 1005-CHECK-FILE-OPENS BELOW - END OF FILE ON
026400*    THE TRANSACTION READ IS A SEPARATE, ALREADY-WORKING SWITCH DOWN
026500*    IN WS-SWITCHES, SO NO -EOF 88 BELONGS UP HERE.  10/08/26 NJV -
026600*    2.0.02 DROPPED THE -EOF 88S THAT HAD RIDDEN ALONG SINCE 1.0.00
026700*    WITHOUT EVER BEING TESTED BY ANYTHING.
026800 01  WS-FILE-STATUSES.
026900     03  WS-EXT-STATUS            PIC X(02).
027000         88  EXT-OK               VALUE "00".
027100*                                 EXP-REG/CTL-RPT ARE OUTPUT ONLY, NO
027200*                                 EOF CONDITION EVER TESTED ON THEM
027300     03  WS-EXR-STATUS            PIC X(02).
027400     03  WS-EMP-STATUS            PIC X(02).
027500         88  EMP-OK               VALUE "00".
027600     03  WS-RPT-STATUS            PIC X(02).
027700*
027800*    END-OF-FILE AND ONE-SHOT WORK SWITCHES FOR THE RUN.
027900 01  WS-SWITCHES.
028000     03  WS-EXT-EOF-SW            PIC X.
028100         88  EXT-AT-EOF           VALUE "Y".
028200*                                 SET BY WHICHEVER SEARCH-ALL LAST
028300*                                 RAN, TESTED RIGHT AFTER IT AT 2000
028400     03  WS-FOUND-SW              PIC X.
028500         88  WS-FOUND             VALUE "Y".
028600         88  WS-NOT-FOUND         VALUE "N".
028700*                                 SET AT 2040 ONCE THE ACTOR'S ROLE
028800*                                 IS RESOLVED, DRIVES THE AUTHORISE-
028900*                                 OR-REJECT DECISION FOR THAT PARAGRAPH
029000     03  WS-ACTOR-SW              PIC X.
029100         88  WS-ACTOR-IS-HRADMIN  VALUE "Y".
029200         88  WS-ACTOR-NOT-HRADMIN VALUE "N".
029300*
029400*    RUN COUNTERS, PRINTED ON THE TOTALS SECTION AT 4900.
029500 01  WS-COUNTERS.
029600     03  WS-READ                  PIC 9(07)      COMP.
029700     03  WS-ACCEPTED              PIC 9(07)      COMP.
029800     03  WS-REJECTED              PIC 9(07)      COMP.
029900*                                 SEE CHANGE LOG 1.3.01 - NEW CLAIMS
030000*                                 ONLY, A STATUS CHANGE DOES NOT ADD
030100*                                 THE AMOUNT A SECOND TIME
030200     03  WS-AMT-TOTAL             PIC S9(9)V99   COMP-3.
030300     03  WS-LAST-EXP-SEQ          PIC 9(04)      COMP.
030400*
030500*    MISCELLANEOUS SCRATCH.
030600 01  WS-WORK-FIELDS.
030700     03  WS-REJECT-REASON         PIC X(40).
030800*                                 CLAIMANT'S REPORTING MANAGER, READ
030900*                                 OFF THE EMPLOYEE TABLE AT 2040 FOR
031000*                                 THE MANAGER-MAY-ONLY-TOUCH-A-DIRECT-
031100*                                 REPORT'S-CLAIM AUTHORISATION CHECK
031200     03  WS-ORIG-REPORTING-MGR    PIC X(10).
031300     03  WS-RUN-DATE              PIC X(10).
031400     03  WS-RD-CCYYMMDD           PIC 9(08).
031500*
031600*****************************************************************
031700*
031800 PROCEDURE DIVISION.
031900*
032000*    MAINLINE - ONE PASS OF EXP-TRANS, EACH TRANSACTION EITHER
032100*    REGISTERING A NEW CLAIM OR APPLYING AN AUTHORISED STATUS CHANGE
032200*    TO ONE REGISTERED EARLIER IN THE SAME RUN.
032300 0000-MAINLINE.
032400     PERFORM 1000-INITIALISE
032500     PERFORM 2000-PROCESS-ONE-TRANSACTION
032600         UNTIL EXT-AT-EOF
032700     PERFORM 4900-PRINT-TOTALS
032800     PERFORM 4000-WRITE-NEW-FILES
032900     PERFORM 9000-TERMINATE
033000     STOP RUN.
033100*
033200*****************************************************************
033300*    1000 SERIES - OPEN FILES AND LOAD THE EMPLOYEE TABLE.
033400*****************************************************************
033500*
033600 1000-INITIALISE.
033700     ACCEPT WS-RD-CCYYMMDD FROM DATE YYYYMMDD
033800     STRING WS-RD-CCYYMMDD (1:4) "-" WS-RD-CCYYMMDD (5:2) "-"
033900            WS-RD-CCYYMMDD (7:2) DELIMITED BY SIZE INTO WS-RUN-DATE
034000     OPEN INPUT  EXP-TRANS
034100                 EMP-MSTR
034200     OPEN OUTPUT EXP-REG
034300     OPEN EXTEND CTL-RPT
034400     PERFORM 1005-CHECK-FILE-OPENS
034500     PERFORM 1010-LOAD-EMPLOYEES
034600     MOVE ZERO TO WS-EXP-COUNT
034700     MOVE ZERO TO WS-LAST-EXP-SEQ
034800     PERFORM 8400-PRINT-SECTION4-HEADING
034900     READ EXP-TRANS
035000         AT END SET EXT-AT-EOF TO TRUE
035100     END-READ
035200     GO TO 1000-EXIT.
035300 1000-EXIT.
035400     EXIT.
035500*
035600*    10/08/26 NJV - 2.0.02 ADDED - THE TWO FILE-STATUS 88-LEVELS UP IN
035700*    WS-FILE-STATUSES HAD RIDDEN ALONG SINCE 1.0.00 WITHOUT ANYTHING
035800*    EVER TESTING THEM, SO A BAD OPEN WENT UNCAUGHT UNTIL THE FIRST
035900*    READ AGAINST THE UNOPENED FILE BLEW UP.  ONLY THE TWO INPUT FILES
036000*    ARE CHECKED - AN OUTPUT-FILE OPEN FAILURE STILL SURFACES ON THE
036100*    FIRST WRITE, AS IT ALWAYS HAS.
036200 1005-CHECK-FILE-OPENS.
036300     IF NOT EXT-OK
036400         DISPLAY "HR204 EXP-TRANS OPEN FAILED, STATUS " WS-EXT-STATUS
036500         MOVE 16 TO RETURN-CODE
036600         STOP RUN
036700     END-IF
036800     IF NOT EMP-OK
036900         DISPLAY "HR204 EMP-MSTR OPEN FAILED, STATUS " WS-EMP-STATUS
037000         MOVE 16 TO RETURN-CODE
037100         STOP RUN
037200     END-IF.
037300*
037400 1010-LOAD-EMPLOYEES.
037500     MOVE ZERO TO WS-EMP-COUNT
037600 1010-READ-LOOP.
037700     READ EMP-MSTR
037800         AT END GO TO 1010-EXIT
037900     END-READ
038000     ADD 1 TO WS-EMP-COUNT
038100     MOVE EMP-MSTR-REC TO WS-EMP-ENTRY (WS-EMP-COUNT)
038200     GO TO 1010-READ-LOOP.
038300 1010-EXIT.
038400     EXIT.
038500*
038600*****************************************************************
038700*    2000 SERIES - ONE TRANSACTION, EITHER A NEW CLAIM (CLAIM ID
038800*    BLANK) OR A STATUS CHANGE TO A CLAIM REGISTERED EARLIER THIS
038900*    RUN (CLAIM ID PRESENT).
039000*****************************************************************
039100*
039200 2000-PROCESS-ONE-TRANSACTION.
039300     ADD 1 TO WS-READ
039400     MOVE EXP-TRANS-REC TO HR-EXP-TRANS-RECORD
039500     IF EXT-ID = SPACES
039600         PERFORM 2010-VALIDATE-REQUIRED-FIELDS THRU 2010-EXIT
039700         IF WS-FOUND
039800             PERFORM 2015-MOVE-TRANS-TO-REGISTER-FORMAT
039900             PERFORM 2020-GENERATE-EXPENSE-ID
040000             PERFORM 2030-DEFAULT-OPTIONAL-FIELDS
040100             PERFORM 2035-INSERT-EXPENSE-RECORD
040200             ADD 1 TO WS-ACCEPTED
040300             ADD EXP-AMT-REQUESTED TO WS-AMT-TOTAL
040400             MOVE "NEW CLAIM REGISTERED" TO WS-REJECT-REASON
040500             PERFORM 8410-PRINT-DISPOSITION-LINE
040600         ELSE
040700             ADD 1 TO WS-REJECTED
040800             PERFORM 8420-PRINT-REJECT-LINE
040900         END-IF
041000     ELSE
041100         PERFORM 2040-AUTHORISE-STATUS-UPDATE THRU 2040-EXIT
041200         IF WS-FOUND
041300             ADD 1 TO WS-ACCEPTED
041400             MOVE "STATUS CHANGE APPLIED" TO WS-REJECT-REASON
041500             PERFORM 8410-PRINT-DISPOSITION-LINE
041600         ELSE
041700             ADD 1 TO WS-REJECTED
041800             PERFORM 8420-PRINT-REJECT-LINE
041900         END-IF
042000     END-IF
042100     READ EXP-TRANS
042200         AT END SET EXT-AT-EOF TO TRUE
042300     END-READ
042400     GO TO 2000-EXIT.
042500 2000-EXIT.
042600     EXIT.
042700*
042800*    ONLY CALLED FOR A NEW CLAIM (EXT-ID BLANK ON ENTRY) - A STATUS-
042900*    CHANGE TRANSACTION GOES STRAIGHT TO 2040 INSTEAD, SEE 2000.
043000*    EACH FAILING FIELD IS NAMED ON THE CONTROL REPORT - THE FIRST
043100*    ONE FOUND WINS, IN THE ORDER LISTED AGAINST THIS CLAIM TYPE.
043200*    EXT-GST-CREDIT, EXT-COMMENTS AND EXT-STATUS-REMARKS ARE NOT
043300*    CHECKED HERE - THEY ARE OPTIONAL, SEE 2030 FOR THEIR DEFAULTING.
043400 2010-VALIDATE-REQUIRED-FIELDS.
043500     SET WS-FOUND TO TRUE
043600     IF EXT-MAIN-HEAD = SPACES
043700         SET WS-NOT-FOUND TO TRUE
043800         MOVE "MAIN HEAD IS BLANK                     " TO
043900             WS-REJECT-REASON
044000         GO TO 2010-EXIT
044100     END-IF
044200     IF EXT-EXPENSE-HEAD = SPACES
044300         SET WS-NOT-FOUND TO TRUE
044400         MOVE "EXPENSE HEAD IS BLANK                   " TO
044500             WS-REJECT-REASON
044600         GO TO 2010-EXIT
044700     END-IF
044800     IF EXT-VENDOR = SPACES
044900         SET WS-NOT-FOUND TO TRUE
045000         MOVE "VENDOR IS BLANK                         " TO
045100             WS-REJECT-REASON
045200         GO TO 2010-EXIT
045300     END-IF
045400     IF EXT-INITIATED = SPACES
045500         SET WS-NOT-FOUND TO TRUE
045600         MOVE "INITIATED DATE IS BLANK                 " TO
045700             WS-REJECT-REASON
045800         GO TO 2010-EXIT
045900     END-IF
046000     IF EXT-STATUS = SPACES
046100         SET WS-NOT-FOUND TO TRUE
046200         MOVE "STATUS IS BLANK                         " TO
046300             WS-REJECT-REASON
046400         GO TO 2010-EXIT
046500     END-IF
046600     IF EXT-CATEGORY = SPACES
046700         SET WS-NOT-FOUND TO TRUE
046800         MOVE "CATEGORY IS BLANK                       " TO
046900             WS-REJECT-REASON
047000         GO TO 2010-EXIT
047100     END-IF
047200     IF EXT-TOTAL-AMOUNT = ZERO
047300         SET WS-NOT-FOUND TO TRUE
047400         MOVE "TOTAL AMOUNT IS ZERO                    " TO
047500             WS-REJECT-REASON
047600         GO TO 2010-EXIT
047700     END-IF
047800     IF EXT-AMT-REQUESTED = ZERO
047900         SET WS-NOT-FOUND TO TRUE
048000         MOVE "AMOUNT REQUESTED IS ZERO                " TO
048100             WS-REJECT-REASON
048200         GO TO 2010-EXIT
048300     END-IF
048400     IF EXT-SUBMITTED-BY = SPACES
048500         SET WS-NOT-FOUND TO TRUE
048600         MOVE "SUBMITTED-BY IS BLANK                   " TO
048700             WS-REJECT-REASON
048800         GO TO 2010-EXIT
048900     END-IF
049000     IF EXT-COMPANY-ID = SPACES
049100         SET WS-NOT-FOUND TO TRUE
049200         MOVE "COMPANY ID IS BLANK                     " TO
049300             WS-REJECT-REASON
049400         GO TO 2010-EXIT
049500     END-IF
049600     GO TO 2010-EXIT.
049700 2010-EXIT.
049800     EXIT.
049900*
050000*    FIELD-BY-FIELD COPY FROM THE INCOMING TRANSACTION SHAPE TO THE
050100*    REGISTER SHAPE - THE TWO ARE THE SAME COPYBOOK UNDER DIFFERENT
050200*    PREFIXES (SEE THE COPY REPLACING ABOVE), BUT EXP-ID ITSELF IS
050300*    DELIBERATELY LEFT UNTOUCHED HERE, IT IS SET BY 2020 RIGHT AFTER.
050400 2015-MOVE-TRANS-TO-REGISTER-FORMAT.
050500     MOVE SPACES TO HR-EXPENSE-RECORD
050600     MOVE EXT-MAIN-HEAD       TO EXP-MAIN-HEAD
050700     MOVE EXT-EXPENSE-HEAD    TO EXP-EXPENSE-HEAD
050800     MOVE EXT-VENDOR          TO EXP-VENDOR
050900     MOVE EXT-INITIATED       TO EXP-INITIATED
051000     MOVE EXT-STATUS          TO EXP-STATUS
051100     MOVE EXT-CATEGORY        TO EXP-CATEGORY
051200     MOVE EXT-GST-CREDIT      TO EXP-GST-CREDIT
051300     MOVE EXT-TOTAL-AMOUNT    TO EXP-TOTAL-AMOUNT
051400     MOVE EXT-AMT-REQUESTED   TO EXP-AMT-REQUESTED
051500     MOVE EXT-COMMENTS        TO EXP-COMMENTS
051600     MOVE EXT-STATUS-REMARKS  TO EXP-STATUS-REMARKS
051700     MOVE EXT-SUBMITTED-BY    TO EXP-SUBMITTED-BY
051800     MOVE EXT-COMPANY-ID      TO EXP-COMPANY-ID.
051900*    "EXP" + RUN-WIDE SEQUENCE NUMBER, SAME "PREFIX PLUS RUNNING
052000*    COUNT" SCHEME AS THE EMPLOYEE ID AND LEAVE ID GENERATORS IN THE
052100*    OTHER TWO PROGRAMS - WS-LAST-EXP-SEQ IS ZEROED FRESH AT EACH
052200*    1000-INITIALISE, THERE IS NO CROSS-RUN RESERVATION OR RE-SCAN
052300*    OF PRIOR CLAIM IDS, SO CLAIM IDS ARE UNIQUE WITHIN A RUN ONLY.
052400 2020-GENERATE-EXPENSE-ID.
052500     ADD 1 TO WS-LAST-EXP-SEQ
052600     MOVE "EXP" TO WS-NEW-EXP-PREFIX
052700     MOVE WS-LAST-EXP-SEQ TO WS-NEW-EXP-SEQ
052800     MOVE WS-NEW-EXP-ALPHA TO EXP-ID.
052900*
053000*    17/02/98 KCL - THE FRONT-OFFICE EXTRACT SOMETIMES SENDS BINARY
053100*    ZEROS RATHER THAN SPACES FOR A FIELD IT LEFT UNSET.
053200 2030-DEFAULT-OPTIONAL-FIELDS.
053300     IF EXP-GST-CREDIT = LOW-VALUES
053400         MOVE SPACES TO EXP-GST-CREDIT
053500     END-IF
053600     IF EXP-COMMENTS = LOW-VALUES
053700         MOVE SPACES TO EXP-COMMENTS
053800     END-IF
053900     IF EXP-STATUS-REMARKS = LOW-VALUES
054000         MOVE SPACES TO EXP-STATUS-REMARKS
054100     END-IF.
054200*
054300*    NEW CLAIM IDS ARE ISSUED IN ASCENDING SEQUENCE, SO A PLAIN
054400*    APPEND KEEPS THE TABLE IN KEY ORDER FOR SEARCH ALL.
054500 2035-INSERT-EXPENSE-RECORD.
054600     ADD 1 TO WS-EXP-COUNT
054700     MOVE HR-EXPENSE-RECORD TO WS-EXP-ENTRY (WS-EXP-COUNT).
054800*
054900*    19/05/03 PDS - HR-ADMIN MAY ALWAYS CHANGE A CLAIM'S STATUS; A
055000*    MANAGER ONLY WHEN THE ORIGINAL CLAIMANT REPORTS TO THEM.
055100 2040-AUTHORISE-STATUS-UPDATE.
055200     SET WS-NOT-FOUND TO TRUE
055300     MOVE "CLAIM ID NOT ON THE REGISTER THIS RUN   " TO
055400         WS-REJECT-REASON
055500     SEARCH ALL WS-EXP-ENTRY
055600         AT END
055700             CONTINUE
055800         WHEN EX-KEY (EX-IX) = EXT-ID
055900             MOVE WS-EXP-ENTRY (EX-IX) TO HR-EXPENSE-RECORD
056000             MOVE EX-IX TO WS-SUB1
056100             SET WS-FOUND TO TRUE
056200     END-SEARCH
056300     IF WS-NOT-FOUND
056400         GO TO 2040-EXIT
056500     END-IF
056600     PERFORM 2041-LOOKUP-ACTOR-ROLE
056700     PERFORM 2042-LOOKUP-ORIGINAL-SUBMITTER
056800     SET WS-NOT-FOUND TO TRUE
056900     MOVE "ACTOR NOT AUTHORISED TO CHANGE THIS CLAIM" TO
057000         WS-REJECT-REASON
057100     IF WS-ACTOR-IS-HRADMIN
057200         SET WS-FOUND TO TRUE
057300     ELSE
057400         IF EXT-SUBMITTED-BY NOT = SPACES AND
057500            WS-ORIG-REPORTING-MGR = EXT-SUBMITTED-BY
057600             SET WS-FOUND TO TRUE
057700         END-IF
057800     END-IF
057900     IF WS-FOUND
058000         MOVE EXT-STATUS         TO EXP-STATUS
058100         MOVE EXT-STATUS-REMARKS TO EXP-STATUS-REMARKS
058200         MOVE HR-EXPENSE-RECORD  TO WS-EXP-ENTRY (WS-SUB1)
058300     END-IF
058400     GO TO 2040-EXIT.
058500 2040-EXIT.
058600     EXIT.
058700*
058800*    THE "ACTOR" IS THE PERSON KEYING THE STATUS-CHANGE TRANSACTION,
058900*    CARRIED IN EXT-SUBMITTED-BY ON THE UPDATE TRANSACTION (NOT ON
059000*    THE ORIGINAL CLAIM) - IF THE ACTOR IS NOT FOUND ON THE EMPLOYEE
059100*    TABLE AT ALL, WS-ACTOR-NOT-HRADMIN STANDS AND 2040 FALLS THROUGH
059200*    TO THE MANAGER-MATCH TEST, WHICH WILL ALSO FAIL SAFE TO REJECT.
059300 2041-LOOKUP-ACTOR-ROLE.
059400     SET WS-ACTOR-NOT-HRADMIN TO TRUE
059500     SEARCH ALL WS-EMP-ENTRY
059600         AT END
059700             CONTINUE
059800         WHEN WE-KEY (WE-IX) = EXT-SUBMITTED-BY
059900             MOVE WS-EMP-ENTRY (WE-IX) TO HR-EMPLOYEE-RECORD
060000             IF EMP-ROLE-HRADMIN = "Y"
060100                 SET WS-ACTOR-IS-HRADMIN TO TRUE
060200             END-IF
060300     END-SEARCH.
060400*
060500*    LOOKS UP THE CLAIM'S ORIGINAL SUBMITTER (EXP-SUBMITTED-BY, OFF
060600*    THE REGISTERED CLAIM ITSELF, NOT THE INCOMING TRANSACTION) SO
060700*    2040 CAN COMPARE THAT PERSON'S REPORTING MANAGER AGAINST THE
060800*    ACTOR - A CLAIMANT WHO HAS SINCE CHANGED MANAGERS IS STILL
060900*    GOVERNED BY WHATEVER EMP-MSTR SAYS TODAY, NOT WHO THEY REPORTED
061000*    TO WHEN THE CLAIM WAS FIRST SUBMITTED.
061100 2042-LOOKUP-ORIGINAL-SUBMITTER.
061200     MOVE SPACES TO WS-ORIG-REPORTING-MGR
061300     SEARCH ALL WS-EMP-ENTRY
061400         AT END
061500             CONTINUE
061600         WHEN WE-KEY (WE-IX) = EXP-SUBMITTED-BY
061700             MOVE WS-EMP-ENTRY (WE-IX) TO HR-EMPLOYEE-RECORD
061800             MOVE EMP-REPORTING-MGR TO WS-ORIG-REPORTING-MGR
061900     END-SEARCH.
062000*
062100*****************************************************************
062200*    4000 SERIES - WRITE THE REGISTER AND THE TOTALS.  THE TABLE
062300*    HOLDS BOTH NEW CLAIMS AND ANY REGISTERED CLAIM A STATUS-CHANGE
062400*    TRANSACTION REWROTE IN PLACE, SO ONE PASS OF THE TABLE AT
062500*    END-OF-RUN IS THE ENTIRE OUTPUT FILE - EXP-REG IS NEVER WRITTEN
062600*    TO INCREMENTALLY DURING 2000-PROCESS-ONE-TRANSACTION.
062700*****************************************************************
062800*
062900 4000-WRITE-NEW-FILES.
063000     PERFORM 4010-WRITE-REGISTER.
063100*
063200 4010-WRITE-REGISTER.
063300     MOVE 1 TO WS-SUB1
063400     PERFORM 4011-WRITE-ONE-EXPENSE
063500         UNTIL WS-SUB1 > WS-EXP-COUNT.
063600*
063700*    ONE TABLE ENTRY, ONE REGISTER RECORD - EX-KEY ORDER IS CLAIM-ID
063800*    ORDER SINCE IDS ARE ISSUED IN ASCENDING SEQUENCE AT 2020.
063900 4011-WRITE-ONE-EXPENSE.
064000     MOVE WS-EXP-ENTRY (WS-SUB1) TO EXP-REG-REC
064100     WRITE EXP-REG-REC
064200     ADD 1 TO WS-SUB1.
064300*
064400*    WS-AMT-TOTAL ACCUMULATES AMOUNT REQUESTED ON NEW CLAIMS ONLY
064500*    (SEE 2000) - A STATUS CHANGE DOES NOT ADD TO IT AGAIN, THE
064600*    AMOUNT WAS ALREADY COUNTED THE NIGHT THE CLAIM WAS FIRST FILED.
064700 4900-PRINT-TOTALS.
064800     MOVE "TOTAL EXPENSE TRANSACTIONS READ        " TO
064900         PT-LITERAL OF WS-PRINT-TOT-LINE
065000     MOVE WS-READ TO PT-COUNT OF WS-PRINT-TOT-LINE
065100     PERFORM 8900-WRITE-PRINT-LINE
065200     MOVE "TOTAL EXPENSE TRANSACTIONS ACCEPTED    " TO
065300         PT-LITERAL OF WS-PRINT-TOT-LINE
065400     MOVE WS-ACCEPTED TO PT-COUNT OF WS-PRINT-TOT-LINE
065500     PERFORM 8900-WRITE-PRINT-LINE
065600     MOVE "TOTAL EXPENSE TRANSACTIONS REJECTED    " TO
065700         PT-LITERAL OF WS-PRINT-TOT-LINE
065800     MOVE WS-REJECTED TO PT-COUNT OF WS-PRINT-TOT-LINE
065900     PERFORM 8900-WRITE-PRINT-LINE
066000     MOVE "TOTAL AMOUNT REQUESTED, NEW CLAIMS     " TO
066100         PM-LITERAL OF WS-PRINT-AMTTOT-LINE
066200     MOVE WS-AMT-TOTAL TO PM-AMOUNT OF WS-PRINT-AMTTOT-LINE
066300     PERFORM 8900-WRITE-PRINT-LINE.
066400*
066500*****************************************************************
066600*    8000 SERIES - REPORT PRINTING.  SECTION 4 IS THE LAST OF THE
066700*    THREE SECTIONS APPENDED TO CTL-RPT (1 = HREMP01 EMPLOYEE
066800*    SECTION, 3 = HRLEAV01 LEAVE SECTION, 4 = THIS PROGRAM'S EXPENSE
066900*    SECTION - SECTION 2 IS NOT USED BY ANY PROGRAM IN THIS SUITE).
067000*****************************************************************
067100*
067200 8400-PRINT-SECTION4-HEADING.
067300     ADD 1 TO WS-PAGE-COUNT
067400     MOVE WS-RUN-DATE TO PH-DATE OF WS-PRINT-HDR-LINE
067500     MOVE "HR NIGHTLY CONTROL REPORT - EXPENSE REGISTER" TO
067600         PH-TITLE OF WS-PRINT-HDR-LINE
067700     MOVE "PAGE " TO PH-PAGE-LIT OF WS-PRINT-HDR-LINE
067800     MOVE WS-PAGE-COUNT TO PH-PAGE-NO OF WS-PRINT-HDR-LINE
067900     PERFORM 8900-WRITE-PRINT-LINE.
068000*
068100*    ON A NEW CLAIM EXT-ID IS STILL BLANK AT THIS POINT (2020 SET
068200*    EXP-ID, NOT EXT-ID), SO THE CLAIM ID IS TAKEN FROM THE JUST-
068300*    GENERATED EXP-ID INSTEAD - ON A STATUS CHANGE EXT-ID ALREADY
068400*    CARRIES THE CLAIM ID FROM THE TRANSACTION.
068500 8410-PRINT-DISPOSITION-LINE.
068600     IF EXT-ID = SPACES
068700         MOVE EXP-ID TO PDI-EXP-ID OF WS-PRINT-DISP-LINE
068800     ELSE
068900         MOVE EXT-ID TO PDI-EXP-ID OF WS-PRINT-DISP-LINE
069000     END-IF
069100     MOVE "ACCEPTED  " TO PDI-DISPOSITION OF WS-PRINT-DISP-LINE
069200     MOVE WS-REJECT-REASON TO PDI-DETAIL OF WS-PRINT-DISP-LINE
069300     PERFORM 8900-WRITE-PRINT-LINE.
069400*
069500*    A REJECTED NEW CLAIM NEVER GOT AN EXP-ID (2020 IS ONLY REACHED
069600*    AFTER 2010 PASSES), SO EXT-ID PRINTS BLANK FOR THAT CASE - A
069700*    REJECTED STATUS CHANGE STILL SHOWS THE CLAIM ID THE ACTOR TRIED
069800*    TO TOUCH, WHICH IS THE MORE USEFUL CASE TO TRACE.
069900 8420-PRINT-REJECT-LINE.
070000     MOVE EXT-ID TO PDI-EXP-ID OF WS-PRINT-DISP-LINE
070100     MOVE "REJECTED  " TO PDI-DISPOSITION OF WS-PRINT-DISP-LINE
070200     MOVE WS-REJECT-REASON TO PDI-DETAIL OF WS-PRINT-DISP-LINE
070300     PERFORM 8900-WRITE-PRINT-LINE.
070400*
070500*    ONE WRITE PARAGRAPH FOR ALL FOUR PRINT-LINE SHAPES - THE CALLER
070600*    HAS ALREADY MOVED ITS OWN REDEFINITION OF WS-PRINT-LINE, THIS
070700*    PARAGRAPH JUST WRITES WHATEVER CURRENTLY SITS IN THE COMMON AREA.
070800 8900-WRITE-PRINT-LINE.
070900     MOVE WS-PRINT-LINE TO CTL-RPT-REC
071000     WRITE CTL-RPT-REC
071100     ADD 1 TO WS-LINE-COUNT.
071200*
071300*****************************************************************
071400*    9000 SERIES - CLOSE DOWN.  LAST PROGRAM OF THE NIGHTLY RUN -
071500*    CTL-RPT IS CLOSED FOR GOOD HERE.
071600*****************************************************************
071700*
071800 9000-TERMINATE.
071900     CLOSE EXP-TRANS
072000           EXP-REG
072100           EMP-MSTR
072200           CTL-RPT
072300     GO TO 9000-EXIT.
072400 9000-EXIT.
072500     EXIT.
