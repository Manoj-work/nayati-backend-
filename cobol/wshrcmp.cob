000100*******************************************
000200*                                          *
000300* RECORD DEFINITION FOR COMPANY            *
000400*          REFERENCE FILE                  *
000500*    USES CMP-ID AS KEY                    *
000600*******************************************
000700* FILE SIZE 47 BYTES + FILLER = 50.
000800*
000900* 02/12/25 VBC - CREATED, CUT DOWN VERSION OF PY-ACCOUNTS-RECORD,
001000*                HOLDS THE EMPLOYEE-ID PREFIX AND LAST SEQUENCE
001100*                ISSUED PER COMPANY RATHER THAN A GL ACCOUNT NUMBER.
001200*
001300 01  HR-COMPANY-RECORD.
001400     03  CMP-ID                PIC X(10).
001500     03  CMP-NAME              PIC X(30).
001600*                                 E.G. MED
001700     03  CMP-EMP-PREFIX        PIC X(03).
001800*                                 LAST EMPLOYEE SEQ ISSUED, THIS CO.
001900     03  CMP-LAST-EMP-SEQ      PIC 9(04).
002000     03  FILLER                PIC X(03).
002100*
