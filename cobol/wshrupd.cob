000100*******************************************
000200*                                          *
000300* RECORD DEFINITION FOR LEAVE STATUS       *
000400*      UPDATE TRANSACTION FILE             *
000500*    SEQUENTIAL, ARRIVAL ORDER             *
000600*******************************************
000700* FILE SIZE 100 BYTES + FILLER = 104.
000800*
000900* 05/12/25 VBC - CREATED, NEW FOR HR MODULE, NO DONOR RECORD IN THE
001000*                PY COPYBOOKS - SEE NOTE IN DESIGN.
001100*
001200 01  HR-STATUS-UPDATE-RECORD.
001300     03  UPD-LEAVE-ID          PIC X(10).
001400*                                 APPROVED OR REJECTED
001500     03  UPD-NEW-STATUS        PIC X(10).
001600     03  UPD-REMARKS           PIC X(80).
001700     03  FILLER                PIC X(04).
001800*
