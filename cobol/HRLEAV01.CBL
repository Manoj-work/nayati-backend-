000100*****************************************************************
000200*                                                                 *
000300*   LEAVE APPLICATION AND ADJUDICATION                           *
000400*                                                                 *
000500*****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*
000900 PROGRAM-ID.     HRLEAV01.
001000 AUTHOR.         S K IYER.
001100 INSTALLATION.   DATA PROCESSING DEPT - HR SYSTEMS GROUP.
001200 DATE-WRITTEN.   12/05/1989.
001300 DATE-COMPILED.
001400 SECURITY.       COMPANY CONFIDENTIAL - AUTHORISED STAFF ONLY.
001500*
001600* REMARKS.  APPLIES LEAVE-APPLICATION TRANSACTIONS TO THE LEAVE
001700*           FILE (COSTING EACH REQUEST IN DAYS AND WARNING WHEN
001800*           THE BALANCE LOOKS SHORT), THEN ADJUDICATES STATUS-
001900*           UPDATE TRANSACTIONS AGAINST THE SAME FILE - DRAWING
002000*           DOWN THE LEAVE BALANCE ON APPROVAL AND POSTING THE
002100*           LOSS-OF-PAY SPLIT TO THE ATTENDANCE-POSTING FILE.
002200*           SECOND PROGRAM OF THE NIGHTLY HR SUITE - EXTENDS THE
002300*           CONTROL REPORT HREMP01 OPENED.
002400*
002500* CALLED MODULES.   NONE.
002600*
002700* FILES USED.
002800*           LVRFOLD   LEAVE FILE, OLD (INPUT)
002900*           LVRFNEW   LEAVE FILE, NEW (OUTPUT)
003000*           LVBFOLD   LEAVE-BALANCE FILE, OLD (INPUT)
003100*           LVBFNEW   LEAVE-BALANCE FILE, NEW (OUTPUT)
003200*           EMPMSNEW  EMPLOYEE MASTER, AS WRITTEN BY HREMP01 (INPUT)
003300*           CMPMSNEW  COMPANY REFERENCE, AS WRITTEN BY HREMP01 (INPUT)
003400*           LVATRANS  LEAVE-APPLICATION TRANSACTIONS (INPUT)
003500*           UPDTRANS  LEAVE STATUS-UPDATE TRANSACTIONS (INPUT)
003600*           ATTPOST   ATTENDANCE POSTINGS (OUTPUT)
003700*           CTLRPT    NIGHTLY CONTROL REPORT (OUTPUT, EXTENDED HERE)
003800*
003900* ERROR MESSAGES USED.
004000*           HR101   EMPLOYEE OR COMPANY UNKNOWN ON LEAVE APPLICATION.
004100*           HR102   LEAVE ID NOT ON FILE AT ADJUDICATION.
004200*           HR103   LEAVE ALREADY IN A TERMINAL STATUS.
004300*           HR104   NEW STATUS NOT APPROVED OR REJECTED.
004400*           HR105   FILE FAILED TO OPEN, SEE STATUS CODE ON THE DUMP.
004500*
004600* CHANGE LOG.
004700* 12/05/89 SKI - 1.0.00 CREATED.  LEAVE APPLICATION AND ADJUDICATION
004800*                AGAINST THE LEAVE FILE AND LEAVE-BALANCE FILE, FULL
004900*                DAY LEAVE ONLY.
005000* 03/02/91 SKI - 1.1.00 HALF-DAY SHIFT (FIRST_HALF/SECOND_HALF)
005100*                COSTING ADDED AT THE REQUEST OF THE WEST PLANT
005200*                OFFICE.
005300* 19/07/93 TMS - 1.2.00 COMP-OFF LEAVE NAME ADDED, SEPARATE FROM
005400*                REGULAR ANNUAL LEAVE - SEE 3050-EARN-COMPOFF.
005500* 11/03/95 KCL - 1.2.01 INSUFFICIENT-BALANCE WARNING TEXT ADDED TO
005600*                LVR-REMARKS ON APPLY, SEE 2030.
005700* 14/08/98 RHS - 1.3.00 YEAR 2000 - JULIAN DATE ARITHMETIC AT 2016/
005800*                2017 REVIEWED, CONFIRMED GOOD FOR THE CENTURY
005900*                ROLLOVER.  NO WINDOWING USED ANYWHERE IN HRLEAV01.
006000* 02/02/99 RHS - 1.3.01 Y2K SIGN-OFF, SEE TEST LOG REF HR/Y2K/015.
006100* 30/11/01 RHS - 1.4.00 ATTENDANCE-POSTING OUTPUT FILE ADDED - LOP
006200*                DAYS NO LONGER JUST A REPORT FIGURE, NOW FED TO THE
006300*                ATTENDANCE SYSTEM.
006400* 25/11/03 PDS - 1.4.01 COMP-OFF-EARNED-YTD CARRIED FORWARD ON THE
006500*                BALANCE RECORD RATHER THAN RECALCULATED EACH RUN.
006600* 09/06/07 PDS - 1.5.00 NEGATIVE-ANNUAL-BALANCE REPAYMENT RULE ADDED
006700*                TO 3050-EARN-COMPOFF - COMP-OFF NOW REPAYS AN
006800*                OVERDRAWN ANNUAL BALANCE BEFORE TOPPING UP THE
006900*                COMP-OFF POOL.
007000* 21/02/11 PDS - 1.6.00 REGULAR-LEAVE DRAW-DOWN RULE REWRITTEN -
007100*                COMP-OFF IS NOW ALWAYS CONSUMED FIRST, EVEN WHEN IT
007200*                EXCEEDS THE DAYS REQUESTED - MATCHES THE LIVE
007300*                SYSTEM'S BEHAVIOUR.
007400* 14/10/14 NJV - 1.6.01 TERMINAL-STATE AND BAD-NEW-STATUS REJECTS
007500*                SPLIT INTO DISTINCT REASONS ON THE CONTROL REPORT.
007600* 08/12/25 NJV - 2.0.00 FULL REWRITE FOR THE NEW HR MASTER-FILE AND
007700*                LEAVE ADJUDICATION SUITE - RUNS AS THE SECOND STEP
007800*                OF THE NIGHTLY HR SUITE, AGAINST THE MASTERS
007900*                HREMP01 HAS JUST WRITTEN.
008000* 19/01/26 NJV - 2.0.01 LEAVE-ID SEQUENCE NOW DERIVED BY READING HIGH
008100*                ON THE OLD LEAVE FILE AT START-UP RATHER THAN A
008200*                STORED COUNTER - NO SPARE FIELD FOR IT ON wshrlvr.
008300* 10/08/26 NJV - 2.0.02 CONTROL REPORT SECTION 3 NOW EXTENDS THE FILE
008400*                HREMP01 OPENED, SEE ITS OWN LOG AT 2.0.02.
008500* 10/08/26 NJV - 2.0.02 WALKTHROUGH WITH THE AUDIT TEAM COVERING
008600*                HREMP01/HRLEAV01/HREXP01 TOGETHER - NO LOGIC CHANGE
008700*                IN THIS PROGRAM, REMARKS/FILE-USE COMMENTARY TIDIED
008800*                UP TO MATCH THE LEVEL OF DETAIL NOW CARRIED IN
008900*                HREMP01 AFTER ITS OWN 2.0.03 REVIEW.
009000* 10/08/26 NJV - 2.0.03 SAME AUDIT QUERY AS HREMP01'S 2.0.04 - THE
009100*                SIX FILE-STATUS 88-LEVELS BELOW HAD NEVER BEEN
009200*                TESTED BY ANYTHING.  ADDED 1005-CHECK-FILE-OPENS,
009300*                DROPPED THE DEAD -EOF 88S, NEW MESSAGE HR105.
009400*
009500*****************************************************************
009600*
009700 ENVIRONMENT DIVISION.
009800*
009900 CONFIGURATION SECTION.
010000*
010100 SOURCE-COMPUTER.   IBM-370.
010200 OBJECT-COMPUTER.   IBM-370.
010300*    UPSI-0 IS THE OPERATOR RERUN SWITCH SET BY THE OVERNIGHT JCL -
010400*    HR-RERUN-REQUESTED IS TESTED NOWHERE IN THIS PROGRAM YET, HELD
010500*    HERE FOR CONSISTENCY WITH THE OTHER TWO PROGRAMS IN THE SUITE.
010600 SPECIAL-NAMES.
010700     C01 IS TOP-OF-FORM
010800     CLASS HR-NUMERIC-CLASS IS "0" THRU "9"
010900     UPSI-0 ON  STATUS IS HR-RERUN-REQUESTED
011000     UPSI-0 OFF STATUS IS HR-NORMAL-RUN.
011100*
011200 INPUT-OUTPUT SECTION.
011300 FILE-CONTROL.
011400*    LEAVE MASTER - OLD/NEW PAIR, SAME SHAPE AS THE IN-MEMORY TABLE
011500*    AT WS-LVR-TABLE BELOW.  OLD IS READ ONCE AT 1010 TO BUILD THE
011600*    TABLE, NEW IS WRITTEN ONCE AT 4010 FROM THE TABLE AS IT STANDS
011700*    AFTER BOTH THE APPLY AND ADJUDICATE STREAMS HAVE RUN.
011800     SELECT LVR-OLD       ASSIGN TO "LVRFOLD"
011900         ORGANIZATION IS SEQUENTIAL
012000         ACCESS MODE   IS SEQUENTIAL
012100         FILE STATUS   IS WS-LRO-STATUS.
012200     SELECT LVR-NEW       ASSIGN TO "LVRFNEW"
012300         ORGANIZATION IS SEQUENTIAL
012400         ACCESS MODE   IS SEQUENTIAL
012500         FILE STATUS   IS WS-LRN-STATUS.
012600*    LEAVE BALANCE MASTER - ONE ENTRY PER EMPLOYEE/LEAVE-TYPE, SAME
012700*    OLD/NEW PAIR PATTERN.  ENTRIES CAN BE INSERTED MID-RUN (A FIRST
012800*    DRAWDOWN ON A LEAVE TYPE THE EMPLOYEE HAS NEVER TAKEN BEFORE),
012900*    SEE 3015-FIND-OR-INSERT-BALANCE.
013000     SELECT LVB-OLD       ASSIGN TO "LVBFOLD"
013100         ORGANIZATION IS SEQUENTIAL
013200         ACCESS MODE   IS SEQUENTIAL
013300         FILE STATUS   IS WS-LBO-STATUS.
013400     SELECT LVB-NEW       ASSIGN TO "LVBFNEW"
013500         ORGANIZATION IS SEQUENTIAL
013600         ACCESS MODE   IS SEQUENTIAL
013700         FILE STATUS   IS WS-LBN-STATUS.
013800*    EMPLOYEE AND COMPANY MASTERS - READ-ONLY REFERENCE HERE, THEY
013900*    ARE MAINTAINED BY HREMP01, NOT THIS RUN.  LOADED INTO TABLES AT
014000*    1030/1040 FOR THE EMPLOYEE-EXISTS AND LEAVE-POLICY LOOK-UPS.
014100     SELECT EMP-MSTR      ASSIGN TO "EMPMSNEW"
014200         ORGANIZATION IS SEQUENTIAL
014300         ACCESS MODE   IS SEQUENTIAL
014400         FILE STATUS   IS WS-EMP-STATUS.
014500     SELECT CMP-MSTR      ASSIGN TO "CMPMSNEW"
014600         ORGANIZATION IS SEQUENTIAL
014700         ACCESS MODE   IS SEQUENTIAL
014800         FILE STATUS   IS WS-CMP-STATUS.
014900*    LVA-TRANS CARRIES THE APPLY STREAM (NEW LEAVE REQUESTS), UPD-
015000*    TRANS CARRIES THE ADJUDICATE STREAM (APPROVE/REJECT/CANCEL
015100*    AGAINST AN EXISTING LEAVE-ID).  TWO SEPARATE TRANSACTION FILES
015200*    BECAUSE THE RECORD SHAPES ARE COMPLETELY DIFFERENT - SEE
015300*    WSHRLVR.COB AND WSHRUPD.COB.
015400     SELECT LVA-TRANS     ASSIGN TO "LVATRANS"
015500         ORGANIZATION IS SEQUENTIAL
015600         ACCESS MODE   IS SEQUENTIAL
015700         FILE STATUS   IS WS-LVA-STATUS.
015800     SELECT UPD-TRANS     ASSIGN TO "UPDTRANS"
015900         ORGANIZATION IS SEQUENTIAL
016000         ACCESS MODE   IS SEQUENTIAL
016100         FILE STATUS   IS WS-UPD-STATUS.
016200*    ATT-POST IS THE ATTENDANCE-POSTING OUTPUT - ONE RECORD PER
016300*    CALENDAR DAY DRAWN DOWN BY AN APPROVED LEAVE, PICKED UP
016400*    DOWNSTREAM BY THE ATTENDANCE/PAYROLL RUN.  SEE 3040.
016500     SELECT ATT-POST      ASSIGN TO "ATTPOST"
016600         ORGANIZATION IS SEQUENTIAL
016700         ACCESS MODE   IS SEQUENTIAL
016800         FILE STATUS   IS WS-ATT-STATUS.
016900*    CTL-RPT IS THE PRINTED CONTROL REPORT - APPLY SECTION, THEN
017000*    ADJUDICATE SECTION, THEN RUN TOTALS.  LINE SEQUENTIAL SO IT
017100*    CAN BE BROWSED ON THE SCREEN WITHOUT A PRINT UTILITY.
017200     SELECT CTL-RPT       ASSIGN TO "CTLRPT"
017300         ORGANIZATION IS LINE SEQUENTIAL
017400         ACCESS MODE   IS SEQUENTIAL
017500         FILE STATUS   IS WS-RPT-STATUS.
017600*
017700*****************************************************************
017800*
017900 DATA DIVISION.
018000 FILE SECTION.
018100*
018200*    EVERY FD IN THIS PROGRAM IS A FLAT PIC X RECORD - THE REAL
018300*    FIELD-LEVEL BREAKDOWN LIVES IN THE COPYBOOKS PULLED INTO
018400*    WORKING-STORAGE BELOW.  THE FD RECORD IS ONLY EVER MOVED INTO
018500*    OR OUT OF ITS SCRATCH AREA, NEVER REFERENCED FIELD BY FIELD.
018600 FD  LVR-OLD
018700     LABEL RECORDS ARE STANDARD
018800     RECORD CONTAINS 216 CHARACTERS
018900     RECORDING MODE IS F.
019000 01  LVR-OLD-REC                  PIC X(216).
019100*
019200 FD  LVR-NEW
019300     LABEL RECORDS ARE STANDARD
019400     RECORD CONTAINS 216 CHARACTERS
019500     RECORDING MODE IS F.
019600 01  LVR-NEW-REC                  PIC X(216).
019700*
019800 FD  LVB-OLD
019900     LABEL RECORDS ARE STANDARD
020000     RECORD CONTAINS 30 CHARACTERS
020100     RECORDING MODE IS F.
020200 01  LVB-OLD-REC                  PIC X(30).
020300*
020400 FD  LVB-NEW
020500     LABEL RECORDS ARE STANDARD
020600     RECORD CONTAINS 30 CHARACTERS
020700     RECORDING MODE IS F.
020800 01  LVB-NEW-REC                  PIC X(30).
020900*
021000 FD  EMP-MSTR
021100     LABEL RECORDS ARE STANDARD
021200     RECORD CONTAINS 321 CHARACTERS
021300     RECORDING MODE IS F.
021400 01  EMP-MSTR-REC                 PIC X(321).
021500*
021600 FD  CMP-MSTR
021700     LABEL RECORDS ARE STANDARD
021800     RECORD CONTAINS 50 CHARACTERS
021900     RECORDING MODE IS F.
022000 01  CMP-MSTR-REC                 PIC X(50).
022100*
022200 FD  LVA-TRANS
022300     LABEL RECORDS ARE STANDARD
022400     RECORD CONTAINS 216 CHARACTERS
022500     RECORDING MODE IS F.
022600 01  LVA-TRANS-REC                PIC X(216).
022700*
022800 FD  UPD-TRANS
022900     LABEL RECORDS ARE STANDARD
023000     RECORD CONTAINS 104 CHARACTERS
023100     RECORDING MODE IS F.
023200 01  UPD-TRANS-REC                PIC X(104).
023300*
023400 FD  ATT-POST
023500     LABEL RECORDS ARE STANDARD
023600     RECORD CONTAINS 38 CHARACTERS
023700     RECORDING MODE IS F.
023800 01  ATT-POST-REC                 PIC X(38).
023900*
024000*    CTL-RPT IS LINE SEQUENTIAL SO THE RECORD AREA IS JUST THE
024100*    PRINT LINE ITSELF, NO CARRIAGE-CONTROL BYTE TO WORRY ABOUT.
024200 FD  CTL-RPT
024300     LABEL RECORDS ARE OMITTED
024400     RECORD CONTAINS 132 CHARACTERS
024500     RECORDING MODE IS F.
024600 01  CTL-RPT-REC                  PIC X(132).
024700*
024800*****************************************************************
024900*
025000 WORKING-STORAGE SECTION.
025100*
025200*    STANDALONE COUNTERS AND SWITCHES - KEPT AS 77-LEVELS PER SHOP
025300*    STANDARD RATHER THAN BURIED IN A GROUP, SO A DUMP OR A DEBUG
025400*    DISPLAY CAN FIND THEM BY NAME WITHOUT QUALIFYING.
025500 77  WS-PROG-VERSION           PIC X(18) VALUE "HRLEAV01 (2.0.03)".
025600*                                 GENERAL PURPOSE TABLE SUBSCRIPTS
025700 77  WS-SUB1                   PIC 9(05) COMP.
025800 77  WS-SUB2                   PIC 9(05) COMP.
025900*                                 PRINT LINE/PAGE CONTROL FOR CTL-RPT
026000 77  WS-LINE-COUNT             PIC 9(03) COMP.
026100 77  WS-PAGE-COUNT             PIC 9(03) COMP.
026200*
026300*    SCRATCH AREAS - THE LAYOUTS, FLAT ON THE FILE, EXPLODED HERE
026400*    FOR FIELD LEVEL WORK.  LVA-TRANS USES THE SAME SHAPE AS THE
026500*    LEAVE FILE ITSELF, SO HR-LEAVE-RECORD SERVES BOTH.
026600*
026700     COPY "wshrlvr.cob".
026800     COPY "wshrlvb.cob".
026900     COPY "wshremp.cob".
027000     COPY "wshrcmp.cob".
027100     COPY "wshrupd.cob".
027200     COPY "wshratt.cob".
027300*
027400*    LEAVE FILE HELD IN TABLE FOR THE LIFE OF THE RUN - NEW LEAVES
027500*    FROM THE APPLY STREAM ARE APPENDED (LEAVE-ID IS ISSUED IN
027600*    ASCENDING SEQUENCE SO THE TABLE STAYS IN KEY ORDER), THE
027700*    ADJUDICATE STREAM REWRITES ENTRIES IN PLACE.
027800*
027900 01  WS-LVR-TABLE.
028000     03  WS-LVR-COUNT             PIC 9(05)        COMP.
028100     03  WS-LVR-ENTRY OCCURS 5000 TIMES
028200             ASCENDING KEY IS LR-KEY
028300             INDEXED BY LR-IX, LR-IX2.
028400         05  LR-KEY               PIC X(10).
028500         05  LR-REST-OF-RECORD    PIC X(206).
028600*
028700*    LEAVE-BALANCE FILE HELD IN TABLE - AN EMPLOYEE WITH NO BALANCE
028800*    RECORD ON FILE YET IS GIVEN A ZERO ENTRY, INSERTED KEEPING THE
028900*    TABLE IN EMP-ID SEQUENCE, SEE 3015/3016.
029000*
029100 01  WS-LVB-TABLE.
029200     03  WS-LVB-COUNT             PIC 9(04)        COMP.
029300     03  WS-LVB-ENTRY OCCURS 2000 TIMES
029400             ASCENDING KEY IS LB-KEY
029500             INDEXED BY LB-IX, LB-IX2.
029600*                                 EMP-ID - KEY IS NOT UNIQUE ACROSS
029700*                                 LEAVE TYPES IN THE LIVE FILE, BUT
029800*                                 THIS RUN ONLY EVER HOLDS ONE
029900*                                 COMBINED BALANCE ROW PER EMPLOYEE
030000         05  LB-KEY               PIC X(10).
030100         05  LB-REST-OF-RECORD    PIC X(20).
030200*
030300*    EMPLOYEE AND COMPANY TABLES - REFERENCE ONLY, NOT REWRITTEN,
030400*    USED TO VALIDATE LEAVE APPLICATIONS AT 2010.
030500*
030600 01  WS-EMP-TABLE.
030700     03  WS-EMP-COUNT             PIC 9(05)        COMP.
030800     03  WS-EMP-ENTRY OCCURS 2000 TIMES
030900             ASCENDING KEY IS WE-KEY
031000             INDEXED BY WE-IX.
031100*                                 EMP-ID, FOR THE SEARCH ALL AT 2010/
031200*                                 3010 - REST-OF-RECORD IS NEVER
031300*                                 UNPACKED FIELD BY FIELD HERE, ONLY
031400*                                 MOVED WHOLE TO HR-EMPLOYEE-RECORD
031500         05  WE-KEY               PIC X(10).
031600         05  WE-REST-OF-RECORD    PIC X(311).
031700*
031800*                                 COMPANY-ID TABLE, SAME PATTERN
031900 01  WS-CMP-TABLE.
032000     03  WS-CMP-COUNT             PIC 9(04)        COMP.
032100     03  WS-CMP-ENTRY OCCURS 200 TIMES
032200             ASCENDING KEY IS WC-KEY
032300             INDEXED BY WC-IX.
032400         05  WC-KEY               PIC X(10).
032500         05  WC-REST-OF-RECORD    PIC X(40).
032600*
032700*    PRINT LINE - ONE PHYSICAL AREA, REDEFINED PER REPORT USE.  ONLY
032800*    ONE OF THESE IS EVER MOVED-INTO AT A TIME; 8900-WRITE-PRINT-LINE
032900*    ALWAYS WRITES VIA THE BASE WS-PRINT-LINE NAME SO IT DOES NOT
033000*    NEED TO KNOW WHICH LAYOUT WAS JUST FILLED.
033100*
033200 01  WS-PRINT-LINE                PIC X(132).
033300*                                 HEADING LINE - DATE, TITLE, PAGE NO
033400 01  WS-PRINT-HDR-LINE REDEFINES WS-PRINT-LINE.
033500     03  PH-DATE                  PIC X(10).
033600     03  FILLER                   PIC X(04).
033700     03  PH-TITLE                 PIC X(60).
033800     03  FILLER                   PIC X(05).
033900     03  PH-PAGE-LIT              PIC X(05).
034000     03  PH-PAGE-NO               PIC ZZZ9.
034100     03  FILLER                   PIC X(44).
034200*                                 APPLY-STREAM DETAIL LINE - ONE PER
034300*                                 ACCEPTED LEAVE APPLICATION
034400 01  WS-PRINT-APP-LINE REDEFINES WS-PRINT-LINE.
034500     03  PA-LEAVE-ID              PIC X(10).
034600     03  FILLER                   PIC X(02).
034700     03  PA-EMP-ID                PIC X(10).
034800     03  FILLER                   PIC X(02).
034900     03  PA-LEAVE-NAME            PIC X(10).
035000     03  FILLER                   PIC X(02).
035100     03  PA-DAYS-LIT              PIC X(12).
035200     03  PA-DAYS                  PIC -ZZZ9.9.
035300     03  FILLER                   PIC X(02).
035400     03  PA-WARN-LIT              PIC X(10).
035500     03  PA-WARN-FLAG             PIC X(03).
035600     03  FILLER                   PIC X(61).
035700*                                 SHARED LAYOUT FOR BOTH AN APPLY-
035800*                                 REJECT LINE AND AN ADJUDICATE LINE
035900*                                 (APPROVED/REJECTED/ERROR) - SAME
036000*                                 THREE FIELDS SUIT ALL THREE USES
036100 01  WS-PRINT-ADJ-LINE REDEFINES WS-PRINT-LINE.
036200     03  PJ-LEAVE-ID              PIC X(10).
036300     03  FILLER                   PIC X(02).
036400     03  PJ-STATUS                PIC X(10).
036500     03  FILLER                   PIC X(02).
036600     03  PJ-DETAIL                PIC X(60).
036700     03  FILLER                   PIC X(48).
036800*                                 RUN-TOTAL COUNT LINE
036900 01  WS-PRINT-TOT-LINE REDEFINES WS-PRINT-LINE.
037000     03  PT-LITERAL               PIC X(40).
037100     03  PT-COUNT                 PIC ZZZ,ZZ9.
037200     03  FILLER                   PIC X(84).
037300*                                 RUN-TOTAL DAY-COUNT LINE, ONE
037400*                                 DECIMAL PLACE SINCE HALF-DAY SHIFT
037500*                                 LEAVE CAN LEAVE A FRACTIONAL TOTAL
037600 01  WS-PRINT-DAYTOT-LINE REDEFINES WS-PRINT-LINE.
037700     03  PD-LITERAL               PIC X(40).
037800     03  PD-DAYS                  PIC -ZZZZ9.9.
037900     03  FILLER                   PIC X(85).
038000*
038100*    NEW LEAVE-ID BUILD AREA - PREFIX+SEQ BUILT AS TWO FIELDS, THEN
038200*    PICKED UP AS ONE 7-CHARACTER ALPHA STRING VIA THE REDEFINES SO
038300*    IT CAN BE MOVED STRAIGHT INTO LVR-LEAVE-ID IN ONE STATEMENT.
038400*
038500 01  WS-NEW-LEAVE-ID.
038600     03  WS-NEW-LID-PREFIX        PIC X(03).
038700     03  WS-NEW-LID-SEQ           PIC 9(04).
038800 01  WS-NEW-LEAVE-ID-X REDEFINES WS-NEW-LEAVE-ID.
038900     03  WS-NEW-LID-ALPHA         PIC X(07).
039000*
039100*    JULIAN-DATE ARITHMETIC WORK AREA - NO INTRINSIC DATE FUNCTIONS
039200*    ON THIS COMPILER, SO CALENDAR-DAY DIFFERENCES AND DAY-STEPPING
039300*    ARE DONE BY HAND, SEE 2016/2017.
039400*
039500 01  WS-DATE-CALC.
039600*                                 HYPHENATED CCYY-MM-DD IN/OUT FIELDS
039700     03  WS-DC-DATE-IN            PIC X(10).
039800     03  WS-DC-DATE-OUT           PIC X(10).
039900*                                 INPUT DATE BROKEN OUT TO NUMERICS
040000     03  WS-DC-YY                 PIC 9(4)    COMP.
040100     03  WS-DC-MM                 PIC 9(2)    COMP.
040200     03  WS-DC-DD                 PIC 9(2)    COMP.
040300*                                 FLIEGEL/VAN FLANDERN INTERMEDIATES -
040400*                                 NAMED AFTER THE PUBLISHED ALGORITHM,
040500*                                 NOT THE BUSINESS DATA, SO THEY STAY
040600*                                 AS WRITTEN RATHER THAN RENAMED
040700     03  WS-DC-A                  PIC 9(4)    COMP.
040800     03  WS-DC-Y                  PIC 9(6)    COMP.
040900     03  WS-DC-M                  PIC 9(4)    COMP.
041000*                                 RESULT - JULIAN DAY NUMBER
041100     03  WS-DC-JDN                PIC 9(9)    COMP.
041200     03  WS-DC-T1                 PIC 9(9)    COMP.
041300     03  WS-DC-T2A                PIC 9(9)    COMP.
041400     03  WS-DC-T2B                PIC 9(9)    COMP.
041500     03  WS-DC-T2C                PIC 9(9)    COMP.
041600*                                 INVERSE-DIRECTION INTERMEDIATES,
041700*                                 SAME ALGORITHM RUN BACKWARDS AT 2017
041800     03  WS-DC-L1                 PIC 9(9)    COMP.
041900     03  WS-DC-L2                 PIC 9(9)    COMP.
042000     03  WS-DC-L3                 PIC 9(9)    COMP.
042100     03  WS-DC-L4                 PIC 9(9)    COMP.
042200     03  WS-DC-N                  PIC 9(9)    COMP.
042300     03  WS-DC-I                  PIC 9(9)    COMP.
042400     03  WS-DC-J                  PIC 9(9)    COMP.
042500     03  WS-DC-TX                 PIC 9(9)    COMP.
042600     03  WS-DC-TY                 PIC 9(9)    COMP.
042700     03  WS-DC-TZ                 PIC 9(9)    COMP.
042800*                                 OUTPUT DATE, NUMERIC, BEFORE IT IS
042900*                                 RE-HYPHENATED INTO WS-DC-DATE-OUT
043000     03  WS-DC-YY-OUT             PIC 9(4)    COMP.
043100     03  WS-DC-MM-OUT             PIC 9(2)    COMP.
043200     03  WS-DC-DD-OUT             PIC 9(2)    COMP.
043300*
043400*    LEAVE-DAY COSTING AND DRAW-DOWN WORK AREA - SHARED BY THE APPLY
043500*    STREAM (COSTING ONLY) AND THE ADJUDICATE STREAM (COSTING PLUS
043600*    THE ACTUAL BALANCE DRAW-DOWN/COMP-OFF EARNING ARITHMETIC).
043700*
043800 01  WS-LEAVE-CALC.
043900*                                 JULIAN DAY NUMBERS OF THE REQUESTED
044000*                                 START/END DATES, AND THE CALENDAR-
044100*                                 DAY SPAN BETWEEN THEM INCLUSIVE
044200     03  WS-START-JDN             PIC 9(9)       COMP.
044300     03  WS-END-JDN               PIC 9(9)       COMP.
044400     03  WS-CAL-DAYS              PIC 9(5)       COMP.
044500*                                 DAYS REQUESTED (HALVED FOR A SHIFT
044600*                                 LEAVE) AND THE BALANCE AVAILABLE
044700*                                 AGAINST IT AT THE TIME OF COSTING
044800     03  WS-REQ-DAYS              PIC S9(5)V9    COMP-3.
044900     03  WS-AVAILABLE             PIC S9(5)V9    COMP-3.
045000*                                 DRAW-DOWN WORKING FIELDS - ORIG-R IS
045100*                                 THE REQUEST AS IT STOOD BEFORE ANY
045200*                                 POOL WAS TOUCHED, R IS WHAT IS LEFT
045300*                                 TO FIND AFTER COMP-OFF IS SPENT FIRST
045400     03  WS-ORIG-R                PIC S9(5)V9    COMP-3.
045500     03  WS-R                     PIC S9(5)V9    COMP-3.
045600     03  WS-C-SAVE                PIC S9(5)V9    COMP-3.
045700     03  WS-A-SAVE                PIC S9(5)V9    COMP-3.
045800     03  WS-T-SAVE                PIC S9(5)V9    COMP-3.
045900*                                 DAYS-D = ACTUALLY DRAWN AS LEAVE,
046000*                                 DAYS-L = SHORTFALL POSTED AS LOP
046100     03  WS-DAYS-D                PIC S9(5)V9    COMP-3.
046200     03  WS-DAYS-L                PIC S9(5)V9    COMP-3.
046300     03  WS-LEAVE-DAY-CT          PIC 9(5)       COMP.
046400*                                 COMP-OFF EARNING WORK FIELDS, SEE
046500*                                 3050 - ABS-A/USED HANDLE THE CASE
046600*                                 WHERE THE ANNUAL BALANCE IS ALREADY
046700*                                 NEGATIVE AND NEEDS REPAYING FIRST
046800     03  WS-ABS-A                 PIC S9(5)V9    COMP-3.
046900     03  WS-USED                  PIC S9(5)V9    COMP-3.
047000     03  WS-TOTAL-AVAIL-CO        PIC S9(5)V9    COMP-3.
047100*                                 EDITED COPIES FOR THE PRINT LINES
047200     03  WS-REQ-DAYS-ED           PIC -ZZZ9.9.
047300     03  WS-AVAILABLE-ED          PIC -ZZZ9.9.
047400*
047500*    FILE STATUS SWITCHES.  ONLY THE -OK CONDITION IS EVER TESTED,
047600*    RIGHT AFTER EACH OPEN IN 1005-CHECK-FILE-OPENS BELOW - END OF
047700*    FILE ON THE SEQUENTIAL READS IS A SEPARATE, ALREADY-WORKING
047800*    SWITCH DOWN IN WS-SWITCHES (LVA-AT-EOF, UPD-AT-EOF, ETC), SO
047900*    NO -EOF 88 BELONGS UP HERE.  10/08/26 NJV - 2.0.03 DROPPED THE
048000*    -EOF 88S THAT HAD RIDDEN ALONG SINCE 1.0.00 WITHOUT EVER BEING
048100*    TESTED BY ANYTHING.
048200 01  WS-FILE-STATUSES.
048300     03  WS-LRO-STATUS            PIC X(02).
048400         88  LRO-OK               VALUE "00".
048500     03  WS-LRN-STATUS            PIC X(02).
048600     03  WS-LBO-STATUS            PIC X(02).
048700         88  LBO-OK               VALUE "00".
048800     03  WS-LBN-STATUS            PIC X(02).
048900     03  WS-EMP-STATUS            PIC X(02).
049000         88  EMP-OK               VALUE "00".
049100     03  WS-CMP-STATUS            PIC X(02).
049200         88  CMP-OK               VALUE "00".
049300     03  WS-LVA-STATUS            PIC X(02).
049400         88  LVA-OK               VALUE "00".
049500     03  WS-UPD-STATUS            PIC X(02).
049600         88  UPD-OK               VALUE "00".
049700*                                 ATT-POST/CTL-RPT ARE OUTPUT ONLY,
049800*                                 NO EOF CONDITION EVER TESTED ON THEM
049900     03  WS-ATT-STATUS            PIC X(02).
050000     03  WS-RPT-STATUS            PIC X(02).
050100*
050200*    END-OF-FILE AND ONE-SHOT WORK SWITCHES FOR THE RUN.
050300 01  WS-SWITCHES.
050400     03  WS-LVA-EOF-SW            PIC X.
050500         88  LVA-AT-EOF           VALUE "Y".
050600     03  WS-UPD-EOF-SW            PIC X.
050700         88  UPD-AT-EOF           VALUE "Y".
050800*                                 SET BY WHICHEVER SEARCH-ALL LAST
050900*                                 RAN - 2010, 3010 ETC, TESTED RIGHT
051000*                                 AFTER THE SEARCH THAT SET IT
051100     03  WS-FOUND-SW              PIC X.
051200         88  WS-FOUND             VALUE "Y".
051300         88  WS-NOT-FOUND         VALUE "N".
051400*                                 SET BY 2030 WHEN A REQUEST IS
051500*                                 ACCEPTED WITH LESS THAN THE FULL
051600*                                 BALANCE AVAILABLE (PARTIAL LOP)
051700     03  WS-WARN-SW               PIC X.
051800         88  WS-WARNING-ISSUED    VALUE "Y".
051900         88  WS-NO-WARNING        VALUE "N".
052000*
052100*    RUN COUNTERS - PRINTED ON THE TOTALS SECTION OF THE CONTROL
052200*    REPORT AT 4900, ONE BLOCK FOR THE APPLY STREAM AND ONE FOR THE
052300*    ADJUDICATE STREAM.
052400 01  WS-COUNTERS.
052500*                                 APPLY-STREAM COUNTS, SEE 2000 SERIES
052600     03  WS-APPS-READ             PIC 9(07)      COMP.
052700     03  WS-APPS-WRITTEN          PIC 9(07)      COMP.
052800     03  WS-APPS-REJECTED         PIC 9(07)      COMP.
052900*                                 SEE WS-WARN-SW, PARTIAL LOP DAYS ON
053000*                                 AN OTHERWISE-ACCEPTED APPLICATION
053100     03  WS-WARNINGS-ISSUED       PIC 9(07)      COMP.
053200*                                 ADJUDICATE-STREAM COUNTS, 3000 SERIES
053300     03  WS-ADJ-READ              PIC 9(07)      COMP.
053400*                                 APPROVED COVERS BOTH REGULAR-LEAVE
053500*                                 DRAWDOWNS AND COMP-OFF EARNINGS
053600     03  WS-ADJ-APPROVED          PIC 9(07)      COMP.
053700     03  WS-ADJ-REJECTED          PIC 9(07)      COMP.
053800*                                 UPD-TRANS AGAINST A LEAVE ID NOT ON
053900*                                 THE TABLE, SEE 3010/3020
054000     03  WS-ADJ-ERRORS            PIC 9(07)      COMP.
054100*                                 DAYS ACTUALLY DRAWN DOWN VS DAYS
054200*                                 POSTED AS LOSS-OF-PAY WHEN BALANCE
054300*                                 RAN SHORT, SEE 2030/3030
054400     03  WS-LEAVE-DAYS-TOTAL      PIC S9(7)V9    COMP-3.
054500     03  WS-LOP-DAYS-TOTAL        PIC S9(7)V9    COMP-3.
054600     03  WS-DAY-IX                PIC 9(05)      COMP.
054700*                                 HIGH-WATER LEAVE-ID SEQUENCE SEEN
054800*                                 SO FAR THIS RUN, SEE 1010/2025
054900     03  WS-LAST-LID-SEQ          PIC 9(04)      COMP.
055000     03  WS-LID-SEQ-CHK           PIC 9(04)      COMP.
055100*
055200*    MISCELLANEOUS SCRATCH - REJECT-REASON TEXT FOR THE REPORT, AND
055300*    THE RUN DATE IN BOTH ITS HYPHENATED AND RAW CCYYMMDD FORMS.
055400 01  WS-WORK-FIELDS.
055500     03  WS-REJECT-REASON         PIC X(40).
055600     03  WS-RUN-DATE              PIC X(10).
055700     03  WS-RD-CCYYMMDD           PIC 9(08).
055800*
055900*****************************************************************
056000*
056100 PROCEDURE DIVISION.
056200*
056300*    MAINLINE - APPLY STREAM RUNS TO EXHAUSTION FIRST, THEN THE
056400*    ADJUDICATE STREAM, SO A LEAVE APPLIED FOR EARLIER IN THE SAME
056500*    RUN CAN BE ADJUDICATED LATER IN THE SAME RUN (E.G. AN AUTO-
056600*    APPROVE TRANSACTION ARRIVING IN THE SAME BATCH AS ITS REQUEST).
056700 0000-MAINLINE.
056800     PERFORM 1000-INITIALISE
056900     PERFORM 2000-APPLY-ONE-LEAVE-REQUEST
057000         UNTIL LVA-AT-EOF
057100     PERFORM 3000-ADJUDICATE-ONE-STATUS-UPDATE
057200         UNTIL UPD-AT-EOF
057300     PERFORM 4900-PRINT-TOTALS
057400     PERFORM 4000-WRITE-NEW-FILES
057500     PERFORM 9000-TERMINATE
057600     STOP RUN.
057700*
057800*****************************************************************
057900*    1000 SERIES - OPEN FILES AND LOAD THE TABLES.
058000*****************************************************************
058100*
058200 1000-INITIALISE.
058300     ACCEPT WS-RD-CCYYMMDD FROM DATE YYYYMMDD
058400     STRING WS-RD-CCYYMMDD (1:4) "-" WS-RD-CCYYMMDD (5:2) "-"
058500            WS-RD-CCYYMMDD (7:2) DELIMITED BY SIZE INTO WS-RUN-DATE
058600     OPEN INPUT  LVR-OLD
058700                 LVB-OLD
058800                 EMP-MSTR
058900                 CMP-MSTR
059000                 LVA-TRANS
059100                 UPD-TRANS
059200     OPEN OUTPUT LVR-NEW
059300                 LVB-NEW
059400                 ATT-POST
059500     OPEN EXTEND CTL-RPT
059600     PERFORM 1005-CHECK-FILE-OPENS
059700     PERFORM 1010-LOAD-LEAVES
059800     PERFORM 1020-LOAD-BALANCES
059900     PERFORM 1030-LOAD-EMPLOYEES
060000     PERFORM 1040-LOAD-COMPANIES
060100     PERFORM 8300-PRINT-SECTION3-HEADING
060200     READ LVA-TRANS
060300         AT END SET LVA-AT-EOF TO TRUE
060400     END-READ
060500     READ UPD-TRANS
060600         AT END SET UPD-AT-EOF TO TRUE
060700     END-READ
060800     GO TO 1000-EXIT.
060900 1000-EXIT.
061000     EXIT.
061100*
061200*    10/08/26 NJV - 2.0.03 ADDED - THE SIX FILE-STATUS 88-LEVELS UP IN
061300*    WS-FILE-STATUSES HAD RIDDEN ALONG SINCE 1.0.00 WITHOUT ANYTHING
061400*    EVER TESTING THEM, SO A BAD OPEN WENT UNCAUGHT UNTIL THE FIRST
061500*    READ AGAINST THE UNOPENED FILE BLEW UP.  ONLY THE SIX INPUT FILES
061600*    ARE CHECKED - AN OUTPUT-FILE OPEN FAILURE STILL SURFACES ON THE
061700*    FIRST WRITE, AS IT ALWAYS HAS.
061800 1005-CHECK-FILE-OPENS.
061900     IF NOT LRO-OK
062000         DISPLAY "HR105 LVR-OLD OPEN FAILED, STATUS " WS-LRO-STATUS
062100         MOVE 16 TO RETURN-CODE
062200         STOP RUN
062300     END-IF
062400     IF NOT LBO-OK
062500         DISPLAY "HR105 LVB-OLD OPEN FAILED, STATUS " WS-LBO-STATUS
062600         MOVE 16 TO RETURN-CODE
062700         STOP RUN
062800     END-IF
062900     IF NOT EMP-OK
063000         DISPLAY "HR105 EMP-MSTR OPEN FAILED, STATUS " WS-EMP-STATUS
063100         MOVE 16 TO RETURN-CODE
063200         STOP RUN
063300     END-IF
063400     IF NOT CMP-OK
063500         DISPLAY "HR105 CMP-MSTR OPEN FAILED, STATUS " WS-CMP-STATUS
063600         MOVE 16 TO RETURN-CODE
063700         STOP RUN
063800     END-IF
063900     IF NOT LVA-OK
064000         DISPLAY "HR105 LVA-TRANS OPEN FAILED, STATUS " WS-LVA-STATUS
064100         MOVE 16 TO RETURN-CODE
064200         STOP RUN
064300     END-IF
064400     IF NOT UPD-OK
064500         DISPLAY "HR105 UPD-TRANS OPEN FAILED, STATUS " WS-UPD-STATUS
064600         MOVE 16 TO RETURN-CODE
064700         STOP RUN
064800     END-IF.
064900*
065000*    19/01/26 NJV - LAST-ISSUED SEQUENCE IS READ HIGH OFF THE OLD
065100*    LEAVE FILE RATHER THAN STORED ANYWHERE, SEE 2.0.01.
065200 1010-LOAD-LEAVES.
065300     MOVE ZERO TO WS-LVR-COUNT
065400     MOVE ZERO TO WS-LAST-LID-SEQ
065500 1010-READ-LOOP.
065600     READ LVR-OLD
065700         AT END GO TO 1010-EXIT
065800     END-READ
065900     ADD 1 TO WS-LVR-COUNT
066000     MOVE LVR-OLD-REC TO WS-LVR-ENTRY (WS-LVR-COUNT)
066100     MOVE LVR-OLD-REC TO HR-LEAVE-RECORD
066200     IF LVR-LEAVE-ID (4:4) NUMERIC
066300         MOVE LVR-LEAVE-ID (4:4) TO WS-LID-SEQ-CHK
066400         IF WS-LID-SEQ-CHK > WS-LAST-LID-SEQ
066500             MOVE WS-LID-SEQ-CHK TO WS-LAST-LID-SEQ
066600         END-IF
066700     END-IF
066800     GO TO 1010-READ-LOOP.
066900 1010-EXIT.
067000     EXIT.
067100*
067200*    BALANCE TABLE LOADS IN EMP-ID/LEAVE-TYPE KEY ORDER STRAIGHT OFF
067300*    THE OLD FILE - 3015 INSERTS A ZERO ENTRY MID-TABLE FOR ANY
067400*    EMPLOYEE/TYPE COMBINATION NOT ALREADY PRESENT, SO THE TABLE
067500*    NEVER NEEDS RE-SORTING AFTER THIS LOAD.
067600 1020-LOAD-BALANCES.
067700     MOVE ZERO TO WS-LVB-COUNT
067800 1020-READ-LOOP.
067900     READ LVB-OLD
068000         AT END GO TO 1020-EXIT
068100     END-READ
068200     ADD 1 TO WS-LVB-COUNT
068300     MOVE LVB-OLD-REC TO WS-LVB-ENTRY (WS-LVB-COUNT)
068400     GO TO 1020-READ-LOOP.
068500 1020-EXIT.
068600     EXIT.
068700*
068800*    EMPLOYEE MASTER LOADED WHOLE INTO WS-EMP-TABLE, REFERENCE ONLY -
068900*    USED TO CONFIRM THE EMP-ID ON AN APPLICATION/ADJUDICATION
069000*    EXISTS, NEVER REWRITTEN BY THIS PROGRAM.
069100 1030-LOAD-EMPLOYEES.
069200     MOVE ZERO TO WS-EMP-COUNT
069300 1030-READ-LOOP.
069400     READ EMP-MSTR
069500         AT END GO TO 1030-EXIT
069600     END-READ
069700     ADD 1 TO WS-EMP-COUNT
069800     MOVE EMP-MSTR-REC TO WS-EMP-ENTRY (WS-EMP-COUNT)
069900     GO TO 1030-READ-LOOP.
070000 1030-EXIT.
070100     EXIT.
070200*
070300*    COMPANY MASTER LOADED THE SAME WAY, REFERENCE ONLY.
070400 1040-LOAD-COMPANIES.
070500     MOVE ZERO TO WS-CMP-COUNT
070600 1040-READ-LOOP.
070700     READ CMP-MSTR
070800         AT END GO TO 1040-EXIT
070900     END-READ
071000     ADD 1 TO WS-CMP-COUNT
071100     MOVE CMP-MSTR-REC TO WS-CMP-ENTRY (WS-CMP-COUNT)
071200     GO TO 1040-READ-LOOP.
071300 1040-EXIT.
071400     EXIT.
071500*
071600*****************************************************************
071700*    2000 SERIES - APPLY STREAM.  ONE PASS OF LVA-TRANS, EACH
071800*    REQUEST VALIDATED, COSTED AND BALANCE-CHECKED (REGULAR LEAVE
071900*    TYPES ONLY - COMP-OFF AND OTHER NON-COSTED TYPES SKIP 2020/2030
072000*    AND GO STRAIGHT TO PENDING), THEN APPENDED TO THE LEAVE TABLE.
072100*    NOTHING IS APPROVED HERE - THAT IS THE ADJUDICATE STREAM'S JOB.
072200*****************************************************************
072300*
072400 2000-APPLY-ONE-LEAVE-REQUEST.
072500     ADD 1 TO WS-APPS-READ
072600     MOVE LVA-TRANS-REC TO HR-LEAVE-RECORD
072700     PERFORM 2010-VALIDATE-APPLICATION THRU 2010-EXIT
072800     IF WS-FOUND
072900         PERFORM 2015-DEFAULT-END-DATE
073000         PERFORM 2025-GENERATE-LEAVE-ID
073100         MOVE "PENDING   " TO LVR-STATUS
073200         MOVE SPACES       TO LVR-REMARKS
073300         SET WS-NO-WARNING TO TRUE
073400         IF LVR-LEAVE-NAME = "LEAVE     "
073500             PERFORM 2020-COST-LEAVE-DAYS
073600             PERFORM 2030-CHECK-AVAILABLE-BALANCE
073700         END-IF
073800         PERFORM 2040-WRITE-LEAVE-RECORD
073900         ADD 1 TO WS-APPS-WRITTEN
074000         PERFORM 8310-PRINT-APPLY-LINE
074100     ELSE
074200         ADD 1 TO WS-APPS-REJECTED
074300         PERFORM 8320-PRINT-APPLY-REJECT-LINE
074400     END-IF
074500     READ LVA-TRANS
074600         AT END SET LVA-AT-EOF TO TRUE
074700     END-READ
074800     GO TO 2000-EXIT.
074900 2000-EXIT.
075000     EXIT.
075100*
075200*    EMPLOYEE MUST BE ON THE EMPLOYEE MASTER AND ITS COMPANY MUST BE
075300*    ON THE COMPANY MASTER - NO LEAVE-POLICY CHECK HERE, THE POLICY
075400*    LOOK-UP AND ITS ENTITLEMENT RULES BELONG TO HREMP01, NOT THIS
075500*    PROGRAM; THIS PROGRAM ONLY COSTS AND DRAWS DOWN WHAT IS ALREADY
075600*    ON THE BALANCE FILE.
075700 2010-VALIDATE-APPLICATION.
075800     SET WS-NOT-FOUND TO TRUE
075900     MOVE "EMPLOYEE NOT ON FILE FOR LEAVE APPLICATION" TO
076000         WS-REJECT-REASON
076100     SEARCH ALL WS-EMP-ENTRY
076200         AT END
076300             CONTINUE
076400         WHEN WE-KEY (WE-IX) = LVR-EMP-ID
076500             SET WS-FOUND TO TRUE
076600     END-SEARCH
076700     IF WS-FOUND
076800         MOVE "UNKNOWN COMPANY ON LEAVE APPLICATION   " TO
076900             WS-REJECT-REASON
077000         SET WS-NOT-FOUND TO TRUE
077100         SEARCH ALL WS-CMP-ENTRY
077200             AT END
077300                 CONTINUE
077400             WHEN WC-KEY (WC-IX) = LVR-COMPANY-ID
077500                 SET WS-FOUND TO TRUE
077600         END-SEARCH
077700     END-IF
077800     GO TO 2010-EXIT.
077900 2010-EXIT.
078000     EXIT.
078100*
078200 2015-DEFAULT-END-DATE.
078300     IF LVR-END-DATE = SPACES
078400         MOVE LVR-START-DATE TO LVR-END-DATE
078500     END-IF.
078600*
078700*    LEAVE-ID IS "LID" PLUS A 4-DIGIT RUN-WIDE SEQUENCE, HIGH-WATER
078800*    MARK CARRIED IN WS-LAST-LID-SEQ SINCE 1010 - NO SEPARATE KEY
078900*    FILE, NO RESERVATION ACROSS RUNS, A GIVEN ID IS NEVER RE-USED
079000*    BECAUSE THE OLD FILE IS ALWAYS RE-SCANNED FOR THE HIGH-WATER
079100*    MARK AT THE START OF THE NEXT RUN.
079200 2025-GENERATE-LEAVE-ID.
079300     ADD 1 TO WS-LAST-LID-SEQ
079400     MOVE "LID" TO WS-NEW-LID-PREFIX
079500     MOVE WS-LAST-LID-SEQ TO WS-NEW-LID-SEQ
079600     MOVE WS-NEW-LID-ALPHA TO LVR-LEAVE-ID.
079700*
079800*    DAY COSTING - CALENDAR DAYS START TO END INCLUSIVE, HALVED FOR
079900*    A FIRST_HALF/SECOND_HALF SHIFT.  USED BOTH AT APPLY (WARNING)
080000*    AND AT ADJUDICATION (DRAW-DOWN/EARNING), SEE 3030/3050.
080100 2020-COST-LEAVE-DAYS.
080200     MOVE LVR-START-DATE TO WS-DC-DATE-IN
080300     PERFORM 2016-CALC-JDN-FROM-DATE
080400     MOVE WS-DC-JDN TO WS-START-JDN
080500     MOVE LVR-END-DATE TO WS-DC-DATE-IN
080600     PERFORM 2016-CALC-JDN-FROM-DATE
080700     MOVE WS-DC-JDN TO WS-END-JDN
080800     COMPUTE WS-CAL-DAYS = WS-END-JDN - WS-START-JDN + 1
080900     IF LVR-SHIFT-TYPE = "FIRST_HALF  " OR
081000        LVR-SHIFT-TYPE = "SECOND_HALF "
081100         COMPUTE WS-REQ-DAYS = WS-CAL-DAYS * 0.5
081200     ELSE
081300         MOVE WS-CAL-DAYS TO WS-REQ-DAYS
081400     END-IF.
081500*
081600*    STANDARD JULIAN DAY NUMBER CONVERSION (FLIEGEL AND VAN
081700*    FLANDERN) - EVERY DIVISION IS ITS OWN COMPUTE SO THE
081800*    TRUNCATION HAPPENS WHERE THE ALGORITHM NEEDS IT, NOT AT THE
081900*    END OF A LONGER EXPRESSION.
082000 2016-CALC-JDN-FROM-DATE.
082100     MOVE WS-DC-DATE-IN (1:4) TO WS-DC-YY
082200     MOVE WS-DC-DATE-IN (6:2) TO WS-DC-MM
082300     MOVE WS-DC-DATE-IN (9:2) TO WS-DC-DD
082400     IF WS-DC-MM > 2
082500         MOVE ZERO TO WS-DC-A
082600     ELSE
082700         MOVE 1 TO WS-DC-A
082800     END-IF
082900     COMPUTE WS-DC-Y = WS-DC-YY + 4800 - WS-DC-A
083000     COMPUTE WS-DC-M = WS-DC-MM + (12 * WS-DC-A) - 3
083100     COMPUTE WS-DC-T1  = ((153 * WS-DC-M) + 2) / 5
083200     COMPUTE WS-DC-T2A = WS-DC-Y / 4
083300     COMPUTE WS-DC-T2B = WS-DC-Y / 100
083400     COMPUTE WS-DC-T2C = WS-DC-Y / 400
083500     COMPUTE WS-DC-JDN = WS-DC-DD + WS-DC-T1 + (365 * WS-DC-Y)
083600                        + WS-DC-T2A - WS-DC-T2B + WS-DC-T2C - 32045.
083700*
083800*    INVERSE OF THE ABOVE - JULIAN DAY NUMBER BACK TO A CALENDAR
083900*    DATE, USED TO STEP THROUGH THE CALENDAR DAYS OF A LEAVE WHEN
084000*    POSTING ATTENDANCE, SEE 3041.
084100 2017-CALC-DATE-FROM-JDN.
084200     COMPUTE WS-DC-L1 = WS-DC-JDN + 68569
084300     COMPUTE WS-DC-N  = (4 * WS-DC-L1) / 146097
084400     COMPUTE WS-DC-TX = ((146097 * WS-DC-N) + 3) / 4
084500     COMPUTE WS-DC-L2 = WS-DC-L1 - WS-DC-TX
084600     COMPUTE WS-DC-I  = (4000 * (WS-DC-L2 + 1)) / 1461001
084700     COMPUTE WS-DC-TY = (1461 * WS-DC-I) / 4
084800     COMPUTE WS-DC-L3 = WS-DC-L2 - WS-DC-TY + 31
084900     COMPUTE WS-DC-J  = (80 * WS-DC-L3) / 2447
085000     COMPUTE WS-DC-TZ = (2447 * WS-DC-J) / 80
085100     COMPUTE WS-DC-DD-OUT = WS-DC-L3 - WS-DC-TZ
085200     COMPUTE WS-DC-L4 = WS-DC-J / 11
085300     COMPUTE WS-DC-MM-OUT = WS-DC-J + 2 - (12 * WS-DC-L4)
085400     COMPUTE WS-DC-YY-OUT = (100 * (WS-DC-N - 49)) + WS-DC-I
085500                           + WS-DC-L4
085600     PERFORM 2018-FORMAT-DATE-OUT.
085700*
085800 2018-FORMAT-DATE-OUT.
085900     MOVE SPACES TO WS-DC-DATE-OUT
086000     STRING WS-DC-YY-OUT "-" WS-DC-MM-OUT "-" WS-DC-DD-OUT
086100         DELIMITED BY SIZE INTO WS-DC-DATE-OUT.
086200*
086300*    AVAILABLE = REMAINING COMP-OFF + REMAINING ANNUAL.  WARNING IS
086400*    TEXT ONLY AT THIS STAGE - NOTHING IS DRAWN DOWN UNTIL APPROVAL.
086500 2030-CHECK-AVAILABLE-BALANCE.
086600     MOVE ZERO TO WS-AVAILABLE
086700     SEARCH ALL WS-LVB-ENTRY
086800         AT END
086900             CONTINUE
087000         WHEN LB-KEY (LB-IX) = LVR-EMP-ID
087100             MOVE WS-LVB-ENTRY (LB-IX) TO HR-LEAVE-BALANCE-RECORD
087200             COMPUTE WS-AVAILABLE = LVB-REMAIN-COMPOFF +
087300                                    LVB-REMAIN-ANNUAL
087400     END-SEARCH
087500     IF WS-REQ-DAYS > WS-AVAILABLE
087600         SET WS-WARNING-ISSUED TO TRUE
087700         ADD 1 TO WS-WARNINGS-ISSUED
087800         MOVE WS-REQ-DAYS  TO WS-REQ-DAYS-ED
087900         MOVE WS-AVAILABLE TO WS-AVAILABLE-ED
088000         MOVE SPACES TO LVR-REMARKS
088100         STRING "INSUFFICIENT BALANCE - WILL BE LOP IF APPROVED -"
088200                " REQUESTED " WS-REQ-DAYS-ED " AVAILABLE "
088300                WS-AVAILABLE-ED
088400             DELIMITED BY SIZE INTO LVR-REMARKS
088500     END-IF.
088600*
088700*    NEW LEAVE-IDS ARE ISSUED IN ASCENDING SEQUENCE, SO A PLAIN
088800*    APPEND KEEPS THE TABLE IN KEY ORDER FOR SEARCH ALL.
088900 2040-WRITE-LEAVE-RECORD.
089000     ADD 1 TO WS-LVR-COUNT
089100     MOVE HR-LEAVE-RECORD TO WS-LVR-ENTRY (WS-LVR-COUNT).
089200*
089300*****************************************************************
089400*    3000 SERIES - ADJUDICATE STREAM.  ONE PASS OF UPD-TRANS AGAINST
089500*    THE LEAVE TABLE BUILT/EXTENDED BY THE APPLY STREAM ABOVE.  AN
089600*    APPROVE ON A REGULAR LEAVE TYPE DRAWS DOWN THE BALANCE AND POSTS
089700*    ONE ATTENDANCE RECORD PER CALENDAR DAY COVERED; AN APPROVE ON A
089800*    COMP-OFF REQUEST EARNS BALANCE INSTEAD OF SPENDING IT.  A REJECT
089900*    OR CANCEL JUST RE-STAMPS THE STATUS, NO BALANCE MOVEMENT.
090000*****************************************************************
090100*
090200 3000-ADJUDICATE-ONE-STATUS-UPDATE.
090300     ADD 1 TO WS-ADJ-READ
090400     MOVE UPD-TRANS-REC TO HR-STATUS-UPDATE-RECORD
090500     PERFORM 3010-FIND-LEAVE THRU 3010-EXIT
090600     PERFORM 3020-REJECT-CHECKS THRU 3020-EXIT
090700     IF WS-FOUND
090800         MOVE UPD-NEW-STATUS TO LVR-STATUS
090900         MOVE UPD-REMARKS    TO LVR-REMARKS
091000         IF UPD-NEW-STATUS = "APPROVED  "
091100             IF LVR-LEAVE-NAME = "LEAVE     "
091200                 PERFORM 3030-DRAWDOWN-REGULAR-LEAVE
091300                 PERFORM 3040-POST-ATTENDANCE-DAYS
091400             ELSE
091500                 PERFORM 3050-EARN-COMPOFF
091600             END-IF
091700             ADD 1 TO WS-ADJ-APPROVED
091800         ELSE
091900             ADD 1 TO WS-ADJ-REJECTED
092000         END-IF
092100         MOVE HR-LEAVE-RECORD TO WS-LVR-ENTRY (WS-SUB1)
092200         PERFORM 8330-PRINT-ADJUDICATE-LINE
092300     ELSE
092400         ADD 1 TO WS-ADJ-ERRORS
092500         PERFORM 8340-PRINT-ADJUDICATE-REJECT-LINE
092600     END-IF
092700     READ UPD-TRANS
092800         AT END SET UPD-AT-EOF TO TRUE
092900     END-READ
093000     GO TO 3000-EXIT.
093100 3000-EXIT.
093200     EXIT.
093300*
093400*    14/10/14 NJV - LOOKS UP THE LEAVE-ID CARRIED ON THE STATUS-
093500*    UPDATE TRANSACTION.  WS-SUB1 IS LEFT POINTING AT THE MATCHED
093600*    TABLE ENTRY FOR 3020/3030/3040/3050 TO WORK FROM.
093700 3010-FIND-LEAVE.
093800     SET WS-NOT-FOUND TO TRUE
093900     MOVE "LEAVE ID NOT ON FILE                   " TO
094000         WS-REJECT-REASON
094100     SEARCH ALL WS-LVR-ENTRY
094200         AT END
094300             CONTINUE
094400         WHEN LR-KEY (LR-IX) = UPD-LEAVE-ID
094500             SET WS-FOUND TO TRUE
094600             MOVE LR-IX TO WS-SUB1
094700     END-SEARCH
094800     GO TO 3010-EXIT.
094900 3010-EXIT.
095000     EXIT.
095100*
095200*    14/10/14 NJV - 1.6.01 THE TWO REJECT REASONS BELOW USED TO SHARE
095300*    ONE MESSAGE TEXT - SPLIT SO THE CONTROL REPORT SHOWS WHICH RULE
095400*    ACTUALLY FIRED.  IF 3010 ALREADY FAILED TO FIND THE LEAVE-ID
095500*    THERE IS NOTHING TO CHECK HERE, SO WE FALL STRAIGHT THROUGH.
095600 3020-REJECT-CHECKS.
095700     IF WS-NOT-FOUND
095800         GO TO 3020-EXIT
095900     END-IF
096000     MOVE WS-LVR-ENTRY (WS-SUB1) TO HR-LEAVE-RECORD
096100     IF LVR-STATUS = "APPROVED  " OR LVR-STATUS = "REJECTED  "
096200         SET WS-NOT-FOUND TO TRUE
096300         MOVE "LEAVE ALREADY IN A TERMINAL STATUS      " TO
096400             WS-REJECT-REASON
096500         GO TO 3020-EXIT
096600     END-IF
096700     IF UPD-NEW-STATUS NOT = "APPROVED  " AND
096800        UPD-NEW-STATUS NOT = "REJECTED  "
096900         SET WS-NOT-FOUND TO TRUE
097000         MOVE "NEW STATUS NOT APPROVED OR REJECTED     " TO
097100             WS-REJECT-REASON
097200     END-IF
097300     GO TO 3020-EXIT.
097400 3020-EXIT.
097500     EXIT.
097600*
097700*    21/02/11 PDS - COMP-OFF IS ALWAYS CONSUMED IN FULL WHEN
097800*    PRESENT, EVEN IF IT EXCEEDS THE DAYS REQUESTED - MATCHES THE
097900*    LIVE SYSTEM, SEE 1.6.00.
098000 3030-DRAWDOWN-REGULAR-LEAVE.
098100     PERFORM 2020-COST-LEAVE-DAYS
098200     PERFORM 3015-FIND-OR-INSERT-BALANCE
098300     MOVE WS-LVB-ENTRY (WS-SUB2) TO HR-LEAVE-BALANCE-RECORD
098400     MOVE LVB-REMAIN-COMPOFF TO WS-C-SAVE
098500     MOVE LVB-REMAIN-ANNUAL  TO WS-A-SAVE
098600     COMPUTE WS-T-SAVE = WS-C-SAVE + WS-A-SAVE
098700     MOVE WS-REQ-DAYS TO WS-ORIG-R
098800     MOVE WS-REQ-DAYS TO WS-R
098900     IF WS-C-SAVE > 0
099000         SUBTRACT WS-C-SAVE FROM WS-R
099100         MOVE ZERO TO LVB-REMAIN-COMPOFF
099200     END-IF
099300     IF WS-R > 0
099400         SUBTRACT WS-R FROM LVB-REMAIN-ANNUAL
099500     END-IF
099600     IF WS-T-SAVE < WS-ORIG-R
099700         MOVE WS-T-SAVE TO WS-DAYS-D
099800     ELSE
099900         MOVE WS-ORIG-R TO WS-DAYS-D
100000     END-IF
100100     IF WS-DAYS-D < 0
100200         MOVE ZERO TO WS-DAYS-D
100300     END-IF
100400     COMPUTE WS-DAYS-L = WS-ORIG-R - WS-T-SAVE
100500     IF WS-DAYS-L < 0
100600         MOVE ZERO TO WS-DAYS-L
100700     END-IF
100800     MOVE HR-LEAVE-BALANCE-RECORD TO WS-LVB-ENTRY (WS-SUB2)
100900     ADD WS-DAYS-D TO WS-LEAVE-DAYS-TOTAL
101000     ADD WS-DAYS-L TO WS-LOP-DAYS-TOTAL.
101100*
101200*    POSTS ONE ATTENDANCE RECORD PER CALENDAR DAY OF THE LEAVE -
101300*    THE FIRST CEILING(D) DAYS ARE LEAVE, THE REST ARE LOP.
101400 3040-POST-ATTENDANCE-DAYS.
101500     COMPUTE WS-LEAVE-DAY-CT = WS-DAYS-D
101600     IF (WS-DAYS-D - WS-LEAVE-DAY-CT) > 0
101700         ADD 1 TO WS-LEAVE-DAY-CT
101800     END-IF
101900     MOVE WS-START-JDN TO WS-DC-JDN
102000     MOVE 1 TO WS-DAY-IX
102100     PERFORM 3041-POST-ONE-DAY
102200         UNTIL WS-DAY-IX > WS-CAL-DAYS.
102300*
102400*    ONE ITERATION OF THE DAY-STEPPING LOOP DRIVEN BY 3040 - THE
102500*    JULIAN DAY NUMBER IS ADVANCED BY ONE EACH CALL SO THE CALENDAR
102600*    DATE WRITTEN TO ATTPOST ALWAYS MATCHES WS-DAY-IX'S POSITION
102700*    WITHIN THE LEAVE SPAN.
102800 3041-POST-ONE-DAY.
102900     PERFORM 2017-CALC-DATE-FROM-JDN
103000     MOVE LVR-EMP-ID   TO ATT-EMP-ID
103100     MOVE WS-DC-DATE-OUT TO ATT-DATE
103200     MOVE LVR-LEAVE-ID TO ATT-LEAVE-ID
103300     IF WS-DAY-IX <= WS-LEAVE-DAY-CT
103400         MOVE "LEAVE" TO ATT-STATUS
103500     ELSE
103600         MOVE "LOP  " TO ATT-STATUS
103700     END-IF
103800     MOVE HR-ATTENDANCE-RECORD TO ATT-POST-REC
103900     WRITE ATT-POST-REC
104000     ADD 1 TO WS-DC-JDN
104100     ADD 1 TO WS-DAY-IX.
104200*
104300*    09/06/07 PDS - COMP-OFF EARNED FIRST REPAYS ANY NEGATIVE
104400*    ANNUAL BALANCE BEFORE TOPPING UP THE COMP-OFF POOL, SEE 1.5.00.
104500 3050-EARN-COMPOFF.
104600     PERFORM 2020-COST-LEAVE-DAYS
104700     PERFORM 3015-FIND-OR-INSERT-BALANCE
104800     MOVE WS-LVB-ENTRY (WS-SUB2) TO HR-LEAVE-BALANCE-RECORD
104900     MOVE LVB-REMAIN-ANNUAL  TO WS-A-SAVE
105000     MOVE LVB-REMAIN-COMPOFF TO WS-C-SAVE
105100     MOVE WS-REQ-DAYS TO LVB-COMPOFF-EARNED
105200     ADD WS-REQ-DAYS  TO LVB-COMPOFF-EARNED-YTD
105300     COMPUTE WS-TOTAL-AVAIL-CO = WS-C-SAVE + WS-REQ-DAYS
105400     IF WS-A-SAVE < 0
105500         COMPUTE WS-ABS-A = WS-A-SAVE * -1
105600         IF WS-ABS-A < WS-TOTAL-AVAIL-CO
105700             MOVE WS-ABS-A TO WS-USED
105800         ELSE
105900             MOVE WS-TOTAL-AVAIL-CO TO WS-USED
106000         END-IF
106100         COMPUTE LVB-REMAIN-COMPOFF = WS-TOTAL-AVAIL-CO - WS-USED
106200     ELSE
106300         MOVE WS-TOTAL-AVAIL-CO TO LVB-REMAIN-COMPOFF
106400     END-IF
106500     COMPUTE LVB-NEW-LEAVE-BALANCE = WS-A-SAVE + WS-REQ-DAYS
106600     MOVE HR-LEAVE-BALANCE-RECORD TO WS-LVB-ENTRY (WS-SUB2).
106700*
106800*    FINDS THE EMPLOYEE'S BALANCE ENTRY, OR INSERTS A ZERO ONE IF
106900*    THIS IS ITS FIRST MONTH, KEEPING THE TABLE IN EMP-ID SEQUENCE
107000*    THE SAME WAY HREMP01 INSERTS A NEW EMPLOYEE, SEE 2900 THERE.
107100 3015-FIND-OR-INSERT-BALANCE.
107200     SET WS-NOT-FOUND TO TRUE
107300     SEARCH ALL WS-LVB-ENTRY
107400         AT END
107500             CONTINUE
107600         WHEN LB-KEY (LB-IX) = LVR-EMP-ID
107700             SET WS-FOUND TO TRUE
107800             MOVE LB-IX TO WS-SUB2
107900     END-SEARCH
108000     IF WS-NOT-FOUND
108100         ADD 1 TO WS-LVB-COUNT
108200         MOVE WS-LVB-COUNT TO WS-SUB2
108300         PERFORM 3016-SHIFT-ONE-BALANCE-UP
108400             UNTIL WS-SUB2 = 1
108500                 OR LB-KEY OF WS-LVB-ENTRY (WS-SUB2 - 1) <
108600                    LVR-EMP-ID
108700         MOVE SPACES TO HR-LEAVE-BALANCE-RECORD
108800         MOVE LVR-EMP-ID TO LVB-EMP-ID
108900         MOVE ZERO TO LVB-REMAIN-ANNUAL
109000                       LVB-REMAIN-COMPOFF
109100                       LVB-COMPOFF-EARNED
109200                       LVB-COMPOFF-EARNED-YTD
109300                       LVB-NEW-LEAVE-BALANCE
109400         MOVE HR-LEAVE-BALANCE-RECORD TO WS-LVB-ENTRY (WS-SUB2)
109500     END-IF.
109600 3016-SHIFT-ONE-BALANCE-UP.
109700     MOVE WS-LVB-ENTRY (WS-SUB2 - 1) TO WS-LVB-ENTRY (WS-SUB2)
109800     SUBTRACT 1 FROM WS-SUB2.
109900*
110000*****************************************************************
110100*    4000 SERIES - WRITE THE NEW FILES AND TOTALS.  BOTH TABLES ARE
110200*    WRITTEN STRAIGHT THROUGH IN THE KEY ORDER THEY ARE HELD IN -
110300*    NO RE-SORT NEEDED BECAUSE BOTH APPEND (2040) AND INSERT (3016)
110400*    MAINTAIN KEY ORDER AS THEY GO.
110500*****************************************************************
110600*
110700 4000-WRITE-NEW-FILES.
110800     PERFORM 4010-WRITE-LEAVE-FILE
110900     PERFORM 4020-WRITE-BALANCE-FILE.
111000*
111100*    REWRITES THE WHOLE LEAVE FILE, OLD ENTRIES AS ADJUDICATED AND
111200*    NEW ENTRIES FROM THIS RUN'S APPLY STREAM ALIKE.
111300 4010-WRITE-LEAVE-FILE.
111400     MOVE 1 TO WS-SUB1
111500     PERFORM 4011-WRITE-ONE-LEAVE
111600         UNTIL WS-SUB1 > WS-LVR-COUNT.
111700*
111800 4011-WRITE-ONE-LEAVE.
111900     MOVE WS-LVR-ENTRY (WS-SUB1) TO LVR-NEW-REC
112000     WRITE LVR-NEW-REC
112100     ADD 1 TO WS-SUB1.
112200*
112300*    SAME FOR THE BALANCE FILE, INCLUDING ANY ZERO ENTRIES INSERTED
112400*    FOR EMPLOYEES SEEN FOR THE FIRST TIME ON A LEAVE TYPE THIS RUN.
112500 4020-WRITE-BALANCE-FILE.
112600     MOVE 1 TO WS-SUB1
112700     PERFORM 4021-WRITE-ONE-BALANCE
112800         UNTIL WS-SUB1 > WS-LVB-COUNT.
112900*
113000 4021-WRITE-ONE-BALANCE.
113100     MOVE WS-LVB-ENTRY (WS-SUB1) TO LVB-NEW-REC
113200     WRITE LVB-NEW-REC
113300     ADD 1 TO WS-SUB1.
113400*
113500*    RUN TOTALS - APPLY COUNTS, ADJUDICATE COUNTS, THEN THE TWO
113600*    DAY-TOTAL LINES (LEAVE DAYS ACTUALLY GRANTED VS LOP DAYS
113700*    POSTED WHEN BALANCE RAN OUT) IN THE WIDER -ZZZZ9.9 EDIT
113800*    PICTURE, SINCE THESE ARE RUN-WIDE ACCUMULATORS RATHER THAN
113900*    PER-TRANSACTION COUNTS.
114000 4900-PRINT-TOTALS.
114100     MOVE "TOTAL LEAVE APPLICATIONS READ          " TO
114200         PT-LITERAL OF WS-PRINT-TOT-LINE
114300     MOVE WS-APPS-READ TO PT-COUNT OF WS-PRINT-TOT-LINE
114400     PERFORM 8900-WRITE-PRINT-LINE
114500     MOVE "TOTAL LEAVE APPLICATIONS WRITTEN       " TO
114600         PT-LITERAL OF WS-PRINT-TOT-LINE
114700     MOVE WS-APPS-WRITTEN TO PT-COUNT OF WS-PRINT-TOT-LINE
114800     PERFORM 8900-WRITE-PRINT-LINE
114900     MOVE "TOTAL LEAVE APPLICATIONS REJECTED      " TO
115000         PT-LITERAL OF WS-PRINT-TOT-LINE
115100     MOVE WS-APPS-REJECTED TO PT-COUNT OF WS-PRINT-TOT-LINE
115200     PERFORM 8900-WRITE-PRINT-LINE
115300     MOVE "TOTAL INSUFFICIENT-BALANCE WARNINGS    " TO
115400         PT-LITERAL OF WS-PRINT-TOT-LINE
115500     MOVE WS-WARNINGS-ISSUED TO PT-COUNT OF WS-PRINT-TOT-LINE
115600     PERFORM 8900-WRITE-PRINT-LINE
115700     MOVE "TOTAL ADJUDICATIONS APPROVED           " TO
115800         PT-LITERAL OF WS-PRINT-TOT-LINE
115900     MOVE WS-ADJ-APPROVED TO PT-COUNT OF WS-PRINT-TOT-LINE
116000     PERFORM 8900-WRITE-PRINT-LINE
116100     MOVE "TOTAL ADJUDICATIONS REJECTED           " TO
116200         PT-LITERAL OF WS-PRINT-TOT-LINE
116300     MOVE WS-ADJ-REJECTED TO PT-COUNT OF WS-PRINT-TOT-LINE
116400     PERFORM 8900-WRITE-PRINT-LINE
116500     MOVE "TOTAL ADJUDICATIONS IN ERROR           " TO
116600         PT-LITERAL OF WS-PRINT-TOT-LINE
116700     MOVE WS-ADJ-ERRORS TO PT-COUNT OF WS-PRINT-TOT-LINE
116800     PERFORM 8900-WRITE-PRINT-LINE
116900     MOVE "TOTAL LEAVE DAYS POSTED                " TO
117000         PD-LITERAL OF WS-PRINT-DAYTOT-LINE
117100     MOVE WS-LEAVE-DAYS-TOTAL TO PD-DAYS OF WS-PRINT-DAYTOT-LINE
117200     PERFORM 8900-WRITE-PRINT-LINE
117300     MOVE "TOTAL LOP DAYS POSTED                  " TO
117400         PD-LITERAL OF WS-PRINT-DAYTOT-LINE
117500     MOVE WS-LOP-DAYS-TOTAL TO PD-DAYS OF WS-PRINT-DAYTOT-LINE
117600     PERFORM 8900-WRITE-PRINT-LINE.
117700*
117800*****************************************************************
117900*    8000 SERIES - REPORT PRINTING.  ONE HEADING, FOUR DETAIL-LINE
118000*    LAYOUTS (APPLY/APPLY-REJECT/ADJUDICATE/ADJUDICATE-REJECT), ALL
118100*    SHARING THE ONE PHYSICAL WS-PRINT-LINE AREA VIA REDEFINES.
118200*****************************************************************
118300*
118400*    SECTION 3 HEADING - "SECTION3" NUMBERING CARRIED OVER FROM THE
118500*    SHARED CTL-RPT LAYOUT (SECTION 1 IS HREMP01'S EMPLOYEE SECTION,
118600*    SECTION 2 IS RESERVED, THIS PROGRAM OWNS SECTION 3).
118700 8300-PRINT-SECTION3-HEADING.
118800     ADD 1 TO WS-PAGE-COUNT
118900     MOVE WS-RUN-DATE TO PH-DATE OF WS-PRINT-HDR-LINE
119000     MOVE "HR NIGHTLY CONTROL REPORT - LEAVE ADJUDICATION" TO
119100         PH-TITLE OF WS-PRINT-HDR-LINE
119200     MOVE "PAGE " TO PH-PAGE-LIT OF WS-PRINT-HDR-LINE
119300     MOVE WS-PAGE-COUNT TO PH-PAGE-NO OF WS-PRINT-HDR-LINE
119400     PERFORM 8900-WRITE-PRINT-LINE.
119500*
119600*    ONE LINE PER ACCEPTED APPLICATION - THE WARNING FLAG IS THE ONLY
119700*    SIGNAL ON THIS REPORT THAT THE REQUEST WILL COME BACK AS PARTIAL
119800*    LOP IF AND WHEN IT IS APPROVED, SEE 2030.
119900 8310-PRINT-APPLY-LINE.
120000     MOVE LVR-LEAVE-ID   TO PA-LEAVE-ID OF WS-PRINT-APP-LINE
120100     MOVE LVR-EMP-ID     TO PA-EMP-ID OF WS-PRINT-APP-LINE
120200     MOVE LVR-LEAVE-NAME TO PA-LEAVE-NAME OF WS-PRINT-APP-LINE
120300     MOVE "DAYS REQD - " TO PA-DAYS-LIT OF WS-PRINT-APP-LINE
120400     MOVE WS-REQ-DAYS    TO PA-DAYS OF WS-PRINT-APP-LINE
120500     MOVE "WARNING - "  TO PA-WARN-LIT OF WS-PRINT-APP-LINE
120600     IF WS-WARNING-ISSUED
120700         MOVE "YES" TO PA-WARN-FLAG OF WS-PRINT-APP-LINE
120800     ELSE
120900         MOVE "NO " TO PA-WARN-FLAG OF WS-PRINT-APP-LINE
121000     END-IF
121100     PERFORM 8900-WRITE-PRINT-LINE.
121200*
121300*    APPLY-SIDE REJECT - EMPLOYEE OR COMPANY NOT ON FILE, SEE 2010.
121400*    USES THE SAME PHYSICAL LAYOUT AS THE ADJUDICATE LINES BELOW,
121500*    "**REJECTED" IN THE LEAVE-ID SLOT IS THE ONLY TELL THAT THIS
121600*    ONE NEVER GOT A LEAVE-ID ISSUED AT ALL.
121700 8320-PRINT-APPLY-REJECT-LINE.
121800     MOVE "**REJECTED" TO PJ-LEAVE-ID OF WS-PRINT-ADJ-LINE
121900     MOVE LVR-EMP-ID OF HR-LEAVE-RECORD TO
122000         PJ-STATUS OF WS-PRINT-ADJ-LINE
122100     MOVE WS-REJECT-REASON TO PJ-DETAIL OF WS-PRINT-ADJ-LINE
122200     PERFORM 8900-WRITE-PRINT-LINE.
122300*
122400*    ADJUDICATE-SIDE SUCCESS LINE - THE DAY-SPLIT DETAIL IS ONLY
122500*    SHOWN FOR AN APPROVED REGULAR LEAVE (COMP-OFF HAS NO LOP
122600*    CONCEPT, AND A REJECTED/CANCELLED LEAVE NEVER TOUCHED THE
122700*    BALANCE), SO PJ-DETAIL IS LEFT BLANK OTHERWISE.
122800 8330-PRINT-ADJUDICATE-LINE.
122900     MOVE LVR-LEAVE-ID TO PJ-LEAVE-ID OF WS-PRINT-ADJ-LINE
123000     MOVE LVR-STATUS   TO PJ-STATUS OF WS-PRINT-ADJ-LINE
123100     MOVE SPACES       TO PJ-DETAIL OF WS-PRINT-ADJ-LINE
123200     IF LVR-STATUS = "APPROVED  " AND LVR-LEAVE-NAME = "LEAVE     "
123300         MOVE WS-DAYS-D TO WS-REQ-DAYS-ED
123400         MOVE WS-DAYS-L TO WS-AVAILABLE-ED
123500         STRING "LEAVE DAYS " WS-REQ-DAYS-ED " LOP DAYS "
123600                WS-AVAILABLE-ED
123700             DELIMITED BY SIZE INTO PJ-DETAIL OF WS-PRINT-ADJ-LINE
123800     END-IF
123900     PERFORM 8900-WRITE-PRINT-LINE.
124000*
124100*    ADJUDICATE-SIDE REJECT - LEAVE-ID NOT FOUND, ALREADY TERMINAL,
124200*    OR A NEW STATUS THAT IS NEITHER APPROVED NOR REJECTED, SEE 3020.
124300 8340-PRINT-ADJUDICATE-REJECT-LINE.
124400     MOVE UPD-LEAVE-ID TO PJ-LEAVE-ID OF WS-PRINT-ADJ-LINE
124500     MOVE "**ERROR** " TO PJ-STATUS OF WS-PRINT-ADJ-LINE
124600     MOVE WS-REJECT-REASON TO PJ-DETAIL OF WS-PRINT-ADJ-LINE
124700     PERFORM 8900-WRITE-PRINT-LINE.
124800*
124900*    COMMON WRITE PARAGRAPH FOR EVERY LINE THIS PROGRAM PRINTS -
125000*    LINE-COUNT IS KEPT FOR CONSISTENCY WITH HREMP01'S REPORT SECTION
125100*    EVEN THOUGH THIS PROGRAM NEVER PAGE-BREAKS MID-SECTION.
125200 8900-WRITE-PRINT-LINE.
125300     MOVE WS-PRINT-LINE TO CTL-RPT-REC
125400     WRITE CTL-RPT-REC
125500     ADD 1 TO WS-LINE-COUNT.
125600*
125700*****************************************************************
125800*    9000 SERIES - CLOSE DOWN.  CTL-RPT IS LEFT FOR HREXP01 TO
125900*    EXTEND, SEE CHANGE LOG 2.0.02.
126000*****************************************************************
126100*
126200*    CLOSES EVERY FILE THIS PROGRAM OPENED, INCLUDING CTL-RPT -
126300*    HREXP01 RUNS AS A SEPARATE STEP AND RE-OPENS CTL-RPT EXTEND OF
126400*    ITS OWN ACCORD TO APPEND ITS EXPENSE-REGISTER SECTION BEHIND
126500*    WHATEVER HREMP01 AND THIS PROGRAM HAVE ALREADY WRITTEN TO IT.
126600 9000-TERMINATE.
126700     CLOSE LVR-OLD
126800           LVR-NEW
126900           LVB-OLD
127000           LVB-NEW
127100           EMP-MSTR
127200           CMP-MSTR
127300           LVA-TRANS
127400           UPD-TRANS
127500           ATT-POST
127600           CTL-RPT
127700     GO TO 9000-EXIT.
127800 9000-EXIT.
127900     EXIT.
