000100*******************************************
000200*                                          *
000300* RECORD DEFINITION FOR EXPENSE            *
000400*      REGISTER FILE                       *
000500*    USES EXP-ID AS KEY                    *
000600*    SAME LAYOUT USED FOR THE EXPENSE-TRANS*
000700*    INPUT AND THE EXPENSE-REGISTER OUTPUT *
000800*******************************************
000900* FILE SIZE 240 BYTES (COMP-3 PACKED) + FILLER = 242.
001000*
001100* 06/12/25 VBC - CREATED, NEW FOR HR MODULE, NO DONOR RECORD IN THE
001200*                PY COPYBOOKS - SEE NOTE IN DESIGN.
001300* 12/12/25 VBC - EXP-STATUS-REMARKS ADDED FOR THE AUTHORISATION-REJECT
001400*                / STATUS-CHANGE NARRATIVE, SEPARATE FROM THE GENERAL
001500*                EXP-COMMENTS FIELD.
001600*
001700 01  HR-EXPENSE-RECORD.
001800*                                 EXP + 4 DIGIT SEQ, GENERATED IF BLANK
001900     03  EXP-ID                PIC X(10).
002000     03  EXP-MAIN-HEAD         PIC X(20).
002100     03  EXP-EXPENSE-HEAD      PIC X(20).
002200     03  EXP-VENDOR            PIC X(30).
002300*                                 INITIATION DATE, CCYY-MM-DD
002400     03  EXP-INITIATED         PIC X(10).
002500     03  EXP-STATUS            PIC X(10).
002600     03  EXP-CATEGORY          PIC X(20).
002700*                                 OPTIONAL, SPACES WHEN UNSET
002800     03  EXP-GST-CREDIT        PIC X(10).
002900     03  EXP-TOTAL-AMOUNT      PIC S9(7)V99   COMP-3.
003000     03  EXP-AMT-REQUESTED     PIC S9(7)V99   COMP-3.
003100*                                 OPTIONAL
003200     03  EXP-COMMENTS          PIC X(40).
003300*                                 OPTIONAL
003400     03  EXP-STATUS-REMARKS    PIC X(40).
003500*                                 SUBMITTING EMP-ID
003600     03  EXP-SUBMITTED-BY      PIC X(10).
003700     03  EXP-COMPANY-ID        PIC X(10).
003800     03  FILLER                PIC X(02).
003900*
