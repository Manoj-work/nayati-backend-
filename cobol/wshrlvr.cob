000100*******************************************
000200*                                          *
000300* RECORD DEFINITION FOR LEAVE              *
000400*      APPLICATION FILE                    *
000500*    USES LVR-LEAVE-ID AS KEY              *
000600*******************************************
000700* FILE SIZE 212 BYTES + FILLER = 216.
000800*
000900* 04/12/25 VBC - CREATED FROM WSPYPAY SHAPE (KEYED DETAIL RECORD) -
001000*                HEADER HALF OF WSPYPAY NOT NEEDED, LEAVE FILE HAS
001100*                NO BATCH HEADER HERE.
001200* 11/12/25 VBC - LVR-REMARKS WIDENED TO 80 - WARNING TEXT PLUS
001300*                ADJUDICATOR REMARKS BOTH LAND IN THE ONE FIELD.
001400*
001500 01  HR-LEAVE-RECORD.
001600*                                 LID + 4 DIGIT SEQ, GENERATED
001700     03  LVR-LEAVE-ID          PIC X(10).
001800     03  LVR-EMP-ID            PIC X(10).
001900     03  LVR-COMPANY-ID        PIC X(10).
002000*                                 LEAVE OR COMP-OFF
002100     03  LVR-LEAVE-NAME        PIC X(10).
002200*                                 INFORMATIONAL ONLY
002300     03  LVR-LEAVE-TYPE        PIC X(10).
002400*                                 CCYY-MM-DD
002500     03  LVR-START-DATE        PIC X(10).
002600*                                 BLANK IN => = START DATE
002700     03  LVR-END-DATE          PIC X(10).
002800*                                 FULL_DAY/FIRST_HALF/SECOND_HALF
002900     03  LVR-SHIFT-TYPE        PIC X(12).
003000     03  LVR-REASON            PIC X(40).
003100*                                 PENDING/APPROVED/REJECTED
003200     03  LVR-STATUS            PIC X(10).
003300     03  LVR-REMARKS           PIC X(80).
003400     03  FILLER                PIC X(04).
003500*
