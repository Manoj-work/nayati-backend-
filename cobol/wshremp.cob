000100*******************************************
000200*                                          *
000300* RECORD DEFINITION FOR EMPLOYEE           *
000400*          MASTER FILE                     *
000500*    USES EMP-ID AS KEY                    *
000600*******************************************
000700* FILE SIZE 312 BYTES (COMP-3 PACKED) + FILLER = 321.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 02/12/25 VBC - CREATED FROM OLD PY EMPLOYEE LAYOUT, STRIPPED OUT THE
001200*                US PAYROLL FIELDS (FICA/SWT/LWT ETC) AND REPLACED
001300*                WITH THE HR MASTER FIELDS FOR THE NEW HR MODULE.
001400* 09/12/25 VBC - BANK-ACCT-NO WIDENED TO 18, ADDED BANK-IFSC.
001500* 15/12/25 VBC - ADDED ROLE FLAGS AND LEAVE-POLICY-ID.
001600* 06/01/26 VBC - ADDED AADHAR/PAN - NATIONAL-ID FIELDS KEPT APART
001700*                FROM THE BANK BLOCK AT THE CUSTOMER'S REQUEST.
001800*
001900 01  HR-EMPLOYEE-RECORD.
002000*                                 EMP-ID = <CO PREFIX><4 DIGIT SEQ>
002100*                                 E.G. MED0001
002200     03  EMP-ID                PIC X(10).
002300     03  EMP-COMPANY-ID        PIC X(10).
002400     03  EMP-NAME              PIC X(30).
002500     03  EMP-FATHERS-NAME      PIC X(30).
002600*                                 EMP-PHONE IS A UNIQUENESS KEY
002700     03  EMP-PHONE             PIC X(10).
002800     03  EMP-ALT-PHONE         PIC X(10).
002900*                                 EMP-EMAIL-PERSONAL IS A UNIQUENESS
003000*                                 KEY WHEN NON-BLANK
003100     03  EMP-EMAIL-PERSONAL    PIC X(30).
003200     03  EMP-EMAIL-OFFICIAL    PIC X(30).
003300     03  EMP-DEPARTMENT        PIC X(10).
003400     03  EMP-DESIGNATION       PIC X(10).
003500     03  EMP-GENDER            PIC X(10).
003600*                                 SPACES = NO REPORTING MANAGER
003700     03  EMP-REPORTING-MGR     PIC X(10).
003800*                                 JOINING DATE IN CCYY-MM-DD
003900     03  EMP-JOINING-DATE      PIC X(10).
004000*                                 COPIED DOWN FROM DEPT-LEAVE-POLICY-ID
004100     03  EMP-LEAVE-POLICY-ID   PIC X(10).
004200*                                 Y/N - HOLDS ROLE EMPLOYEE
004300     03  EMP-ROLE-EMPLOYEE     PIC X.
004400*                                 Y/N - DERIVED, SEE MGR ROLL-UP
004500     03  EMP-ROLE-MANAGER      PIC X.
004600*                                 Y/N - HOLDS ROLE HRADMIN
004700     03  EMP-ROLE-HRADMIN      PIC X.
004800     03  EMP-ANNUAL-CTC        PIC S9(9)V99   COMP-3.
004900     03  EMP-MONTHLY-CTC       PIC S9(7)V99   COMP-3.
005000     03  EMP-BASIC-SALARY      PIC S9(7)V99   COMP-3.
005100     03  EMP-HRA               PIC S9(7)V99   COMP-3.
005200     03  EMP-ALLOWANCES        PIC S9(7)V99   COMP-3.
005300     03  EMP-PF-EMPLOYER       PIC S9(7)V99   COMP-3.
005400     03  EMP-PF-EMPLOYEE       PIC S9(7)V99   COMP-3.
005500     03  EMP-PF-ENROLLED       PIC X.
005600     03  EMP-ESIC-ENROLLED     PIC X.
005700     03  EMP-BANK-ACCT-NO      PIC X(18).
005800     03  EMP-BANK-IFSC         PIC X(11).
005900     03  EMP-AADHAR-NO         PIC X(12).
006000     03  EMP-PAN-NO            PIC X(10).
006100*                                 ROOM FOR GROWTH
006200     03  FILLER                PIC X(09).
006300*
