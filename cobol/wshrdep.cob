000100*******************************************
000200*                                          *
000300* RECORD DEFINITION FOR DEPARTMENT         *
000400*          REFERENCE FILE                  *
000500*    USES DEPT-ID AS KEY                   *
000600*******************************************
000700* FILE SIZE 50 BYTES + FILLER = 54.
000800*
000900* 02/12/25 VBC - CREATED, NEW FOR HR MODULE, NO DONOR RECORD IN THE
001000*                PY COPYBOOKS - SEE NOTE IN DESIGN.
001100*
001200 01  HR-DEPARTMENT-RECORD.
001300     03  DEPT-ID               PIC X(10).
001400     03  DEPT-NAME             PIC X(30).
001500*                                 COPIED TO EMP-LEAVE-POLICY-ID ON HIRE
001600     03  DEPT-LEAVE-POLICY-ID  PIC X(10).
001700     03  FILLER                PIC X(04).
001800*
