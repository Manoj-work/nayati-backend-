000100*******************************************
000200*                                          *
000300* RECORD DEFINITION FOR EMPLOYEE           *
000400*      MAINTENANCE TRANSACTION FILE        *
000500*    SEQUENTIAL, ARRIVAL ORDER             *
000600*******************************************
000700* FILE SIZE 345 BYTES APPROX, SEE WSHREMP FOR THE EMPLOYEE BLOCK.
000800*
000900* 03/12/25 VBC - CREATED FROM WSPYHRS SHAPE (KEYED DETAIL RECORD,
001000*                NO HEADER REC NEEDED HERE, WE ARE NOT BATCHING PAY
001100*                HOURS, JUST CREATE/UPDATE EMPLOYEE TRANSACTIONS).
001200* 18/12/25 VBC - ADDED ETR-ROLE-ACTION/ETR-ROLE-LIST FOR THE
001300*                ADD/REMOVE ROLE MAINTENANCE RULE - OPTIONAL, BLANK
001400*                ON A PLAIN CREATE OR FIELD-ONLY UPDATE.
001500*
001600 01  HR-EMP-TRANS-RECORD.
001700*                                 C = CREATE, U = UPDATE
001800     03  ETR-ACTION-CODE       PIC X.
001900*                                 ADD, REMOVE OR SPACES
002000     03  ETR-ROLE-ACTION       PIC X(06).
002100*                                 E.G. "MANAGER" OR "EMPLOYEE HRADMIN"
002200     03  ETR-ROLE-LIST         PIC X(20).
002300     03  ETR-EMPLOYEE-DATA.
002400         05  ETR-EMP-ID             PIC X(10).
002500         05  ETR-COMPANY-ID         PIC X(10).
002600         05  ETR-NAME               PIC X(30).
002700         05  ETR-FATHERS-NAME       PIC X(30).
002800         05  ETR-PHONE              PIC X(10).
002900         05  ETR-ALT-PHONE          PIC X(10).
003000         05  ETR-EMAIL-PERSONAL     PIC X(30).
003100         05  ETR-EMAIL-OFFICIAL     PIC X(30).
003200         05  ETR-DEPARTMENT         PIC X(10).
003300         05  ETR-DESIGNATION        PIC X(10).
003400         05  ETR-GENDER             PIC X(10).
003500         05  ETR-REPORTING-MGR      PIC X(10).
003600         05  ETR-JOINING-DATE       PIC X(10).
003700         05  ETR-LEAVE-POLICY-ID    PIC X(10).
003800         05  ETR-ANNUAL-CTC         PIC S9(9)V99   COMP-3.
003900         05  ETR-MONTHLY-CTC        PIC S9(7)V99   COMP-3.
004000         05  ETR-BASIC-SALARY       PIC S9(7)V99   COMP-3.
004100         05  ETR-HRA                PIC S9(7)V99   COMP-3.
004200         05  ETR-ALLOWANCES         PIC S9(7)V99   COMP-3.
004300         05  ETR-PF-EMPLOYER        PIC S9(7)V99   COMP-3.
004400         05  ETR-PF-EMPLOYEE        PIC S9(7)V99   COMP-3.
004500         05  ETR-PF-ENROLLED        PIC X.
004600         05  ETR-ESIC-ENROLLED      PIC X.
004700         05  ETR-BANK-ACCT-NO       PIC X(18).
004800         05  ETR-BANK-IFSC          PIC X(11).
004900         05  ETR-AADHAR-NO          PIC X(12).
005000         05  ETR-PAN-NO             PIC X(10).
005100     03  FILLER                 PIC X(09).
005200*
