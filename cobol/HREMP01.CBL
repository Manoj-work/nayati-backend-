000100*****************************************************************
000200*                                                                 *
000300*   EMPLOYEE MASTER MAINTENANCE AND MANAGER ROLL-UP              *
000400*                                                                 *
000500*****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*
000900 PROGRAM-ID.     HREMP01.
001000 AUTHOR.         B R PATEL.
001100 INSTALLATION.   DATA PROCESSING DEPT - HR SYSTEMS GROUP.
001200 DATE-WRITTEN.   14/03/1987.
001300 DATE-COMPILED.
001400 SECURITY.       COMPANY CONFIDENTIAL - AUTHORISED STAFF ONLY.
001500*
001600* REMARKS.  APPLIES CREATE AND UPDATE TRANSACTIONS FROM THE
001700*           EMPLOYEE MAINTENANCE FILE AGAINST THE EMPLOYEE MASTER,
001800*           THEN RUNS THE MANAGER ROLL-UP PASS (GRANTS OR REVOKES
001900*           THE MANAGER ROLE ACCORDING TO WHETHER THE EMPLOYEE
002000*           CURRENTLY HAS ANY DIRECT REPORTS).  FIRST PROGRAM OF
002100*           THE NIGHTLY HR SUITE - OPENS THE CONTROL REPORT.
002200*
002300*           BOTH MASTERS (EMPLOYEE AND COMPANY) ARE HELD WHOLE IN
002400*           WORKING STORAGE FOR THE LIFE OF THE RUN - THIS KEEPS
002500*           THE LOGIC SIMPLE (NO MATCH/MERGE AGAINST A SORTED
002600*           TRANSACTION FILE) AT THE COST OF A HARD TABLE LIMIT.
002700*           SEE WS-EMP-TABLE/WS-CMP-TABLE BELOW FOR THE OCCURS
002800*           CLAUSES - IF THE COMPANY EVER GROWS PAST THOSE LIMITS
002900*           THIS PROGRAM ABENDS ON THE SEARCH ALL, IT DOES NOT
003000*           SILENTLY TRUNCATE.
003100*
003200* CALLED MODULES.   NONE.
003300*
003400* FILES USED.
003500*           EMPMSOLD  EMPLOYEE MASTER, OLD (INPUT)
003600*           EMPMSNEW  EMPLOYEE MASTER, NEW (OUTPUT)
003700*           CMPMSOLD  COMPANY REFERENCE, OLD (INPUT)
003800*           CMPMSNEW  COMPANY REFERENCE, NEW (OUTPUT)
003900*           DEPTMSTR  DEPARTMENT REFERENCE (INPUT)
004000*           EMPTRANS  EMPLOYEE MAINTENANCE TRANSACTIONS (INPUT)
004100*           CTLRPT    NIGHTLY CONTROL REPORT (OUTPUT, OPENED HERE)
004200*
004300* ERROR MESSAGES USED.
004400*           HR001   DUPLICATE EMPLOYEE-ID ON CREATE.
004500*           HR002   EMPLOYEE NOT FOUND ON UPDATE.
004600*           HR003   UNKNOWN COMPANY ON CREATE.
004700*           HR004   DUPLICATE PHONE NUMBER ON CREATE.
004800*           HR005   DUPLICATE PERSONAL E-MAIL ON CREATE.
004900*           HR006   BAD ROLE ACTION CODE OR BLANK ROLE LIST.
005000*           HR007   UNKNOWN DEPARTMENT ON TRANSACTION.
005100*           HR008   FILE FAILED TO OPEN, SEE STATUS CODE ON THE DUMP.
005200*
005300* CHANGE LOG.
005400* 14/03/87 BRP - 1.0.00 CREATED.  EMPLOYEE MASTER MAINTENANCE - ADD
005500*                AND CHANGE TRANSACTIONS AGAINST EMP-MASTER.  NO
005600*                LEAVE OR BANK FIELDS YET, PERSONAL DETAILS AND
005700*                DEPARTMENT ONLY.  RUN NIGHTLY AFTER THE ONLINE HR
005800*                SCREENS CLOSE OFF FOR THE DAY, BEFORE THE PAYROLL
005900*                SUITE PICKS UP THE NEW MASTER.
006000* 02/11/88 BRP - 1.1.00 ADDED EMP-DESIGNATION AND EMP-REPORTING-MGR
006100*                FOR THE NEW ORG CHART PRINT (SEE HRORG01, NOW
006200*                WITHDRAWN - SEE 2.0.00 BELOW).
006300* 19/07/90 TMS - 1.2.00 ADDED SALARY BLOCK (BASIC/HRA/ALLOWANCES) AT
006400*                THE REQUEST OF PAYROLL - CTC NO LONGER HELD ON THE
006500*                PAY FILES FOR THIS COMPANY.
006600* 23/01/92 TMS - 1.2.01 PF-EMPLOYER/PF-EMPLOYEE SPLIT OUT OF THE
006700*                ALLOWANCES FIGURE.
006800* 11/09/93 KCL - 1.3.00 BANK-ACCT-NO AND BANK-IFSC ADDED FOR THE
006900*                NEW DIRECT-CREDIT PAYROLL RUN.
007000* 30/03/95 KCL - 1.3.01 EMP-GENDER ADDED - STATUTORY RETURN NEEDS IT.
007100* 02/02/96 KCL - 1.3.02 OPERATIONS ASKED FOR THE TRANSACTION COUNTS
007200*                AT THE FOOT OF THE REPORT TO BE BROKEN OUT BY
007300*                CREATED/UPDATED/REJECTED RATHER THAN ONE GRAND
007400*                TOTAL - SEE 4900-PRINT-TOTALS.
007500* 14/08/98 RHS - 1.4.00 YEAR 2000 - ALL DATE FIELDS ON THIS PROGRAM
007600*                AND ITS COPYBOOKS REVIEWED.  ALL HELD CCYY-MM-DD.
007700*                NO WINDOWING USED ANYWHERE IN HREMP01.
007800* 02/02/99 RHS - 1.4.01 Y2K SIGN-OFF, SEE TEST LOG REF HR/Y2K/014.
007900* 17/05/01 RHS - 1.5.00 EMP-EMAIL-OFFICIAL AND EMP-EMAIL-PERSONAL
008000*                ADDED.
008100* 14/02/02 RHS - 1.5.02 EMP-EMAIL-PERSONAL MADE A UNIQUENESS KEY
008200*                WHEN NON-BLANK, ALONGSIDE EMP-PHONE - SEE THE
008300*                COMMENT AGAINST THE FIELD IN WSHREMP.COB, AND THE
008400*                CHECK ADDED TO 2012-CHECK-ONE-DUP (WAS
008500*                2012-CHECK-ONE-PHONE, RENAMED - IT NOW CHECKS BOTH).
008600* 25/11/03 PDS - 1.5.01 DUPLICATE-PHONE CHECK ADDED ON CREATE - TOO
008700*                MANY DUPLICATE PERSONS BEING RAISED FOR THE SAME
008800*                PHONE NUMBER.  SEE 2010-VALIDATE-CREATE.
008900* 09/06/07 PDS - 1.6.00 EMP-LEAVE-POLICY-ID ADDED, DEFAULTED FROM
009000*                THE EMPLOYEE'S DEPARTMENT RECORD ON CREATE.
009100* 21/02/11 PDS - 1.7.00 ROLE FLAGS (EMPLOYEE/MANAGER/HRADMIN) ADDED.
009200*                MANAGER FLAG NOW SET BY THE ROLL-UP PASS, SEE THE
009300*                3000 SERIES, NOT BY A DIRECT TRANSACTION.
009400* 14/10/14 NJV - 1.7.01 AADHAR-NO AND PAN-NO ADDED - STATUTORY.
009500* 08/12/25 NJV - 2.0.00 FULL REWRITE FOR THE NEW HR MASTER-FILE AND
009600*                LEAVE ADJUDICATION SUITE.  EMPLOYEE SIDE NOW CARRIES
009700*                CTC/PF/ESIC.  THE OVERNIGHT ORG CHART PROGRAM
009800*                (HRORG01) IS WITHDRAWN, ITS ROLL-UP LOGIC MOVED IN
009900*                HERE AS THE 3000 SERIES.
010000* 19/01/26 NJV - 2.0.01 ETR-ROLE-ACTION/ETR-ROLE-LIST ADD/REMOVE
010100*                RULE ADDED, SEE 2070-APPLY-ROLE-LIST.
010200* 10/08/26 NJV - 2.0.02 CONTROL REPORT NOW SHARED WITH HRLEAV01 AND
010300*                HREXP01 - THIS PROGRAM OPENS IT, THE OTHER TWO
010400*                EXTEND IT LATER IN THE NIGHTLY RUN.
010500* 10/08/26 NJV - 2.0.03 2070-APPLY-ROLE-LIST REVIEWED AFTER AN AUDIT
010600*                QUERY - THE EMPLOYEE ROLE COULD NEVER BE REMOVED BY
010700*                A ROLE TRANSACTION (ONLY HRADMIN WAS RECOGNISED IN
010800*                THE ROLE LIST), AND A BAD ACTION CODE OR A BLANK
010900*                ROLE LIST ON A ROLE TRANSACTION WAS PASSED THROUGH
011000*                AS IF IT WERE A REMOVE.  BOTH FIXED - EMPLOYEE IS
011100*                NOW RECOGNISED ALONGSIDE HRADMIN, AND EITHER FAULT
011200*                NOW REJECTS THE WHOLE TRANSACTION, COUNTED AND
011300*                NAMED ON THE CONTROL REPORT LIKE ANY OTHER REJECT.
011400* 10/08/26 NJV - 2.0.04 AUDIT QUERY HR-26-0092 - 2050-RESOLVE-LEAVE-
011500*                POLICY LET THE TRANSACTION'S ETR-LEAVE-POLICY-ID WIN
011600*                OVER THE DEPARTMENT RECORD, THE OPPOSITE OF THE
011700*                DOCUMENTED RULE, AND WAS NEVER CALLED AT ALL ON AN
011800*                UPDATE, SO A DEPARTMENT TRANSFER NEVER RE-DERIVED THE
011900*                POLICY.  ALSO, AN UNKNOWN DEPARTMENT WAS SILENTLY
012000*                CLEARING THE POLICY RATHER THAN REJECTING - THIS SHOP
012100*                HAS NEVER ACCEPTED AN EMPLOYEE AGAINST A DEPARTMENT
012200*                THAT DOES NOT EXIST ON DEPTMSTR.  2050 NOW RUNS ON
012300*                BOTH CREATE AND UPDATE, THE DEPARTMENT RECORD ALWAYS
012400*                WINS WHEN THE DEPARTMENT IS NON-BLANK, AND AN UNKNOWN
012500*                DEPARTMENT REJECTS THE TRANSACTION VIA THE NEW
012600*                WS-DEPT-SW - SEE 2000 AND 2050.  ALSO ADDED HR008 AND
012700*                A REAL OPEN-STATUS CHECK AT 1000-INITIALISE - THE
012800*                FILE STATUS FIELDS HAD BEEN CARRIED FOR YEARS WITHOUT
012900*                ANYTHING EVER TESTING THEM.
013000* 10/08/26 NJV - 2.0.05 AUDIT QUERY HR-26-0093 - THE ROLL-UP DETAIL
013100*                LINE NAMED THE EMPLOYEE BUT NEVER THE TEAM SIZE THE
013200*                GRANT/REVOKE WAS BASED ON, AND SECTION 2's TOTALS HAD
013300*                NO LINE FOR HOW MANY EMPLOYEES CARRY THE ROLE AFTER
013400*                THE RUN, ONLY THIS RUN'S GRANTED/REVOKED DELTAS.
013500*                8210 NOW STRINGS THE TEAM SIZE ONTO PE-DETAIL, AND A
013600*                NEW TALLY PASS (3014) FEEDS A TOTAL-MANAGERS LINE ON
013700*                4900.
013800*
013900*****************************************************************
014000*
014100 ENVIRONMENT DIVISION.
014200*
014300 CONFIGURATION SECTION.
014400*
014500 SOURCE-COMPUTER.   IBM-370.
014600 OBJECT-COMPUTER.   IBM-370.
014700*    UPSI-0 IS SET ON THE JCL OVERRIDE CARD FOR A RERUN NIGHT (SEE
014800*    THE OPERATIONS RUNBOOK) - NOT TESTED ANYWHERE IN THIS PROGRAM
014900*    YET, CARRIED HERE FOR THE FUTURE CHECKPOINT/RESTART WORK PDS
015000*    KEEPS PROMISING AND NEVER GETS TO.  HR-NUMERIC-CLASS IS USED BY
015100*    THE EXPENSE PROGRAM, CARRIED HERE TOO SINCE ALL THREE SHARE THE
015200*    SAME SPECIAL-NAMES SKELETON AT THIS SHOP.
015300 SPECIAL-NAMES.
015400     C01 IS TOP-OF-FORM
015500     CLASS HR-NUMERIC-CLASS IS "0" THRU "9"
015600     UPSI-0 ON  STATUS IS HR-RERUN-REQUESTED
015700     UPSI-0 OFF STATUS IS HR-NORMAL-RUN.
015800*
015900 INPUT-OUTPUT SECTION.
016000 FILE-CONTROL.
016100*    OLD/NEW PAIR FOR BOTH THE EMPLOYEE AND COMPANY MASTERS - WE
016200*    NEVER REWRITE A MASTER IN PLACE, THE NEW GENERATION IS WRITTEN
016300*    COMPLETE FROM THE TABLES AND THE OLD GENERATION IS KEPT AS THE
016400*    BACKOUT COPY UNTIL THE NEXT GOOD NIGHT RUN.
016500     SELECT EMP-MSTR-OLD  ASSIGN TO "EMPMSOLD"
016600         ORGANIZATION IS SEQUENTIAL
016700         ACCESS MODE   IS SEQUENTIAL
016800         FILE STATUS   IS WS-EMO-STATUS.
016900     SELECT EMP-MSTR-NEW  ASSIGN TO "EMPMSNEW"
017000         ORGANIZATION IS SEQUENTIAL
017100         ACCESS MODE   IS SEQUENTIAL
017200         FILE STATUS   IS WS-EMN-STATUS.
017300     SELECT CMP-MSTR-OLD  ASSIGN TO "CMPMSOLD"
017400         ORGANIZATION IS SEQUENTIAL
017500         ACCESS MODE   IS SEQUENTIAL
017600         FILE STATUS   IS WS-CMO-STATUS.
017700     SELECT CMP-MSTR-NEW  ASSIGN TO "CMPMSNEW"
017800         ORGANIZATION IS SEQUENTIAL
017900         ACCESS MODE   IS SEQUENTIAL
018000         FILE STATUS   IS WS-CMN-STATUS.
018100*    DEPARTMENT REFERENCE - MAINTAINED BY A SEPARATE OFF-LINE UTILITY
018200*    NOT IN THIS SUITE, READ ONLY HERE.
018300     SELECT DEPT-MSTR     ASSIGN TO "DEPTMSTR"
018400         ORGANIZATION IS SEQUENTIAL
018500         ACCESS MODE   IS SEQUENTIAL
018600         FILE STATUS   IS WS-DEP-STATUS.
018700*    ARRIVAL-ORDER TRANSACTION FILE BUILT DURING THE DAY BY THE
018800*    ONLINE HR SCREENS - NOT SORTED, NOT KEYED, READ STRAIGHT
018900*    THROUGH ONE RECORD AT A TIME.
019000     SELECT EMP-TRANS     ASSIGN TO "EMPTRANS"
019100         ORGANIZATION IS SEQUENTIAL
019200         ACCESS MODE   IS SEQUENTIAL
019300         FILE STATUS   IS WS-ETR-STATUS.
019400*    LINE SEQUENTIAL - THIS IS A PRINT FILE, NOT A PACKED RECORD, SO
019500*    IT GOES STRAIGHT TO THE PRINT QUEUE OFF THE BACK OF THE JCL.
019600     SELECT CTL-RPT       ASSIGN TO "CTLRPT"
019700         ORGANIZATION IS LINE SEQUENTIAL
019800         ACCESS MODE   IS SEQUENTIAL
019900         FILE STATUS   IS WS-RPT-STATUS.
020000*
020100*****************************************************************
020200*
020300 DATA DIVISION.
020400 FILE SECTION.
020500*
020600*    RECORD LAYOUT IS WSHREMP.COB, COPIED DOWN INTO WORKING-STORAGE
020700*    BELOW - THE FD RECORD HERE IS DELIBERATELY FLAT, THE FIELD
020800*    LEVEL WORK IS ALL DONE ON HR-EMPLOYEE-RECORD VIA THE SCRATCH
020900*    AREA, NOT ON THE FD RECORD ITSELF.
021000 FD  EMP-MSTR-OLD
021100     LABEL RECORDS ARE STANDARD
021200     RECORD CONTAINS 321 CHARACTERS
021300     RECORDING MODE IS F.
021400 01  EMP-MSTR-OLD-REC             PIC X(321).
021500*
021600 FD  EMP-MSTR-NEW
021700     LABEL RECORDS ARE STANDARD
021800     RECORD CONTAINS 321 CHARACTERS
021900     RECORDING MODE IS F.
022000 01  EMP-MSTR-NEW-REC             PIC X(321).
022100*
022200*    COMPANY REFERENCE RECORD, SEE WSHRCMP.COB.
022300 FD  CMP-MSTR-OLD
022400     LABEL RECORDS ARE STANDARD
022500     RECORD CONTAINS 50 CHARACTERS
022600     RECORDING MODE IS F.
022700 01  CMP-MSTR-OLD-REC             PIC X(50).
022800*
022900 FD  CMP-MSTR-NEW
023000     LABEL RECORDS ARE STANDARD
023100     RECORD CONTAINS 50 CHARACTERS
023200     RECORDING MODE IS F.
023300 01  CMP-MSTR-NEW-REC             PIC X(50).
023400*
023500*    DEPARTMENT REFERENCE RECORD, SEE WSHRDEP.COB.
023600 FD  DEPT-MSTR
023700     LABEL RECORDS ARE STANDARD
023800     RECORD CONTAINS 54 CHARACTERS
023900     RECORDING MODE IS F.
024000 01  DEPT-MSTR-REC                PIC X(54).
024100*
024200*    TRANSACTION RECORD, SEE WSHRETR.COB - ACTION CODE, OPTIONAL
024300*    ROLE ACTION/LIST, THEN THE EMPLOYEE DATA BLOCK.
024400 FD  EMP-TRANS
024500     LABEL RECORDS ARE STANDARD
024600     RECORD CONTAINS 345 CHARACTERS
024700     RECORDING MODE IS F.
024800 01  EMP-TRANS-REC                PIC X(345).
024900*
025000*    PRINT FILE - LABEL OMITTED SINCE THIS IS A REPORT, NOT A FILE
025100*    FOR A DOWNSTREAM PROGRAM TO READ BACK.
025200 FD  CTL-RPT
025300     LABEL RECORDS ARE OMITTED
025400     RECORD CONTAINS 132 CHARACTERS
025500     RECORDING MODE IS F.
025600 01  CTL-RPT-REC                  PIC X(132).
025700*
025800*****************************************************************
025900*
026000 WORKING-STORAGE SECTION.
026100*
026200*    77-LEVELS FIRST, HOUSE HABIT - PROGRAM IDENTIFIER FOR THE
026300*    ABEND DUMP HEADING, THEN THE SCRATCH SUBSCRIPTS AND REPORT
026400*    COUNTERS THAT USED TO LIVE UNDER WS-COUNTERS UNTIL THE 2.0.03
026500*    TIDY-UP.
026600 77  WS-PROG-VERSION           PIC X(17) VALUE "HREMP01 (2.0.05)".
026700 77  WS-SUB1                   PIC 9(05) COMP.
026800 77  WS-SUB2                   PIC 9(05) COMP.
026900 77  WS-LINE-COUNT             PIC 9(03) COMP.
027000 77  WS-PAGE-COUNT             PIC 9(03) COMP.
027100*
027200*    SCRATCH AREAS - THE MASTER AND TRANSACTION LAYOUTS, FLAT ON
027300*    THE FILE, EXPLODED HERE FOR FIELD LEVEL WORK.
027400*
027500     COPY "wshremp.cob".
027600     COPY "wshrcmp.cob".
027700     COPY "wshrdep.cob".
027800     COPY "wshretr.cob".
027900*
028000*    EMPLOYEE MASTER HELD IN TABLE FOR THE LIFE OF THE RUN - ALL
028100*    CREATE/UPDATE AND THE ROLL-UP WORK AGAINST THIS TABLE, THE
028200*    NEW MASTER IS WRITTEN FROM IT AT 4010.
028300*
028400 01  WS-EMP-TABLE.
028500     03  WS-EMP-COUNT             PIC 9(05)        COMP.
028600     03  WS-EMP-ENTRY OCCURS 2000 TIMES
028700             ASCENDING KEY IS WE-KEY
028800             INDEXED BY WE-IX, WE-IX2.
028900         05  WE-KEY               PIC X(10).
029000         05  WE-REST-OF-RECORD    PIC X(311).
029100*
029200*    COMPANY TABLE - HOLDS THE EMPLOYEE-ID PREFIX AND THE LAST
029300*    SEQUENCE ISSUED, UPDATED IN PLACE AS NEW EMPLOYEES ARE ADDED.
029400*
029500 01  WS-CMP-TABLE.
029600     03  WS-CMP-COUNT             PIC 9(04)        COMP.
029700     03  WS-CMP-ENTRY OCCURS 200 TIMES
029800             ASCENDING KEY IS WC-KEY
029900             INDEXED BY WC-IX.
030000         05  WC-KEY               PIC X(10).
030100         05  WC-REST-OF-RECORD    PIC X(40).
030200*
030300*    DEPARTMENT TABLE - REFERENCE ONLY, NOT REWRITTEN.
030400*
030500 01  WS-DEP-TABLE.
030600     03  WS-DEP-COUNT             PIC 9(04)        COMP.
030700     03  WS-DEP-ENTRY OCCURS 300 TIMES
030800             ASCENDING KEY IS WD-KEY
030900             INDEXED BY WD-IX.
031000         05  WD-KEY               PIC X(10).
031100         05  WD-REST-OF-RECORD    PIC X(44).
031200*
031300*    DIRECT-REPORT COUNT PER EMPLOYEE, PARALLEL TO WS-EMP-ENTRY,
031400*    BUILT BY THE ROLL-UP PASS AT 3010.
031500*
031600 01  WS-MGR-RPT-COUNT-TABLE.
031700     03  WS-MGR-RPT-COUNT OCCURS 2000 TIMES PIC 9(04) COMP.
031800*
031900*    PRINT LINE - ONE PHYSICAL AREA, REDEFINED PER REPORT SECTION.
032000*    ONLY ONE OF THE THREE VIEWS BELOW IS LIVE AT ANY GIVEN MOMENT -
032100*    WHICHEVER PARAGRAPH IS ABOUT TO PERFORM 8900-WRITE-PRINT-LINE
032200*    MOVES INTO ITS OWN VIEW IMMEDIATELY BEFORE THE PERFORM, NEVER
032300*    EARLIER, SO A STALE FIELD FROM THE LAST LINE CANNOT LEAK ONTO
032400*    THE REPORT.
032500*
032600 01  WS-PRINT-LINE                PIC X(132).
032700*    HEADING VIEW - USED TWICE A RUN, ONCE PER REPORT SECTION.
032800 01  WS-PRINT-HDR-LINE REDEFINES WS-PRINT-LINE.
032900     03  PH-DATE                  PIC X(10).
033000     03  FILLER                   PIC X(04).
033100     03  PH-TITLE                 PIC X(60).
033200     03  FILLER                   PIC X(05).
033300     03  PH-PAGE-LIT              PIC X(05).
033400     03  PH-PAGE-NO               PIC ZZZ9.
033500     03  FILLER                   PIC X(44).
033600*    ONE EMPLOYEE LINE FORMAT SERVES CREATED, UPDATED, REJECTED AND
033700*    THE ROLL-UP GRANTED/REVOKED LINES - ONLY PE-ACTION AND
033800*    PE-DETAIL CHANGE BETWEEN THEM.
033900 01  WS-PRINT-EMP-LINE REDEFINES WS-PRINT-LINE.
034000     03  PE-ACTION                PIC X(08).
034100     03  FILLER                   PIC X(02).
034200     03  PE-EMP-ID                PIC X(10).
034300     03  FILLER                   PIC X(02).
034400     03  PE-EMP-NAME              PIC X(30).
034500     03  FILLER                   PIC X(02).
034600     03  PE-DETAIL                PIC X(60).
034700     03  FILLER                   PIC X(18).
034800*    TOTALS VIEW - PRINTED ONCE AT THE FOOT OF THE REPORT BY 4900.
034900 01  WS-PRINT-TOT-LINE REDEFINES WS-PRINT-LINE.
035000     03  PT-LITERAL                PIC X(40).
035100     03  PT-COUNT                  PIC ZZZ,ZZ9.
035200     03  FILLER                    PIC X(84).
035300*
035400*    NEW EMPLOYEE-ID BUILD AREA - ALPHA VIEW IS WHAT GETS MOVED INTO
035500*    EMP-ID, THE NUMERIC VIEW IS WHAT GETS ADDED TO AND MOVED BACK
035600*    INTO THE COMPANY TABLE'S LAST-SEQUENCE FIELD AT 2030.
035700*
035800 01  WS-NEW-EMP-ID.
035900     03  WS-NEW-EMP-PREFIX        PIC X(03).
036000     03  WS-NEW-EMP-SEQ           PIC 9(04).
036100 01  WS-NEW-EMP-ID-X REDEFINES WS-NEW-EMP-ID.
036200     03  WS-NEW-EMP-ID-ALPHA      PIC X(07).
036300*
036400*    FILE STATUS SWITCHES - ONE PER SELECT ABOVE, DISPLAYED RAW ON THE
036500*    ABEND MESSAGE IF A FILE EVER COMES BACK WITH ANYTHING OTHER THAN
036600*    "00", SOMEONE READING THE CONSOLE NEEDS THE ACTUAL STATUS CODE.
036700*    10/08/26 NJV - 2.0.04 EMO-OK/CMO-OK/DEP-OK/ETR-OK ADDED AND WIRED
036800*    INTO 1005-CHECK-FILE-OPENS - THEY HAD CARRIED "-EOF" COMPANIONS
036900*    SINCE 1.0.00 THAT NEITHER PARAGRAPH EVER TESTED (END-OF-FILE ON
037000*    THIS PROGRAM'S INPUT FILES IS ALWAYS DETECTED BY THE READ...AT
037100*    END SWITCHES BELOW, NOT BY FILE STATUS "10"), SO THE "-EOF" LEVELS
037200*    ARE DROPPED HERE RATHER THAN CARRIED ON AS DEAD DECLARATIONS.
037300*    THE OUTPUT FILES (EMN/CMN/RPT) HAVE NO 88-LEVELS AT ALL - AN
037400*    OUTPUT OPEN FAILURE STILL SURFACES ON THE FIRST WRITE, AS ALWAYS.
037500*
037600 01  WS-FILE-STATUSES.
037700     03  WS-EMO-STATUS            PIC X(02).
037800         88  EMO-OK               VALUE "00".
037900     03  WS-EMN-STATUS            PIC X(02).
038000     03  WS-CMO-STATUS            PIC X(02).
038100         88  CMO-OK               VALUE "00".
038200     03  WS-CMN-STATUS            PIC X(02).
038300     03  WS-DEP-STATUS            PIC X(02).
038400         88  DEP-OK               VALUE "00".
038500     03  WS-ETR-STATUS            PIC X(02).
038600         88  ETR-OK               VALUE "00".
038700     03  WS-RPT-STATUS            PIC X(02).
038800*
038900 01  WS-SWITCHES.
039000     03  WS-ETR-EOF-SW            PIC X.
039100         88  ETR-AT-EOF           VALUE "Y".
039200     03  WS-FOUND-SW              PIC X.
039300         88  WS-FOUND             VALUE "Y".
039400         88  WS-NOT-FOUND         VALUE "N".
039500*    10/08/26 NJV - ADDED FOR THE ROLE-LIST AUDIT FIX, 2.0.03 - KEPT
039600*    SEPARATE FROM WS-FOUND-SW SO 2070 CAN'T CLOBBER WHAT 2010/2020
039700*    ALREADY DECIDED ABOUT THE EMPLOYEE/COMPANY ITSELF.
039800     03  WS-ROLE-SW               PIC X.
039900         88  WS-ROLE-OK           VALUE "Y".
040000         88  WS-ROLE-BAD          VALUE "N".
040100*    10/08/26 NJV - ADDED FOR THE SAME AUDIT, 2.0.04 - KEPT SEPARATE
040200*    AGAIN SO 2050 CANNOT CLOBBER WHAT 2010/2020 OR 2070 DECIDED,
040300*    SAME REASONING AS WS-ROLE-SW ABOVE.
040400     03  WS-DEPT-SW               PIC X.
040500         88  WS-DEPT-OK           VALUE "Y".
040600         88  WS-DEPT-BAD          VALUE "N".
040700*
040800*    CONTROL REPORT TOTALS, PRINTED BY 4900 AT THE FOOT OF SECTION 1.
040900*    WS-TRANS-READ SHOULD ALWAYS EQUAL CREATED+UPDATED+REJECTED -
041000*    IF IT DOESN'T, SOMETHING FELL THROUGH A GAP IN THE 2000 LOGIC
041100*    AND OPERATIONS SHOULD HOLD THE RUN.
041200 01  WS-COUNTERS.
041300     03  WS-TRANS-READ            PIC 9(07)   COMP.
041400     03  WS-TRANS-CREATED         PIC 9(07)   COMP.
041500     03  WS-TRANS-UPDATED         PIC 9(07)   COMP.
041600     03  WS-TRANS-REJECTED        PIC 9(07)   COMP.
041700     03  WS-MGR-GRANTED           PIC 9(05)   COMP.
041800     03  WS-MGR-REVOKED           PIC 9(05)   COMP.
041850*    10/08/26 NJV - 2.0.05 ADDED FOR THE AUDIT - MGR-GRANTED/REVOKED
041860*    ARE THIS RUN'S DELTAS ONLY, SPEC ALSO WANTS THE STANDING TOTAL OF
041870*    EVERYONE CARRYING THE ROLE AFTER THE ROLL-UP, SEE 3000/4900.
041880     03  WS-MGR-TOTAL             PIC 9(05)   COMP.
042300*
042400 01  WS-WORK-FIELDS.
042500     03  WS-REJECT-REASON         PIC X(40).
042600     03  WS-RUN-DATE              PIC X(10).
042700     03  WS-RD-CCYYMMDD           PIC 9(08).
042800     03  WS-ROLE-TOKEN            PIC X(09).
042900     03  WS-ROLE-LIST-PTR         PIC 9(03)   COMP.
042950*    10/08/26 NJV - 2.0.05 EDITED VIEW OF WS-MGR-RPT-COUNT (WS-SUB1)
042960*    USED TO STRING THE TEAM SIZE ONTO THE ROLL-UP DETAIL LINE AT 8210.
042970     03  WS-TEAM-SIZE-ED          PIC ZZ9.
043300*
043400*****************************************************************
043500*
043600 PROCEDURE DIVISION.
043700*
043800*    MAINLINE - ONE TRANSACTION AT A TIME THROUGH THE 2000 SERIES,
043900*    THEN THE MANAGER ROLL-UP (3000), THEN THE NEW MASTERS ARE
044000*    WRITTEN FROM THE IN-MEMORY TABLES (4000).  NOTHING IS WRITTEN
044100*    TO EMP-MSTR-NEW UNTIL 4000 - THE WHOLE RUN WORKS AGAINST
044200*    WS-EMP-TABLE, NOT THE FILE, SO A TRANSACTION CAN BOTH CREATE AN
044300*    EMPLOYEE AND HAVE THAT SAME EMPLOYEE PICKED UP BY THE ROLL-UP
044400*    PASS IN THE SAME RUN.
044500 0000-MAINLINE.
044600     PERFORM 1000-INITIALISE
044700     PERFORM 2000-PROCESS-ONE-TRANSACTION
044800         UNTIL ETR-AT-EOF
044900     PERFORM 3000-MANAGER-ROLLUP
045000     PERFORM 4000-WRITE-NEW-MASTERS
045100     PERFORM 9000-TERMINATE
045200     STOP RUN.
045300*
045400*****************************************************************
045500*    1000 SERIES - OPEN FILES AND LOAD THE TABLES.
045600*****************************************************************
045700*
045800 1000-INITIALISE.
045900     ACCEPT WS-RD-CCYYMMDD FROM DATE YYYYMMDD
046000     STRING WS-RD-CCYYMMDD (1:4) "-" WS-RD-CCYYMMDD (5:2) "-"
046100            WS-RD-CCYYMMDD (7:2) DELIMITED BY SIZE INTO WS-RUN-DATE
046200     OPEN INPUT  EMP-MSTR-OLD
046300                 CMP-MSTR-OLD
046400                 DEPT-MSTR
046500                 EMP-TRANS
046600     OPEN OUTPUT EMP-MSTR-NEW
046700                 CMP-MSTR-NEW
046800                 CTL-RPT
046900     PERFORM 1005-CHECK-FILE-OPENS
047000     PERFORM 1010-LOAD-EMPLOYEES
047100     PERFORM 1020-LOAD-COMPANIES
047200     PERFORM 1030-LOAD-DEPARTMENTS
047300     PERFORM 8100-PRINT-SECTION1-HEADING
047400     READ EMP-TRANS
047500         AT END SET ETR-AT-EOF TO TRUE
047600     END-READ
047700     GO TO 1000-EXIT.
047800 1000-EXIT.
047900     EXIT.
048000*    10/08/26 NJV - 2.0.04 ADDED - THE FOUR FILE-STATUS 88-LEVELS ABOVE
048100*    HAD BEEN CARRIED SINCE 1.0.00 BUT NOTHING EVER TESTED THEM, SO A
048200*    BAD OPEN WENT UNNOTICED UNTIL THE FIRST READ AGAINST THE UNOPENED
048300*    FILE BLEW UP WITH A LESS USEFUL MESSAGE.  ONLY THE FOUR INPUT
048400*    FILES ARE CHECKED HERE - AN OUTPUT-FILE OPEN FAILURE (DISK FULL,
048500*    BAD DD CARD) STILL SURFACES ON THE FIRST WRITE, AS IT ALWAYS HAS.
048600 1005-CHECK-FILE-OPENS.
048700     IF NOT EMO-OK
048800         DISPLAY "HR008 EMP-MSTR-OLD OPEN FAILED, STATUS " WS-EMO-STATUS
048900         MOVE 16 TO RETURN-CODE
049000         STOP RUN
049100     END-IF
049200     IF NOT CMO-OK
049300         DISPLAY "HR008 CMP-MSTR-OLD OPEN FAILED, STATUS " WS-CMO-STATUS
049400         MOVE 16 TO RETURN-CODE
049500         STOP RUN
049600     END-IF
049700     IF NOT DEP-OK
049800         DISPLAY "HR008 DEPT-MSTR OPEN FAILED, STATUS " WS-DEP-STATUS
049900         MOVE 16 TO RETURN-CODE
050000         STOP RUN
050100     END-IF
050200     IF NOT ETR-OK
050300         DISPLAY "HR008 EMP-TRANS OPEN FAILED, STATUS " WS-ETR-STATUS
050400         MOVE 16 TO RETURN-CODE
050500         STOP RUN
050600     END-IF.
050700*
050800*    OLD MASTER IS ALREADY IN EMP-ID SEQUENCE (IT WAS WRITTEN THAT
050900*    WAY LAST RUN) SO THE TABLE COMES UP SORTED FOR SEARCH ALL
051000*    WITHOUT US HAVING TO SORT IT OURSELVES - DON'T FEED THIS
051100*    PROGRAM AN OUT-OF-SEQUENCE MASTER, THE ROLL-UP AND THE INSERT
051200*    LOGIC AT 2900 BOTH DEPEND ON IT.
051300 1010-LOAD-EMPLOYEES.
051400     MOVE ZERO TO WS-EMP-COUNT
051500 1010-READ-LOOP.
051600     READ EMP-MSTR-OLD
051700         AT END GO TO 1010-EXIT
051800     END-READ
051900     ADD 1 TO WS-EMP-COUNT
052000     MOVE EMP-MSTR-OLD-REC TO WS-EMP-ENTRY (WS-EMP-COUNT)
052100     GO TO 1010-READ-LOOP.
052200 1010-EXIT.
052300     EXIT.
052400*
052500*    COMPANY REFERENCE - SMALL TABLE, ONE ENTRY PER REGISTERED
052600*    COMPANY, CARRIES THE EMPLOYEE-ID PREFIX AND LAST SEQUENCE
052700*    ISSUED.  UPDATED IN PLACE BY 2030 WHEN A NEW EMPLOYEE IS
052800*    CREATED, WRITTEN BACK OUT AT 4020.
052900 1020-LOAD-COMPANIES.
053000     MOVE ZERO TO WS-CMP-COUNT
053100 1020-READ-LOOP.
053200     READ CMP-MSTR-OLD
053300         AT END GO TO 1020-EXIT
053400     END-READ
053500     ADD 1 TO WS-CMP-COUNT
053600     MOVE CMP-MSTR-OLD-REC TO WS-CMP-ENTRY (WS-CMP-COUNT)
053700     GO TO 1020-READ-LOOP.
053800 1020-EXIT.
053900     EXIT.
054000*
054100*    DEPARTMENT REFERENCE - READ ONLY, NEVER REWRITTEN, USED SOLELY
054200*    BY 2050 TO DEFAULT THE LEAVE POLICY ON A NEW EMPLOYEE WHEN THE
054300*    TRANSACTION DIDN'T BRING ITS OWN OVERRIDE.
054400 1030-LOAD-DEPARTMENTS.
054500     MOVE ZERO TO WS-DEP-COUNT
054600 1030-READ-LOOP.
054700     READ DEPT-MSTR
054800         AT END GO TO 1030-EXIT
054900     END-READ
055000     ADD 1 TO WS-DEP-COUNT
055100     MOVE DEPT-MSTR-REC TO WS-DEP-ENTRY (WS-DEP-COUNT)
055200     GO TO 1030-READ-LOOP.
055300 1030-EXIT.
055400     EXIT.
055500*
055600*****************************************************************
055700*    2000 SERIES - APPLY ONE MAINTENANCE TRANSACTION.
055800*****************************************************************
055900*
056000*    10/08/26 NJV - 2.0.03 WS-ROLE-OK IS SET BEFORE EITHER LEG SO A
056100*    TRANSACTION THAT NEVER TOUCHES 2070 (PLAIN FIELD-ONLY UPDATE,
056200*    OR A CREATE/UPDATE THAT FAILS ITS OWN VALIDATION) DOESN'T GET
056300*    REJECTED ON A STALE ROLE VERDICT LEFT OVER FROM THE TRANSACTION
056400*    BEFORE IT.
056500*    10/08/26 NJV - 2.0.04 WS-DEPT-OK IS SET BEFORE EITHER LEG FOR THE
056600*    SAME REASON AS WS-ROLE-OK ABOVE - A TRANSACTION THAT NEVER REACHES
056700*    2050 (FAILS ITS OWN 2010/2020 VALIDATION FIRST) MUST NOT BE
056800*    REJECTED ON A STALE DEPARTMENT VERDICT FROM THE TRANSACTION BEFORE
056900*    IT.
057000 2000-PROCESS-ONE-TRANSACTION.
057100     ADD 1 TO WS-TRANS-READ
057200     MOVE EMP-TRANS-REC TO HR-EMP-TRANS-RECORD
057300     SET WS-ROLE-OK TO TRUE
057400     SET WS-DEPT-OK TO TRUE
057500     IF ETR-ACTION-CODE = "C"
057600         PERFORM 2010-VALIDATE-CREATE THRU 2010-EXIT
057700         IF WS-NOT-FOUND
057800             PERFORM 2030-BUILD-NEW-EMPLOYEE-ID
057900             PERFORM 2040-DEFAULT-NEW-EMPLOYEE
058000             PERFORM 2050-RESOLVE-LEAVE-POLICY THRU 2050-EXIT
058100             PERFORM 2070-APPLY-ROLE-LIST
058200         END-IF
058300         IF WS-NOT-FOUND AND WS-ROLE-OK AND WS-DEPT-OK
058400             PERFORM 2900-REWRITE-MASTER
058500             ADD 1 TO WS-TRANS-CREATED
058600             MOVE "CREATED " TO PE-ACTION OF WS-PRINT-EMP-LINE
058700             PERFORM 8110-PRINT-EMP-LINE
058800         ELSE
058900             ADD 1 TO WS-TRANS-REJECTED
059000             MOVE "REJECTED" TO PE-ACTION OF WS-PRINT-EMP-LINE
059100             PERFORM 8130-PRINT-REJECT-LINE
059200         END-IF
059300     ELSE
059400         PERFORM 2020-VALIDATE-UPDATE THRU 2020-EXIT
059500         IF WS-FOUND
059600             PERFORM 2060-DEFAULT-EMPLOYEE-FIELDS
059700             PERFORM 2050-RESOLVE-LEAVE-POLICY THRU 2050-EXIT
059800             PERFORM 2070-APPLY-ROLE-LIST
059900         END-IF
060000         IF WS-FOUND AND WS-ROLE-OK AND WS-DEPT-OK
060100             PERFORM 2900-REWRITE-MASTER
060200             ADD 1 TO WS-TRANS-UPDATED
060300             MOVE "UPDATED " TO PE-ACTION OF WS-PRINT-EMP-LINE
060400             PERFORM 8120-PRINT-UPDATE-LINE
060500         ELSE
060600             ADD 1 TO WS-TRANS-REJECTED
060700             MOVE "REJECTED" TO PE-ACTION OF WS-PRINT-EMP-LINE
060800             PERFORM 8130-PRINT-REJECT-LINE
060900         END-IF
061000     END-IF
061100     READ EMP-TRANS
061200         AT END SET ETR-AT-EOF TO TRUE
061300     END-READ
061400     GO TO 2000-EXIT.
061500 2000-EXIT.
061600     EXIT.
061700*
061800*    25/11/03 PDS - DUPLICATE PHONE CHECK ADDED HERE, SEE 1.5.01.
061900*    14/02/02 RHS - 1.5.02 DUPLICATE PERSONAL E-MAIL CHECK ADDED
062000*    ALONGSIDE THE PHONE CHECK - ONLY WHEN THE INCOMING E-MAIL IS
062100*    NON-BLANK, AN EMPLOYEE WITH NO PERSONAL E-MAIL ON FILE IS NOT A
062200*    "DUPLICATE BLANK" AGAINST ANOTHER EMPLOYEE WITH NO E-MAIL
062300*    EITHER.  EMPLOYEE-ID, PHONE AND E-MAIL ARE EACH A DISTINCT
062400*    REJECTION REASON ON THE CONTROL REPORT, NOT LUMPED TOGETHER.
062500 2010-VALIDATE-CREATE.
062600     SET WS-NOT-FOUND TO TRUE
062700     MOVE "DUPLICATE EMPLOYEE-ID ON CREATE         " TO
062800         WS-REJECT-REASON
062900     SEARCH ALL WS-EMP-ENTRY
063000         AT END
063100             CONTINUE
063200         WHEN WE-KEY (WE-IX) = ETR-EMP-ID
063300             SET WS-FOUND TO TRUE
063400     END-SEARCH
063500     IF WS-NOT-FOUND
063600         MOVE 1 TO WS-SUB1
063700         PERFORM 2012-CHECK-ONE-DUP
063800             UNTIL WS-SUB1 > WS-EMP-COUNT
063900                 OR WS-FOUND
064000     END-IF
064100     IF WS-NOT-FOUND
064200         MOVE "UNKNOWN COMPANY ON CREATE TRANSACTION  " TO
064300             WS-REJECT-REASON
064400         SEARCH ALL WS-CMP-ENTRY
064500             AT END
064600                 SET WS-FOUND TO TRUE
064700             WHEN WC-KEY (WC-IX) = ETR-COMPANY-ID
064800                 CONTINUE
064900         END-SEARCH
065000     END-IF
065100     GO TO 2010-EXIT.
065200*    CHECKS ONE EXISTING EMPLOYEE'S PHONE AND PERSONAL E-MAIL
065300*    AGAINST THE INCOMING TRANSACTION - WS-REJECT-REASON IS ONLY SET
065400*    WHEN WE ACTUALLY FIND A MATCH, SO WHICHEVER ONE HITS NAMES
065500*    ITSELF ON THE REPORT.
065600 2012-CHECK-ONE-DUP.
065700     MOVE WS-EMP-ENTRY (WS-SUB1) TO HR-EMPLOYEE-RECORD
065800     IF EMP-PHONE = ETR-PHONE
065900         SET WS-FOUND TO TRUE
066000         MOVE "DUPLICATE PHONE NUMBER ON CREATE        " TO
066100             WS-REJECT-REASON
066200     END-IF
066300     IF ETR-EMAIL-PERSONAL NOT = SPACES
066400         AND EMP-EMAIL-PERSONAL = ETR-EMAIL-PERSONAL
066500         SET WS-FOUND TO TRUE
066600         MOVE "DUPLICATE PERSONAL E-MAIL ON CREATE     " TO
066700             WS-REJECT-REASON
066800     END-IF
066900     ADD 1 TO WS-SUB1.
067000 2010-EXIT.
067100     EXIT.
067200*
067300*    UPDATE - THE ONLY CHECK IS THAT THE EMPLOYEE IS ON FILE.  NO
067400*    DUPLICATE-PHONE CHECK HERE - THAT ONLY APPLIES ON CREATE, SEE
067500*    THE NOTE ABOVE 2010 - AN EXISTING EMPLOYEE IS ALLOWED TO SHARE
067600*    A HOUSEHOLD PHONE WITH ANOTHER EMPLOYEE ALREADY ON FILE, WE
067700*    JUST DON'T LET A NEW ONE COME IN THAT WAY.
067800 2020-VALIDATE-UPDATE.
067900     SET WS-NOT-FOUND TO TRUE
068000     MOVE "EMPLOYEE NOT ON FILE FOR UPDATE         " TO
068100         WS-REJECT-REASON
068200     SEARCH ALL WS-EMP-ENTRY
068300         AT END
068400             CONTINUE
068500         WHEN WE-KEY (WE-IX) = ETR-EMP-ID
068600             SET WS-FOUND TO TRUE
068700             MOVE WE-IX TO WS-SUB1
068800     END-SEARCH
068900     GO TO 2020-EXIT.
069000 2020-EXIT.
069100     EXIT.
069200*
069300*    09/06/07 PDS - NEW EMPLOYEE-ID = COMPANY PREFIX + 4 DIGIT SEQ.
069400 2030-BUILD-NEW-EMPLOYEE-ID.
069500     SEARCH ALL WS-CMP-ENTRY
069600         WHEN WC-KEY (WC-IX) = ETR-COMPANY-ID
069700             CONTINUE
069800     END-SEARCH
069900     MOVE WS-CMP-ENTRY (WC-IX) TO HR-COMPANY-RECORD
070000     ADD 1 TO CMP-LAST-EMP-SEQ
070100     MOVE HR-COMPANY-RECORD TO WS-CMP-ENTRY (WC-IX)
070200     MOVE CMP-EMP-PREFIX TO WS-NEW-EMP-PREFIX
070300     MOVE CMP-LAST-EMP-SEQ TO WS-NEW-EMP-SEQ.
070400*
070500*    BUILDS THE NEW MASTER ENTRY STRAIGHT FROM THE TRANSACTION -
070600*    EVERY FIELD ON A CREATE IS TAKEN AS GIVEN, THERE IS NO
070700*    NON-BLANK TEST LIKE THE UPDATE PATH HAS AT 2060 (THERE IS
070800*    NOTHING TO PRESERVE YET).  EMPLOYEE ROLE DEFAULTS ON, MANAGER
070900*    AND HRADMIN DEFAULT OFF - 2070 BELOW CAN OVERRIDE ANY OF THE
071000*    THREE IF THE CREATE TRANSACTION ALSO CARRIES A ROLE ACTION
071100*    (E.G. REGISTERING A NEW HR ADMINISTRATOR IN ONE PASS).
071200 2040-DEFAULT-NEW-EMPLOYEE.
071300     MOVE SPACES TO HR-EMPLOYEE-RECORD
071400     MOVE WS-NEW-EMP-ID-ALPHA TO EMP-ID
071500     MOVE ETR-COMPANY-ID     TO EMP-COMPANY-ID
071600     MOVE ETR-NAME           TO EMP-NAME
071700     MOVE ETR-FATHERS-NAME   TO EMP-FATHERS-NAME
071800     MOVE ETR-PHONE          TO EMP-PHONE
071900     MOVE ETR-ALT-PHONE      TO EMP-ALT-PHONE
072000     MOVE ETR-EMAIL-PERSONAL TO EMP-EMAIL-PERSONAL
072100     MOVE ETR-EMAIL-OFFICIAL TO EMP-EMAIL-OFFICIAL
072200     MOVE ETR-DEPARTMENT     TO EMP-DEPARTMENT
072300     MOVE ETR-DESIGNATION    TO EMP-DESIGNATION
072400     MOVE ETR-GENDER         TO EMP-GENDER
072500     MOVE ETR-REPORTING-MGR  TO EMP-REPORTING-MGR
072600     MOVE ETR-JOINING-DATE   TO EMP-JOINING-DATE
072700     MOVE ETR-ANNUAL-CTC     TO EMP-ANNUAL-CTC
072800     MOVE ETR-MONTHLY-CTC    TO EMP-MONTHLY-CTC
072900     MOVE ETR-BASIC-SALARY   TO EMP-BASIC-SALARY
073000     MOVE ETR-HRA            TO EMP-HRA
073100     MOVE ETR-ALLOWANCES     TO EMP-ALLOWANCES
073200     MOVE ETR-PF-EMPLOYER    TO EMP-PF-EMPLOYER
073300     MOVE ETR-PF-EMPLOYEE    TO EMP-PF-EMPLOYEE
073400     MOVE ETR-PF-ENROLLED    TO EMP-PF-ENROLLED
073500     MOVE ETR-ESIC-ENROLLED  TO EMP-ESIC-ENROLLED
073600     MOVE ETR-BANK-ACCT-NO   TO EMP-BANK-ACCT-NO
073700     MOVE ETR-BANK-IFSC      TO EMP-BANK-IFSC
073800     MOVE ETR-AADHAR-NO      TO EMP-AADHAR-NO
073900     MOVE ETR-PAN-NO         TO EMP-PAN-NO
074000     MOVE "Y"                TO EMP-ROLE-EMPLOYEE
074100     MOVE "N"                TO EMP-ROLE-MANAGER
074200     MOVE "N"                TO EMP-ROLE-HRADMIN.
074300*
074400*    09/06/07 PDS - LEAVE POLICY DEFAULTS FROM THE DEPARTMENT RECORD.
074500*    10/08/26 NJV - 2.0.04 REWRITTEN, SEE THE CHANGE LOG - THE
074600*    DEPARTMENT RECORD NOW ALWAYS WINS WHEN EMP-DEPARTMENT IS NON-
074700*    BLANK, EVEN IF THE TRANSACTION ALSO CARRIED A LEAVE-POLICY-ID OF
074800*    ITS OWN, AND AN UNKNOWN DEPARTMENT REJECTS THE TRANSACTION
074900*    THROUGH WS-DEPT-SW RATHER THAN JUST BLANKING THE POLICY OUT.
075000*    WHEN EMP-DEPARTMENT IS BLANK THERE IS NO DEPARTMENT TO LOOK UP,
075100*    SO THE TRANSACTION'S OWN ETR-LEAVE-POLICY-ID (IF ANY) STANDS -
075200*    ON UPDATE THIS PARAGRAPH IS PERFORMED AFTER 2060, SO EMP-
075300*    DEPARTMENT ALREADY REFLECTS EITHER THE NEW DEPARTMENT OR THE ONE
075400*    ALREADY ON FILE.
075500 2050-RESOLVE-LEAVE-POLICY.
075600     IF EMP-DEPARTMENT = SPACES
075700         IF ETR-LEAVE-POLICY-ID NOT = SPACES
075800             MOVE ETR-LEAVE-POLICY-ID TO EMP-LEAVE-POLICY-ID
075900         END-IF
076000         GO TO 2050-EXIT
076100     END-IF
076200     SET WS-DEPT-BAD TO TRUE
076300     MOVE "UNKNOWN DEPARTMENT ON TRANSACTION       " TO
076400         WS-REJECT-REASON
076500     SEARCH ALL WS-DEP-ENTRY
076600         AT END
076700             CONTINUE
076800         WHEN WD-KEY (WD-IX) = EMP-DEPARTMENT
076900             MOVE WS-DEP-ENTRY (WD-IX) TO HR-DEPARTMENT-RECORD
077000             MOVE DEPT-LEAVE-POLICY-ID TO EMP-LEAVE-POLICY-ID
077100             SET WS-DEPT-OK TO TRUE
077200     END-SEARCH
077300     GO TO 2050-EXIT.
077400 2050-EXIT.
077500     EXIT.
077600*
077700*    UPDATE TRANSACTION - ONLY NON-BLANK / NON-ZERO FIELDS OVERWRITE
077800*    THE EXISTING MASTER ENTRY.
077900 2060-DEFAULT-EMPLOYEE-FIELDS.
078000     MOVE WS-EMP-ENTRY (WS-SUB1) TO HR-EMPLOYEE-RECORD
078100     IF ETR-NAME              NOT = SPACES
078200         MOVE ETR-NAME           TO EMP-NAME       END-IF
078300     IF ETR-PHONE             NOT = SPACES
078400         MOVE ETR-PHONE          TO EMP-PHONE      END-IF
078500     IF ETR-ALT-PHONE         NOT = SPACES
078600         MOVE ETR-ALT-PHONE      TO EMP-ALT-PHONE  END-IF
078700     IF ETR-EMAIL-PERSONAL    NOT = SPACES
078800         MOVE ETR-EMAIL-PERSONAL TO EMP-EMAIL-PERSONAL END-IF
078900     IF ETR-EMAIL-OFFICIAL    NOT = SPACES
079000         MOVE ETR-EMAIL-OFFICIAL TO EMP-EMAIL-OFFICIAL END-IF
079100     IF ETR-DEPARTMENT        NOT = SPACES
079200         MOVE ETR-DEPARTMENT     TO EMP-DEPARTMENT END-IF
079300     IF ETR-DESIGNATION       NOT = SPACES
079400         MOVE ETR-DESIGNATION    TO EMP-DESIGNATION END-IF
079500     IF ETR-REPORTING-MGR     NOT = SPACES
079600         MOVE ETR-REPORTING-MGR  TO EMP-REPORTING-MGR END-IF
079700*                                 EMP-LEAVE-POLICY-ID IS NOT SET HERE -
079800*                                 2050-RESOLVE-LEAVE-POLICY, PERFORMED
079900*                                 RIGHT AFTER THIS PARAGRAPH, DECIDES
080000*                                 IT FROM THE (POSSIBLY JUST-UPDATED)
080100*                                 EMP-DEPARTMENT ABOVE, SEE 2.0.04
080200     IF ETR-ANNUAL-CTC        NOT = ZERO
080300         MOVE ETR-ANNUAL-CTC     TO EMP-ANNUAL-CTC END-IF
080400     IF ETR-MONTHLY-CTC       NOT = ZERO
080500         MOVE ETR-MONTHLY-CTC    TO EMP-MONTHLY-CTC END-IF
080600     IF ETR-BASIC-SALARY      NOT = ZERO
080700         MOVE ETR-BASIC-SALARY   TO EMP-BASIC-SALARY END-IF
080800     IF ETR-HRA               NOT = ZERO
080900         MOVE ETR-HRA            TO EMP-HRA         END-IF
081000     IF ETR-ALLOWANCES        NOT = ZERO
081100         MOVE ETR-ALLOWANCES     TO EMP-ALLOWANCES  END-IF
081200     IF ETR-BANK-ACCT-NO      NOT = SPACES
081300         MOVE ETR-BANK-ACCT-NO   TO EMP-BANK-ACCT-NO END-IF
081400     IF ETR-BANK-IFSC         NOT = SPACES
081500         MOVE ETR-BANK-IFSC      TO EMP-BANK-IFSC   END-IF.
081600*
081700*    21/02/11 PDS - ADD/REMOVE ROLE MAINTENANCE.  ROLES ARE A SET -
081800*    ADD MERGES THE LISTED ROLES IN, REMOVE TAKES THEM OUT.  MANAGER
081900*    IS NEVER TOUCHED HERE, IT IS SET BY THE ROLL-UP PASS ONLY.
082000*    10/08/26 NJV - 2.0.03 AUDIT QUERY HR-26-0091 - EMPLOYEE ROLE
082100*    WAS BEING SKIPPED ABOVE (ONLY HRADMIN WAS RECOGNISED IN THE
082200*    ROLE LIST), SO A ROLE TRANSACTION COULD NEVER TAKE THE
082300*    EMPLOYEE ROLE BACK OFF SOMEONE.  EMPLOYEE IS NOW A ROLE TOKEN
082400*    LIKE ANY OTHER.  ALSO, ANYTHING OTHER THAN ADD OR REMOVE IN
082500*    ETR-ROLE-ACTION WAS FALLING THROUGH TO THE ELSE AND BEING
082600*    ACTIONED AS A REMOVE - A TYPO IN THE ACTION CODE SILENTLY
082700*    STRIPPED A ROLE INSTEAD OF ERRORING.  AND A ROLE ACTION WITH A
082800*    BLANK ROLE LIST FELL THROUGH BOTH IF TESTS AND DID NOTHING,
082900*    WHICH LOOKED LIKE SUCCESS ON THE REPORT.  ALL THREE ARE NOW
083000*    REJECTED VIA WS-ROLE-SW, SEE 2000 FOR HOW THAT FEEDS THE
083100*    REJECT COUNT AND THE CONTROL REPORT LINE.
083200 2070-APPLY-ROLE-LIST.
083300     IF ETR-ROLE-ACTION = SPACES
083400         GO TO 2070-EXIT
083500     END-IF
083600     IF ETR-ROLE-ACTION NOT = "ADD   " AND
083700        ETR-ROLE-ACTION NOT = "REMOVE"
083800         SET WS-ROLE-BAD TO TRUE
083900         MOVE "ROLE ACTION NOT ADD OR REMOVE          " TO
084000             WS-REJECT-REASON
084100         GO TO 2070-EXIT
084200     END-IF
084300     IF ETR-ROLE-LIST = SPACES
084400         SET WS-ROLE-BAD TO TRUE
084500         MOVE "ROLE ACTION PRESENT, ROLE LIST BLANK   " TO
084600             WS-REJECT-REASON
084700         GO TO 2070-EXIT
084800     END-IF
084900     IF ETR-ROLE-LIST (1:8)  = "EMPLOYEE"
085000         OR ETR-ROLE-LIST (10:8) = "EMPLOYEE"
085100         IF ETR-ROLE-ACTION = "ADD   "
085200             MOVE "Y" TO EMP-ROLE-EMPLOYEE
085300         ELSE
085400             MOVE "N" TO EMP-ROLE-EMPLOYEE
085500         END-IF
085600     END-IF
085700     IF ETR-ROLE-LIST (1:8) = "HRADMIN "
085800         OR ETR-ROLE-LIST (10:8) = "HRADMIN "
085900         IF ETR-ROLE-ACTION = "ADD   "
086000             MOVE "Y" TO EMP-ROLE-HRADMIN
086100         ELSE
086200             MOVE "N" TO EMP-ROLE-HRADMIN
086300         END-IF
086400     END-IF
086500     GO TO 2070-EXIT.
086600 2070-EXIT.
086700     EXIT.
086800*
086900*    STORES THE IN-MEMORY TABLE ENTRY THAT BECOMES THE NEW MASTER
087000*    RECORD - A NEW EMPLOYEE IS INSERTED KEEPING THE TABLE IN
087100*    EMP-ID SEQUENCE SO SEARCH ALL CONTINUES TO WORK.
087200 2900-REWRITE-MASTER.
087300     IF WS-SUB1 NOT > WS-EMP-COUNT
087400         MOVE HR-EMPLOYEE-RECORD TO WS-EMP-ENTRY (WS-SUB1)
087500         GO TO 2900-EXIT
087600     END-IF
087700     ADD 1 TO WS-EMP-COUNT
087800     MOVE WS-EMP-COUNT TO WS-SUB2
087900     PERFORM 2910-SHIFT-ONE-ENTRY-UP
088000         UNTIL WS-SUB2 = 1
088100             OR WE-KEY OF WS-EMP-ENTRY (WS-SUB2 - 1) < EMP-ID
088200     MOVE HR-EMPLOYEE-RECORD TO WS-EMP-ENTRY (WS-SUB2)
088300     GO TO 2900-EXIT.
088400 2910-SHIFT-ONE-ENTRY-UP.
088500     MOVE WS-EMP-ENTRY (WS-SUB2 - 1) TO WS-EMP-ENTRY (WS-SUB2)
088600     SUBTRACT 1 FROM WS-SUB2.
088700 2900-EXIT.
088800     EXIT.
088900*
089000*****************************************************************
089100*    3000 SERIES - MANAGER ROLL-UP.
089200*****************************************************************
089300*
089400*    RUNS AFTER EVERY TRANSACTION HAS BEEN APPLIED SO IT SEES THE
089500*    FINAL SHAPE OF THE ORG CHART FOR THE NIGHT - A MANAGER WHOSE
089600*    LAST DIRECT REPORT WAS TRANSFERRED OUT EARLIER IN THE SAME RUN
089700*    LOSES THE ROLE IN THE SAME RUN, NOT THE NIGHT AFTER.
089800 3000-MANAGER-ROLLUP.
089900     PERFORM 8200-PRINT-SECTION2-HEADING
090000     PERFORM 3010-BUILD-MANAGER-TABLE
090100     MOVE 1 TO WS-SUB1
090200     PERFORM 3012-SET-ONE-MANAGER-FLAG
090300         UNTIL WS-SUB1 > WS-EMP-COUNT
090400*    10/08/26 NJV - 2.0.05 WS-MGR-TOTAL IS TALLIED FRESH FROM THE
090500*    TABLE RATHER THAN CARRIED AS A RUNNING DELTA - SIMPLER THAN
090600*    SEEDING IT WITH THE COUNT ON FILE BEFORE 3012 EVER RUNS.
090700     MOVE ZERO TO WS-MGR-TOTAL
090800     MOVE 1 TO WS-SUB1
090900     PERFORM 3014-COUNT-ONE-MANAGER-TOTAL
091000         UNTIL WS-SUB1 > WS-EMP-COUNT
091100     PERFORM 4900-PRINT-TOTALS.
091200*
091300*    TWO PASSES OVER THE TABLE - FIRST ZEROES WS-MGR-RPT-COUNT FOR
091400*    EVERY EMPLOYEE, THEN WALKS THE TABLE AGAIN COUNTING EACH
091500*    EMPLOYEE'S DIRECT REPORTS AGAINST EMP-REPORTING-MGR.  HAS TO BE
091600*    TWO PASSES - WE CANNOT COUNT AN EMPLOYEE'S REPORTS UNTIL WE
091700*    KNOW WHERE THEY SIT IN THE TABLE, AND THE TABLE MAY HAVE GROWN
091800*    DURING THE 2000 SERIES.
091900 3010-BUILD-MANAGER-TABLE.
092000     MOVE 1 TO WS-SUB1
092100     PERFORM 3011-CLEAR-ONE-RPT-COUNT
092200         UNTIL WS-SUB1 > WS-EMP-COUNT
092300     MOVE 1 TO WS-SUB1
092400     PERFORM 3013-COUNT-ONE-REPORT
092500         UNTIL WS-SUB1 > WS-EMP-COUNT.
092600*
092700 3011-CLEAR-ONE-RPT-COUNT.
092800     MOVE ZERO TO WS-MGR-RPT-COUNT (WS-SUB1)
092900     ADD 1 TO WS-SUB1.
093000*
093100*    GRANT OR REVOKE THE MANAGER ROLE BASED ON THE COUNT BUILT AT
093200*    3010 - A COUNT OF ZERO MEANS NO DIRECT REPORTS LEFT, A COUNT OF
093300*    ONE OR MORE MEANS THE ROLE IS EARNED.  NEITHER PARAGRAPH BELOW
093400*    TOUCHES THE MASTER OR THE REPORT IF THE ROLE ALREADY MATCHES -
093500*    ONLY AN ACTUAL CHANGE IS COUNTED AND PRINTED.
093600 3012-SET-ONE-MANAGER-FLAG.
093700     MOVE WS-EMP-ENTRY (WS-SUB1) TO HR-EMPLOYEE-RECORD
093800     IF WS-MGR-RPT-COUNT (WS-SUB1) > 0
093900         PERFORM 3020-GRANT-MANAGER-ROLE
094000     ELSE
094100         PERFORM 3030-REVOKE-MANAGER-ROLE
094200     END-IF
094300     MOVE HR-EMPLOYEE-RECORD TO WS-EMP-ENTRY (WS-SUB1)
094400     ADD 1 TO WS-SUB1.
094500*
094600*    EMP-REPORTING-MGR NAMES THE MANAGER'S OWN EMP-ID - IF IT DOES
094700*    NOT RESOLVE (MANAGER TRANSFERRED OUT, OR A BAD TRANSACTION
094800*    EARLIER PUT IN AN UNKNOWN ID) THE REPORT IS SIMPLY NOT COUNTED
094900*    FOR ANYONE - WE DO NOT REJECT ON THIS, THE EMPLOYEE MASTER
095000*    UPDATE HAS ALREADY GONE THROUGH BY THE TIME WE GET HERE.
095100 3013-COUNT-ONE-REPORT.
095200     MOVE WS-EMP-ENTRY (WS-SUB1) TO HR-EMPLOYEE-RECORD
095300     IF EMP-REPORTING-MGR NOT = SPACES
095400         SEARCH ALL WS-EMP-ENTRY
095500             AT END
095600                 CONTINUE
095700             WHEN WE-KEY (WE-IX) = EMP-REPORTING-MGR
095800                 ADD 1 TO WS-MGR-RPT-COUNT (WE-IX)
095900         END-SEARCH
096000     END-IF
096100     ADD 1 TO WS-SUB1.
096200*
096300*    STANDING COUNT OF EVERYONE HOLDING THE ROLE AFTER 3012 HAS
096400*    APPLIED EVERY GRANT/REVOKE FOR THE NIGHT - PRINTED BY 4900.
096500 3014-COUNT-ONE-MANAGER-TOTAL.
096600     MOVE WS-EMP-ENTRY (WS-SUB1) TO HR-EMPLOYEE-RECORD
096700     IF EMP-ROLE-MANAGER = "Y"
096800         ADD 1 TO WS-MGR-TOTAL
096900     END-IF
097000     ADD 1 TO WS-SUB1.
097100*
097200 3020-GRANT-MANAGER-ROLE.
097300     IF EMP-ROLE-MANAGER NOT = "Y"
097400         MOVE "Y" TO EMP-ROLE-MANAGER
097500         ADD 1 TO WS-MGR-GRANTED
097600         MOVE "GRANTED " TO PE-ACTION OF WS-PRINT-EMP-LINE
097700         MOVE WS-MGR-RPT-COUNT (WS-SUB1) TO WS-TEAM-SIZE-ED
097800         PERFORM 8210-PRINT-ROLLUP-LINE
097900     END-IF.
098000*
098100 3030-REVOKE-MANAGER-ROLE.
098200     IF EMP-ROLE-MANAGER = "Y"
098300         MOVE "N" TO EMP-ROLE-MANAGER
098400         ADD 1 TO WS-MGR-REVOKED
098500         MOVE "REVOKED " TO PE-ACTION OF WS-PRINT-EMP-LINE
098600         MOVE WS-MGR-RPT-COUNT (WS-SUB1) TO WS-TEAM-SIZE-ED
098700         PERFORM 8210-PRINT-ROLLUP-LINE
098800     END-IF.
098900*
099000*****************************************************************
099100*    4000 SERIES - WRITE THE NEW MASTERS.
099200*****************************************************************
099300*
099400*    EVERYTHING UP TO NOW HAS WORKED AGAINST THE IN-MEMORY TABLES -
099500*    THIS IS THE ONLY PLACE EMP-MSTR-NEW AND CMP-MSTR-NEW ARE
099600*    ACTUALLY WRITTEN, ONE PASS EACH, TABLE ORDER PRESERVED.
099700 4000-WRITE-NEW-MASTERS.
099800     PERFORM 4010-WRITE-EMPLOYEE-MASTERS
099900     PERFORM 4020-WRITE-COMPANY-MASTERS.
100000*
100100 4010-WRITE-EMPLOYEE-MASTERS.
100200     MOVE 1 TO WS-SUB1
100300     PERFORM 4011-WRITE-ONE-EMPLOYEE
100400         UNTIL WS-SUB1 > WS-EMP-COUNT.
100500*
100600 4011-WRITE-ONE-EMPLOYEE.
100700     MOVE WS-EMP-ENTRY (WS-SUB1) TO EMP-MSTR-NEW-REC
100800     WRITE EMP-MSTR-NEW-REC
100900     ADD 1 TO WS-SUB1.
101000*
101100 4020-WRITE-COMPANY-MASTERS.
101200     MOVE 1 TO WS-SUB1
101300     PERFORM 4021-WRITE-ONE-COMPANY
101400         UNTIL WS-SUB1 > WS-CMP-COUNT.
101500*
101600 4021-WRITE-ONE-COMPANY.
101700     MOVE WS-CMP-ENTRY (WS-SUB1) TO CMP-MSTR-NEW-REC
101800     WRITE CMP-MSTR-NEW-REC
101900     ADD 1 TO WS-SUB1.
102000*
102100 4900-PRINT-TOTALS.
102200     MOVE "TOTAL TRANSACTIONS READ                " TO
102300         PT-LITERAL OF WS-PRINT-TOT-LINE
102400     MOVE WS-TRANS-READ TO PT-COUNT OF WS-PRINT-TOT-LINE
102500     PERFORM 8900-WRITE-PRINT-LINE
102600     MOVE "TOTAL EMPLOYEES CREATED                " TO
102700         PT-LITERAL OF WS-PRINT-TOT-LINE
102800     MOVE WS-TRANS-CREATED TO PT-COUNT OF WS-PRINT-TOT-LINE
102900     PERFORM 8900-WRITE-PRINT-LINE
103000     MOVE "TOTAL EMPLOYEES UPDATED                " TO
103100         PT-LITERAL OF WS-PRINT-TOT-LINE
103200     MOVE WS-TRANS-UPDATED TO PT-COUNT OF WS-PRINT-TOT-LINE
103300     PERFORM 8900-WRITE-PRINT-LINE
103400     MOVE "TOTAL TRANSACTIONS REJECTED            " TO
103500         PT-LITERAL OF WS-PRINT-TOT-LINE
103600     MOVE WS-TRANS-REJECTED TO PT-COUNT OF WS-PRINT-TOT-LINE
103700     PERFORM 8900-WRITE-PRINT-LINE
103800     MOVE "TOTAL MANAGER ROLE GRANTED              " TO
103900         PT-LITERAL OF WS-PRINT-TOT-LINE
104000     MOVE WS-MGR-GRANTED TO PT-COUNT OF WS-PRINT-TOT-LINE
104100     PERFORM 8900-WRITE-PRINT-LINE
104200     MOVE "TOTAL MANAGER ROLE REVOKED              " TO
104300         PT-LITERAL OF WS-PRINT-TOT-LINE
104400     MOVE WS-MGR-REVOKED TO PT-COUNT OF WS-PRINT-TOT-LINE
104500     PERFORM 8900-WRITE-PRINT-LINE
104600     MOVE "TOTAL MANAGERS                          " TO
104700         PT-LITERAL OF WS-PRINT-TOT-LINE
104800     MOVE WS-MGR-TOTAL TO PT-COUNT OF WS-PRINT-TOT-LINE
104900     PERFORM 8900-WRITE-PRINT-LINE.
105000*
105100*****************************************************************
105200*    8000 SERIES - REPORT PRINTING.
105300*****************************************************************
105400*
105500*    SECTION 1 HEADING - EMPLOYEE MAINTENANCE.  WS-PAGE-COUNT IS
105600*    SHARED ACROSS BOTH SECTIONS OF THIS REPORT SO THE PAGE NUMBER
105700*    RUNS ON CONTINUOUSLY INTO THE ROLL-UP SECTION BELOW.
105800 8100-PRINT-SECTION1-HEADING.
105900     ADD 1 TO WS-PAGE-COUNT
106000     MOVE WS-RUN-DATE TO PH-DATE OF WS-PRINT-HDR-LINE
106100     MOVE "HR NIGHTLY CONTROL REPORT - EMPLOYEE MAINTENANCE" TO
106200         PH-TITLE OF WS-PRINT-HDR-LINE
106300     MOVE "PAGE " TO PH-PAGE-LIT OF WS-PRINT-HDR-LINE
106400     MOVE WS-PAGE-COUNT TO PH-PAGE-NO OF WS-PRINT-HDR-LINE
106500     PERFORM 8900-WRITE-PRINT-LINE.
106600*
106700*    PE-ACTION WAS ALREADY SET TO "CREATED " BY THE CALLER BEFORE
106800*    THIS PARAGRAPH WAS PERFORMED - SAME PATTERN FOR 8120 BELOW.
106900 8110-PRINT-EMP-LINE.
107000     MOVE EMP-ID   OF HR-EMPLOYEE-RECORD TO PE-EMP-ID
107100     MOVE EMP-NAME OF HR-EMPLOYEE-RECORD TO PE-EMP-NAME
107200     MOVE SPACES TO PE-DETAIL OF WS-PRINT-EMP-LINE
107300     PERFORM 8900-WRITE-PRINT-LINE.
107400*
107500 8120-PRINT-UPDATE-LINE.
107600     MOVE EMP-ID   OF HR-EMPLOYEE-RECORD TO PE-EMP-ID
107700     MOVE EMP-NAME OF HR-EMPLOYEE-RECORD TO PE-EMP-NAME
107800     MOVE SPACES TO PE-DETAIL OF WS-PRINT-EMP-LINE
107900     PERFORM 8900-WRITE-PRINT-LINE.
108000*
108100*    REJECT-REASON IS WHATEVER THE LAST PARAGRAPH TO FAIL THE
108200*    TRANSACTION LEFT IN WS-REJECT-REASON - 2010, 2020 OR 2070,
108300*    WHICHEVER ONE TURNED THE TRANSACTION DOWN.
108400 8130-PRINT-REJECT-LINE.
108500     MOVE ETR-EMP-ID TO PE-EMP-ID OF WS-PRINT-EMP-LINE
108600     MOVE ETR-NAME   TO PE-EMP-NAME OF WS-PRINT-EMP-LINE
108700     MOVE WS-REJECT-REASON TO PE-DETAIL OF WS-PRINT-EMP-LINE
108800     PERFORM 8900-WRITE-PRINT-LINE.
108900*
109000 8200-PRINT-SECTION2-HEADING.
109100     MOVE WS-RUN-DATE TO PH-DATE OF WS-PRINT-HDR-LINE
109200     MOVE "HR NIGHTLY CONTROL REPORT - MANAGER ROLL-UP" TO
109300         PH-TITLE OF WS-PRINT-HDR-LINE
109400     MOVE "PAGE " TO PH-PAGE-LIT OF WS-PRINT-HDR-LINE
109500     MOVE WS-PAGE-COUNT TO PH-PAGE-NO OF WS-PRINT-HDR-LINE
109600     PERFORM 8900-WRITE-PRINT-LINE.
109700*
109800*    10/08/26 NJV - 2.0.05 PE-DETAIL NOW CARRIES THE TEAM SIZE
109900*    (WS-TEAM-SIZE-ED, SET BY THE CALLER FROM WS-MGR-RPT-COUNT) AS
110000*    WELL AS THE ROLE - THE AUDIT WANTED IT ON THE PRINTED LINE, NOT
110100*    JUST HELD IN THE TABLE.
110200 8210-PRINT-ROLLUP-LINE.
110300     MOVE EMP-ID   TO PE-EMP-ID OF WS-PRINT-EMP-LINE
110400     MOVE EMP-NAME TO PE-EMP-NAME OF WS-PRINT-EMP-LINE
110500     MOVE SPACES TO PE-DETAIL OF WS-PRINT-EMP-LINE
110600     STRING "MANAGER ROLE, TEAM SIZE " DELIMITED BY SIZE
110700            WS-TEAM-SIZE-ED       DELIMITED BY SIZE
110800         INTO PE-DETAIL OF WS-PRINT-EMP-LINE
110900     PERFORM 8900-WRITE-PRINT-LINE.
111000*
111100 8900-WRITE-PRINT-LINE.
111200     MOVE WS-PRINT-LINE TO CTL-RPT-REC
111300     WRITE CTL-RPT-REC
111400     ADD 1 TO WS-LINE-COUNT.
111500*
111600*****************************************************************
111700*    9000 SERIES - CLOSE DOWN.  CTL-RPT IS LEFT FOR HRLEAV01 AND
111800*    HREXP01 TO EXTEND, SEE CHANGE LOG 2.0.02.
111900*****************************************************************
112000*
112100*    NOTE CTL-RPT IS CLOSED HERE EVEN THOUGH HRLEAV01 AND HREXP01
112200*    STILL HAVE TO EXTEND IT LATER IN THE NIGHT RUN - EACH OF THE
112300*    THREE PROGRAMS OPENS ITS OWN COPY IN EXTEND MODE EXCEPT THIS
112400*    ONE, WHICH CREATES IT FRESH FOR THE NIGHT, SEE 1000-INITIALISE.
112500 9000-TERMINATE.
112600     CLOSE EMP-MSTR-OLD
112700           EMP-MSTR-NEW
112800           CMP-MSTR-OLD
112900           CMP-MSTR-NEW
113000           DEPT-MSTR
113100           EMP-TRANS
113200           CTL-RPT
113300     GO TO 9000-EXIT.
113400 9000-EXIT.
113500     EXIT.
