000100*******************************************
000200*                                          *
000300* RECORD DEFINITION FOR LEAVE              *
000400*      BALANCE FILE - CURRENT MONTH        *
000500*    USES LVB-EMP-ID AS KEY                *
000600*******************************************
000700* FILE SIZE 25 BYTES (COMP-3 PACKED) + FILLER = 30.
000800*
000900* 04/12/25 VBC - CREATED, NEW FOR HR MODULE, NO DONOR RECORD IN THE
001000*                PY COPYBOOKS - SEE NOTE IN DESIGN.
001100* 09/12/25 VBC - ADDED LVB-COMPOFF-EARNED-YTD, CUSTOMER WANTS YTD
001200*                COMP-OFF KEPT HERE RATHER THAN IN A SEPARATE
001300*                HISTORY RECORD - ONE BALANCE RECORD PER EMPLOYEE
001400*                IS ENOUGH FOR THIS SYSTEM.
001500*
001600 01  HR-LEAVE-BALANCE-RECORD.
001700     03  LVB-EMP-ID              PIC X(10).
001800*                                 MAY GO NEGATIVE
001900     03  LVB-REMAIN-ANNUAL       PIC S9(3)V9    COMP-3.
002000*                                 NEVER NEGATIVE
002100     03  LVB-REMAIN-COMPOFF      PIC S9(3)V9    COMP-3.
002200*                                 EARNED THIS MONTH
002300     03  LVB-COMPOFF-EARNED      PIC S9(3)V9    COMP-3.
002400*                                 EARNED SINCE 1 JAN
002500     03  LVB-COMPOFF-EARNED-YTD  PIC S9(3)V9    COMP-3.
002600*                                 REPORTING FIGURE ONLY
002700     03  LVB-NEW-LEAVE-BALANCE   PIC S9(3)V9    COMP-3.
002800     03  FILLER                  PIC X(05).
002900*
