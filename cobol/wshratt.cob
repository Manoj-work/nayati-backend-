000100*******************************************
000200*                                          *
000300* RECORD DEFINITION FOR ATTENDANCE         *
000400*      POSTING OUTPUT FILE                 *
000500*    ONE RECORD PER LEAVE DAY              *
000600*******************************************
000700* FILE SIZE 35 BYTES + FILLER = 38.
000800*
000900* 05/12/25 VBC - CREATED, NEW FOR HR MODULE, NO DONOR RECORD IN THE
001000*                PY COPYBOOKS - SEE NOTE IN DESIGN.  WRITTEN BY
001100*                HRLEAV01 AT ADJUDICATION, ONE REC PER CALENDAR DAY
001200*                OF AN APPROVED REGULAR-LEAVE REQUEST.
001300*
001400 01  HR-ATTENDANCE-RECORD.
001500     03  ATT-EMP-ID            PIC X(10).
001600*                                 CCYY-MM-DD
001700     03  ATT-DATE              PIC X(10).
001800*                                 LEAVE OR LOP
001900     03  ATT-STATUS            PIC X(05).
002000     03  ATT-LEAVE-ID          PIC X(10).
002100     03  FILLER                PIC X(03).
002200*
